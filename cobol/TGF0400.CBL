000010*****************************************************************
000020* MCS-TGF DATA CENTER  --  GOAT FARMING PACKAGE BILLING
000030*****************************************************************
000040 IDENTIFICATION DIVISION.
000050 PROGRAM-ID.    TGF0400.
000060 AUTHOR.        S. KAWEESA.
000070 INSTALLATION.  MCS-TGF DATA CENTER, KAMPALA.
000080 DATE-WRITTEN.  07/19/1992.
000090 DATE-COMPILED.
000100 SECURITY.      CONFIDENTIAL - MCS-TGF INTERNAL USE ONLY.
000110*****************************************************************
000120* CHANGE LOG
000130*-----------------------------------------------------------------
000140* DATE       BY   REQUEST    DESCRIPTION
000150*-----------------------------------------------------------------
000160* 07/19/92   SK   TGF-0118   ORIGINAL WRITE-UP.  ONE BILLING LINE
000170*                            PER PACKAGE CHARGE, GRAND TOTALS AT
000180*                            THE BOTTOM OF THE SECTION.
000190* 02/04/94   SK   TGF-0149   MANAGEMENT FEE TABLE MOVED TO A
000200*                            FILLER/REDEFINES TIER LOOKUP INSTEAD
000210*                            OF NESTED IFS - EASIER TO RE-PRICE.
000220* 01/11/97   PO   TGF-0201   NEXT-YEAR FEE NOW PRICED OFF CURRENT
000230*                            HERD SIZE, NOT THE ORIGINAL PACKAGE
000240*                            GOAT COUNT.
000250* 10/06/98   JM   TGF-0238   Y2K: NO DATE FIELDS IN THIS STEP -
000260*                            REVIEWED AND CLEARED FOR CENTURY ROLL.
000270* 06/25/01   PO   TGF-0271   CASH-OUT VALUE AND EXPECTED KIDS
000280*                            ADDED AS DETAIL-LINE COLUMNS.
000290* 03/08/04   SK   TGF-0308   STATUS COLUMN WIDENED TO 'PARTIAL' -
000300*                            PRIOR THREE-CHAR CODE WAS AMBIGUOUS.
000310* 11/17/07   PO   TGF-0358   GRAND TOTAL LINE NOW SHOWS OUTSTANDING
000320*                            AS WELL AS CHARGED AND PAID.
000330* 11/23/09   SK   TGF-0394   NEGATIVE CHG-AMOUNT-PAID NOW REJECTED
000340*                            WITH AN ERROR LINE AND TREATED AS ZERO -
000350*                            A BAD PAYMENT FIGURE WAS FLOWING STRAIGHT
000360*                            INTO THE BALANCE AND STATUS CALC.
000370* 12/14/09   PO   TGF-0402   VALID-CHG-STATUS CLASS TEST WIRED INTO
000380*                            320-FIJAR-ESTADO AS A SANITY CHECK ON
000390*                            THE STATUS BYTE WE JUST SET - CAUGHT A
000400*                            SIMILAR STUCK-ASSIGN BUG ON TGF0100 LAST
000410*                            YEAR AND WE NEVER CLOSED THE LOOP HERE.
000420*                            ALSO FATTENED UP THE IN-LINE COMMENTARY
000430*                            SO THIS STEP READS LIKE THE REST OF THE
000440*                            SUITE - AUDITOR ASKED WHY THIS ONE WAS SO
000450*                            BARE COMPARED TO THE ALLOCATION STEP.
000460* 03/02/10   SK   TGF-0420   DETAIL LINE ONLY SHOWED CHARGE/
000470*                            BALANCE/STATUS - GOAT COUNT, MGMT
000480*                            FEE AND AMOUNT PAID WERE COMPUTED
000490*                            EVERY CHARGE BUT NEVER PRINTED.
000500*                            WIDENED WS-LINE-S4 AND 340 TO SHOW
000510*                            ALL EIGHT BILLING COLUMNS.
000520*-----------------------------------------------------------------
000530 ENVIRONMENT DIVISION.
000540 CONFIGURATION SECTION.
000550 SPECIAL-NAMES.
000560     C01 IS TOP-OF-FORM
000570     CLASS VALID-CHG-STATUS IS 'P' 'R' 'N'
000580     UPSI-0 ON STATUS IS WS-RERUN-SWITCH.
000590 INPUT-OUTPUT SECTION.
000600 FILE-CONTROL.
000610*    PACKAGE-CHARGE-FILE IS THE ONE INPUT TO THIS STEP - A FLAT
000620*    EXTRACT OF OUTSTANDING GOAT-PACKAGE CHARGES, ONE ROW PER
000630*    MEMBER/PACKAGE.  NO KEY, NO SORT - WE JUST BILL THEM IN THE
000640*    ORDER THE EXTRACT HANDS THEM TO US.
000650     SELECT PACKAGE-CHARGE-FILE ASSIGN TO TGFPKG
000660         ORGANIZATION IS LINE SEQUENTIAL.
000670*    REPORT-FILE IS THE SHARED SUITE REPORT - OPENED OUTPUT BY
000680*    TGF0100 EARLIER IN THE JOB STREAM AND EXTENDED BY EVERY STEP
000690*    AFTER IT SO SECTION 4 LANDS BELOW SECTIONS 1 THRU 3.
000700     SELECT REPORT-FILE ASSIGN TO TGFRPT.
000710 DATA DIVISION.
000720 FILE SECTION.
000730*****************************************************************
000740* PACKAGE-CHARGE-FILE RECORD - ONE GOAT-FARMING PACKAGE CHARGE
000750* AGAINST ONE MEMBER.  GOAT-COUNT/UNIT-PRICE DRIVE THE PACKAGE
000760* PRICE ITSELF; CURRENT-GOATS AND KIDS-PER-GOAT ARE HERD FIGURES
000770* CARRIED FORWARD FOR THE CASH-OUT AND EXPECTED-KIDS COLUMNS.
000780*****************************************************************
000790 FD  PACKAGE-CHARGE-FILE.
000800 01  CHG-RECORD.
000810     05  CHG-MEMBER-ID              PIC 9(06).
000820     05  CHG-PACKAGE-CODE           PIC X(08).
000830*        PACKAGE CODES RUN PREFIX-SEQUENCE (E.G. 'GOAT0007') -
000840*        THE REDEFINES BELOW SPLITS THEM WHEN A LISTING NEEDS
000850*        TO GROUP BY PACKAGE FAMILY INSTEAD OF FULL CODE.
000860     05  CHG-PACKAGE-CODE-R REDEFINES CHG-PACKAGE-CODE.
000870         10  CHG-PKG-PREFIX         PIC X(04).
000880         10  CHG-PKG-SEQUENCE       PIC X(04).
000890     05  CHG-GOAT-COUNT             PIC 9(04).
000900     05  CHG-UNIT-PRICE             PIC S9(12)V99.
000910     05  CHG-AMOUNT-PAID            PIC S9(12)V99.
000920     05  CHG-CURRENT-GOATS          PIC 9(04).
000930     05  CHG-KIDS-PER-GOAT          PIC 9(02).
000940     05  FILLER                     PIC X(10).
000950 FD  REPORT-FILE.
000960 01  RPT-LINE                       PIC X(132).
000970 WORKING-STORAGE SECTION.
000980*    END-OF-FILE SWITCH AND RUN COUNTER FOR THE CHARGE EXTRACT.
000990 77  WS-EOF-CHARGES                 PIC 9     COMP VALUE ZERO.
001000     88  CHARGES-DONE                   VALUE 1.
001010 77  WS-CHARGE-CT                   PIC 9(06) COMP VALUE ZERO.
001020*    UPSI-0 IS THE OPERATOR-SET RERUN SWITCH ON THE JOB CARD -
001030*    IF SOMEONE RERUNS THIS STEP WE WANT A LOUD NOTE ON THE
001040*    CONSOLE, NOT A SILENT DOUBLE-BILLING.
001050 77  WS-RERUN-SWITCH                PIC X(01) VALUE 'N'.
001060*****************************************************************
001070* MANAGEMENT FEE TIER TABLE - A FLAT LITERAL REDEFINED AS AN
001080* OCCURS TABLE, PER THE SHOP'S USUAL RE-PRICING TRICK (SEE
001090* TGF-0149 ABOVE).  CEILING IS THE TOP GOAT COUNT FOR THE TIER;
001100* AMOUNT IS THE FLAT MANAGEMENT FEE CHARGED AT THAT TIER.  TO
001110* RE-PRICE, PUNCH A NEW LITERAL HERE - NO PROCEDURE CODE CHANGES.
001120*****************************************************************
001130 01  WS-FEE-TABLE-LIT.
001140     05  FILLER                     PIC X(04) VALUE '0019'.
001150     05  FILLER                     PIC X(14) VALUE '0000001000000'.
001160     05  FILLER                     PIC X(04) VALUE '0039'.
001170     05  FILLER                     PIC X(14) VALUE '0000002000000'.
001180     05  FILLER                     PIC X(04) VALUE '9999'.
001190     05  FILLER                     PIC X(14) VALUE '0000000000000'.
001200 01  WS-FEE-TABLE REDEFINES WS-FEE-TABLE-LIT.
001210     05  WS-FEE-TIER OCCURS 3 TIMES.
001220         10  WS-FEE-CEILING         PIC 9(04).
001230         10  WS-FEE-AMOUNT          PIC S9(12)V99.
001240*    TABLE SUBSCRIPT SHARED BY BOTH TIER LOOKUPS BELOW - THE
001250*    CURRENT-YEAR LOOKUP AT 310 AND THE NEXT-YEAR LOOKUP AT 330
001260*    EACH RESET IT TO 1 BEFORE SEARCHING, SO REUSE IS SAFE.
001270 01  WS-TIER-SUB                    PIC 9(01) COMP VALUE ZERO.
001280 01  WS-MGMT-FEE                    PIC S9(12)V99 VALUE ZERO.
001290 01  WS-NEXT-YEAR-FEE               PIC S9(12)V99 VALUE ZERO.
001300 01  WS-TOTAL-CHARGE                PIC S9(12)V99 VALUE ZERO.
001310 01  WS-BALANCE-DUE                 PIC S9(12)V99 VALUE ZERO.
001320*    CHARGE STATUS BYTE - 'P' PAID IN FULL, 'R' PARTIAL (SOME
001330*    PAID BUT LESS THAN THE TOTAL CHARGE), 'N' NOTHING PAID
001340*    YET.  THE 88-LEVELS BELOW DRIVE 340'S PRINT LOGIC; THE
001350*    CLASS TEST IN SPECIAL-NAMES GUARDS THE SAME THREE VALUES
001360*    ONE MORE TIME AT THE POINT WE SET THE BYTE (SEE 320).
001370 01  WS-CHARGE-STATUS               PIC X(01) VALUE 'N'.
001380     88  CHG-IS-PAID                    VALUE 'P'.
001390     88  CHG-IS-PARTIAL                  VALUE 'R'.
001400     88  CHG-IS-PENDING                  VALUE 'N'.
001410 01  WS-CASH-OUT-VALUE               PIC S9(12)V99 VALUE ZERO.
001420 01  WS-EXPECTED-KIDS                PIC 9(06) VALUE ZERO.
001430*    RUNNING GRAND TOTALS PRINTED ON THE SECTION-4 TOTALS LINE
001440*    AT 910 - CHARGED, PAID, AND (SINCE TGF-0358) OUTSTANDING.
001450 01  WS-TOT-CHARGED                  PIC S9(12)V99 VALUE ZERO.
001460 01  WS-TOT-PAID                     PIC S9(12)V99 VALUE ZERO.
001470 01  WS-TOT-OUTSTANDING              PIC S9(12)V99 VALUE ZERO.
001480 01  WS-PRINT-AREA                   PIC X(132).
001490*****************************************************************
001500* SECTION 4 DETAIL LINE LAYOUT - ONE LINE PER PACKAGE CHARGE.
001510* REDEFINES THE GENERIC PRINT AREA SO THE SAME 132-BYTE SLOT
001520* SERVES AS BOTH A DETAIL LINE AND THE TOTALS LINE WRITTEN AT 910.
001530* WIDENED UNDER TGF-0420 TO CARRY GOAT COUNT, MANAGEMENT FEE AND
001540* AMOUNT PAID - THOSE THREE WERE ALREADY COMPUTED FOR EVERY
001550* CHARGE BUT WERE NEVER MOVED ONTO THE PRINTED LINE.
001560*****************************************************************
001570 01  WS-LINE-S4 REDEFINES WS-PRINT-AREA.
001580     05  WS-S4-MEMBER-ID             PIC Z(05)9.
001590     05  FILLER                      PIC X(01).
001600     05  WS-S4-PACKAGE-CODE          PIC X(08).
001610     05  FILLER                      PIC X(01).
001620     05  WS-S4-GOATS                 PIC ZZZ9.
001630     05  FILLER                      PIC X(01).
001640     05  WS-S4-FEE                   PIC Z,ZZZ,ZZZ,ZZ9.99-.
001650     05  FILLER                      PIC X(01).
001660     05  WS-S4-TOTAL-CHARGE          PIC Z,ZZZ,ZZZ,ZZ9.99-.
001670     05  FILLER                      PIC X(01).
001680     05  WS-S4-PAID                  PIC Z,ZZZ,ZZZ,ZZ9.99-.
001690     05  FILLER                      PIC X(01).
001700     05  WS-S4-BALANCE-DUE           PIC Z,ZZZ,ZZZ,ZZ9.99-.
001710     05  FILLER                      PIC X(01).
001720     05  WS-S4-STATUS                PIC X(07).
001730     05  FILLER                      PIC X(01).
001740     05  WS-S4-CASH-OUT              PIC Z,ZZZ,ZZZ,ZZ9.99-.
001750     05  FILLER                      PIC X(01).
001760     05  WS-S4-KIDS                  PIC ZZZ,ZZ9.
001770     05  FILLER                      PIC X(06).
001780 01  WS-HDR-1                       PIC X(132) VALUE
001790     'SECTION 4 - GOAT FARMING PACKAGE BILLING'.
001800 01  WS-HDR-2                       PIC X(132) VALUE
001810     'MEMBER PKG-CODE GOATS FEE  CHARGE  PAID   BAL  STATUS CASH KIDS'.
001820 PROCEDURE DIVISION.
001830*****************************************************************
001840* MAIN-PROCEDURE - THE USUAL THREE-STEP SHAPE: OPEN AND PRIME
001850* THE READ, DRIVE ONE CHARGE AT A TIME UNTIL THE EXTRACT RUNS
001860* OUT, THEN CLOSE OUT WITH GRAND TOTALS.  NOTHING FANCY - THIS
001870* STEP NEVER NEEDED A CONTROL BREAK BECAUSE EVERY ROW PRINTS ITS
001880* OWN LINE REGARDLESS OF MEMBER.
001890*****************************************************************
001900 MAIN-PROCEDURE.
001910     PERFORM 100-INICIO.
001920     PERFORM 200-LEER-CARGO.
001930     PERFORM 300-PROCESO-CARGO THRU 300-EXIT
001940         UNTIL CHARGES-DONE.
001950     PERFORM 900-FIN.
001960     STOP RUN.
001970*    100-INICIO - OPEN THE INPUT EXTRACT AND THE SHARED REPORT,
001980*    WARN THE CONSOLE IF THIS IS A RERUN (UPSI-0 SET ON THE JOB
001990*    CARD), AND PRINT THE SECTION-4 COLUMN HEADERS.
002000 100-INICIO.
002010     OPEN INPUT  PACKAGE-CHARGE-FILE.
002020     OPEN EXTEND REPORT-FILE.
002030     IF WS-RERUN-SWITCH
002040         DISPLAY 'TGF0400 - RERUN SWITCH UPSI-0 IS ON'
002050     END-IF.
002060     PERFORM 150-IMPRIMIR-ENCABEZADO.
002070*    150-IMPRIMIR-ENCABEZADO - TWO HEADER LINES, TITLE THEN
002080*    COLUMN NAMES.  NO TOP-OF-FORM SKIP HERE SINCE WE'RE
002090*    EXTENDING A REPORT ALREADY IN PROGRESS FROM EARLIER STEPS.
002100 150-IMPRIMIR-ENCABEZADO.
002110     WRITE RPT-LINE FROM WS-HDR-1.
002120     WRITE RPT-LINE FROM WS-HDR-2.
002130*    200-LEER-CARGO - ONE READ, ONE EOF TEST.  CALLED ONCE TO
002140*    PRIME THE LOOP AND AGAIN AT THE BOTTOM OF EVERY PASS
002150*    THROUGH 300-PROCESO-CARGO.
002160 200-LEER-CARGO.
002170     READ PACKAGE-CHARGE-FILE AT END MOVE 1 TO WS-EOF-CHARGES.
002180*****************************************************************
002190* 300-PROCESO-CARGO - ONE FULL BILLING PASS FOR ONE PACKAGE
002200* CHARGE.  ORDER OF WORK: SCRUB THE PAYMENT FIGURE, PRICE THE
002210* CURRENT-YEAR MANAGEMENT FEE OFF THE TIER TABLE, COMPUTE THE
002220* TOTAL CHARGE AND BALANCE DUE, SET THE STATUS BYTE, PRICE THE
002230* NEXT-YEAR FEE OFF THE CURRENT HERD SIZE (TGF-0201), FIGURE THE
002240* CASH-OUT VALUE AND EXPECTED KIDS, ROLL THE RUNNING TOTALS, AND
002250* PRINT THE DETAIL LINE.
002260*****************************************************************
002270 300-PROCESO-CARGO.
002280     ADD 1 TO WS-CHARGE-CT.
002290*    SCRUB THE PAYMENT FIGURE BEFORE IT TOUCHES ANY ARITHMETIC
002300*    BELOW - A NEGATIVE AMOUNT-PAID WOULD INFLATE THE BALANCE
002310*    DUE INSTEAD OF REDUCING IT.
002320     PERFORM 305-VALIDAR-PAGO.
002330*    PRICE THIS YEAR'S MANAGEMENT FEE OFF THE ORIGINAL PACKAGE
002340*    GOAT COUNT - THE TIER THE MEMBER BOUGHT IN AT.
002350     PERFORM 310-BUSCAR-CUOTA-ADMIN.
002360     MOVE WS-FEE-AMOUNT (WS-TIER-SUB) TO WS-MGMT-FEE.
002370     COMPUTE WS-TOTAL-CHARGE =
002380         (CHG-GOAT-COUNT * CHG-UNIT-PRICE) + WS-MGMT-FEE.
002390     COMPUTE WS-BALANCE-DUE = WS-TOTAL-CHARGE - CHG-AMOUNT-PAID.
002400     PERFORM 320-FIJAR-ESTADO.
002410*    NEXT YEAR'S FEE IS PRICED OFF THE CURRENT HERD SIZE, NOT
002420*    THE ORIGINAL PACKAGE COUNT - A GROWN HERD MOVES UP A TIER
002430*    (TGF-0201).  WE DO NOT ADD THIS INTO THE CURRENT BALANCE;
002440*    IT IS A FORWARD-LOOKING FIGURE ONLY, CARRIED FOR WHOEVER
002450*    BUILDS NEXT YEAR'S INVOICE RUN.
002460     PERFORM 330-BUSCAR-CUOTA-PROX-ANIO.
002470     MOVE WS-FEE-AMOUNT (WS-TIER-SUB) TO WS-NEXT-YEAR-FEE.
002480*    CASH-OUT VALUE IS A FLAT PER-GOAT BUYBACK RATE - A MEMBER
002490*    WHO WANTS OUT OF THE PACKAGE EARLY CAN SEE WHAT THE HERD
002500*    WOULD FETCH TODAY.  EXPECTED KIDS IS SIMPLY HERD SIZE
002510*    TIMES THE KIDDING RATE CARRIED ON THE EXTRACT.
002520     COMPUTE WS-CASH-OUT-VALUE = CHG-CURRENT-GOATS * 400000.
002530     COMPUTE WS-EXPECTED-KIDS =
002540         CHG-GOAT-COUNT * CHG-KIDS-PER-GOAT.
002550     ADD WS-TOTAL-CHARGE TO WS-TOT-CHARGED.
002560     ADD CHG-AMOUNT-PAID TO WS-TOT-PAID.
002570*    ONLY A POSITIVE BALANCE COUNTS AS OUTSTANDING - A CHARGE
002580*    THAT IS FULLY OR OVER-PAID DOES NOT SUBTRACT FROM THIS
002590*    TOTAL (TGF-0358 WANTED OUTSTANDING SHOWN SEPARATELY FROM
002600*    CHARGED AND PAID, NOT NETTED AGAINST THEM).
002610     IF WS-BALANCE-DUE > ZERO
002620         ADD WS-BALANCE-DUE TO WS-TOT-OUTSTANDING
002630     END-IF.
002640     PERFORM 340-IMPRIMIR-DETALLE.
002650     PERFORM 200-LEER-CARGO.
002660 300-EXIT.
002670     EXIT.
002680*****************************************************************
002690* 305-VALIDAR-PAGO - PAYMENT SCRUB ADDED UNDER TGF-0394.  A
002700* NEGATIVE AMOUNT-PAID CANNOT HAPPEN ON A CLEAN EXTRACT BUT DID
002710* SLIP THROUGH ONCE ON A BAD UPSTREAM FEED; WE FLAG IT ON THE
002720* CONSOLE FOR WHOEVER IS WATCHING THE RUN AND TREAT THE CHARGE AS
002730* IF NOTHING HAD BEEN PAID RATHER THAN LET IT INFLATE THE BALANCE.
002740*****************************************************************
002750 305-VALIDAR-PAGO.
002760     IF CHG-AMOUNT-PAID < ZERO
002770         DISPLAY 'TGF0400 - BAD PAYMENT AMOUNT FOR MEMBER '
002780             CHG-MEMBER-ID
002790         MOVE ZERO TO CHG-AMOUNT-PAID
002800     END-IF.
002810*****************************************************************
002820* 310-BUSCAR-CUOTA-ADMIN - WALK THE THREE-TIER FEE TABLE UNTIL
002830* THE PACKAGE'S ORIGINAL GOAT COUNT FITS UNDER A TIER CEILING
002840* (OR WE RUN OFF THE END AT TIER 3, WHICH IS CEILING 9999 AND SO
002850* ALWAYS MATCHES).  LEAVES WS-TIER-SUB POINTING AT THE MATCHED
002860* TIER FOR THE CALLER TO PULL THE FEE AMOUNT FROM.
002870*****************************************************************
002880 310-BUSCAR-CUOTA-ADMIN.
002890     MOVE 1 TO WS-TIER-SUB.
002900     PERFORM 315-COMPARAR-TECHO THRU 315-EXIT
002910         VARYING WS-TIER-SUB FROM 1 BY 1 UNTIL WS-TIER-SUB > 3
002920             OR CHG-GOAT-COUNT NOT > WS-FEE-CEILING (WS-TIER-SUB).
002930*    THE COMPARE ITSELF LIVES IN THE VARYING CLAUSE ABOVE - THIS
002940*    PARAGRAPH IS A NO-OP BODY, KEPT ONLY SO THE PERFORM HAS A
002950*    RANGE TO STEP THROUGH (SAME TRICK THE ALLOCATION STEP USES
002960*    FOR ITS WEEK-TABLE WALK).
002970 315-COMPARAR-TECHO.
002980     CONTINUE.
002990 315-EXIT.
003000     EXIT.
003010*****************************************************************
003020* 320-FIJAR-ESTADO - SET THE CHARGE STATUS BYTE FROM THE AMOUNT
003030* PAID VERSUS THE TOTAL CHARGE JUST COMPUTED.  FULL OR OVER-PAID
003040* IS 'P', SOMETHING PAID BUT SHORT OF THE TOTAL IS 'R', NOTHING
003050* PAID IS 'N' (THE DEFAULT A CLEAN CHARGE STARTS AT).  THE CLASS
003060* TEST BELOW IS A BELT-AND-SUSPENDERS CHECK ON TOP OF THE THREE
003070* MOVES ABOVE - IT SHOULD NEVER FIRE, BUT IT IS CHEAP INSURANCE
003080* AGAINST A STUCK-ASSIGN BUG LIKE THE ONE TGF0100 CARRIED FOR A
003090* WHILE ON ITS OWN STATUS BYTE (TGF-0402).
003100*****************************************************************
003110 320-FIJAR-ESTADO.
003120     IF CHG-AMOUNT-PAID >= WS-TOTAL-CHARGE
003130         MOVE 'P' TO WS-CHARGE-STATUS
003140     ELSE
003150         IF CHG-AMOUNT-PAID > ZERO
003160             MOVE 'R' TO WS-CHARGE-STATUS
003170         ELSE
003180             MOVE 'N' TO WS-CHARGE-STATUS
003190         END-IF
003200     END-IF.
003210     IF WS-CHARGE-STATUS IS NOT VALID-CHG-STATUS
003220         DISPLAY 'TGF0400 - INVALID CHARGE STATUS SET FOR MEMBER '
003230             CHG-MEMBER-ID ' - BYTE IS ' WS-CHARGE-STATUS
003240     END-IF.
003250*****************************************************************
003260* 330-BUSCAR-CUOTA-PROX-ANIO - SAME TIER WALK AS 310 BUT KEYED ON
003270* CHG-CURRENT-GOATS (TODAY'S HERD SIZE) INSTEAD OF THE ORIGINAL
003280* PACKAGE COUNT, PER TGF-0201.  A HERD THAT HAS GROWN SINCE THE
003290* PACKAGE WAS BOUGHT MOVES UP A PRICING TIER FOR NEXT YEAR EVEN
003300* THOUGH THIS YEAR'S CHARGE STAYS AT THE ORIGINAL TIER.
003310*****************************************************************
003320 330-BUSCAR-CUOTA-PROX-ANIO.
003330     MOVE 1 TO WS-TIER-SUB.
003340     PERFORM 335-COMPARAR-TECHO-2 THRU 335-EXIT
003350         VARYING WS-TIER-SUB FROM 1 BY 1 UNTIL WS-TIER-SUB > 3
003360             OR CHG-CURRENT-GOATS NOT > WS-FEE-CEILING (WS-TIER-SUB).
003370 335-COMPARAR-TECHO-2.
003380     CONTINUE.
003390 335-EXIT.
003400     EXIT.
003410*****************************************************************
003420* 340-IMPRIMIR-DETALLE - BUILD AND WRITE ONE SECTION-4 DETAIL
003430* LINE.  STATUS COLUMN IS SPELLED OUT IN FULL ('PAID'/'PARTIAL'/
003440* 'PENDING') SINCE TGF-0308 - THE OLD THREE-CHAR CODE GOT MIXED UP
003450* WITH THE TRANSACTION-TYPE CODES ON A DIFFERENT REPORT SECTION.
003460*****************************************************************
003470 340-IMPRIMIR-DETALLE.
003480     MOVE SPACES TO WS-LINE-S4.
003490     MOVE CHG-MEMBER-ID TO WS-S4-MEMBER-ID.
003500     MOVE CHG-PACKAGE-CODE TO WS-S4-PACKAGE-CODE.
003510     MOVE CHG-GOAT-COUNT TO WS-S4-GOATS.
003520     MOVE WS-MGMT-FEE TO WS-S4-FEE.
003530     MOVE WS-TOTAL-CHARGE TO WS-S4-TOTAL-CHARGE.
003540     MOVE CHG-AMOUNT-PAID TO WS-S4-PAID.
003550     MOVE WS-BALANCE-DUE TO WS-S4-BALANCE-DUE.
003560     IF CHG-IS-PAID
003570         MOVE 'PAID' TO WS-S4-STATUS
003580     ELSE
003590         IF CHG-IS-PARTIAL
003600             MOVE 'PARTIAL' TO WS-S4-STATUS
003610         ELSE
003620             MOVE 'PENDING' TO WS-S4-STATUS
003630         END-IF
003640     END-IF.
003650     MOVE WS-CASH-OUT-VALUE TO WS-S4-CASH-OUT.
003660     MOVE WS-EXPECTED-KIDS TO WS-S4-KIDS.
003670     WRITE RPT-LINE FROM WS-LINE-S4.
003680*    900-FIN - WRAP UP THE STEP: PRINT THE GRAND TOTALS LINE,
003690*    THEN CLOSE BOTH FILES.
003700 900-FIN.
003710     PERFORM 910-IMPRIMIR-TOTALES.
003720     PERFORM 920-CERRAR-ARCHIVOS.
003730*    910-IMPRIMIR-TOTALES - ONE TOTALS LINE REUSING THE DETAIL
003740*    LAYOUT: TOTAL CHARGED IN THE CHARGE COLUMN, TOTAL PAID IN THE
003750*    PAID COLUMN (TGF-0420), TOTAL OUTSTANDING IN THE BALANCE
003760*    COLUMN (TGF-0358), 'TOTALS' IN THE STATUS COLUMN.  ALSO LOGS
003770*    THE RUN COUNT AND TOTAL PAID TO THE CONSOLE FOR THE
003771*    OPERATOR'S RUN SHEET.
003780 910-IMPRIMIR-TOTALES.
003790     MOVE SPACES TO WS-LINE-S4.
003800     MOVE WS-TOT-CHARGED TO WS-S4-TOTAL-CHARGE.
003810     MOVE WS-TOT-PAID TO WS-S4-PAID.
003820     MOVE WS-TOT-OUTSTANDING TO WS-S4-BALANCE-DUE.
003830     MOVE 'TOTALS' TO WS-S4-STATUS.
003840     WRITE RPT-LINE FROM WS-LINE-S4.
003850     DISPLAY 'TGF0400 - CHARGES PROCESSED ' WS-CHARGE-CT.
003860     DISPLAY 'TGF0400 - TOTAL PAID         ' WS-TOT-PAID.
003870*    920-CERRAR-ARCHIVOS - CLOSE BOTH FILES AND LET MAIN-
003880*    PROCEDURE TAKE IT FROM THERE.
003890 920-CERRAR-ARCHIVOS.
003900     CLOSE PACKAGE-CHARGE-FILE REPORT-FILE.
003910 END PROGRAM TGF0400.

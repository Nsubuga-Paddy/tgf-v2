000010*****************************************************************
000020* MCS-TGF DATA CENTER  --  52 WEEKS SAVINGS CHALLENGE SUBSYSTEM
000030*****************************************************************
000040 IDENTIFICATION DIVISION.
000050 PROGRAM-ID.    TGF0300.
000060 AUTHOR.        R. NANTONGO.
000070 INSTALLATION.  MCS-TGF DATA CENTER, KAMPALA.
000080 DATE-WRITTEN.  06/14/1989.
000090 DATE-COMPILED.
000100 SECURITY.      CONFIDENTIAL - MCS-TGF INTERNAL USE ONLY.
000110*****************************************************************
000120* CHANGE LOG
000130*-----------------------------------------------------------------
000140* DATE       BY   REQUEST    DESCRIPTION
000150*-----------------------------------------------------------------
000160* 06/14/89   RN   TGF-0031   ORIGINAL WRITE-UP.  REPLACES THE OLD
000170*                            HAND-POSTED WEEKLY DUES CARD FOR THE
000180*                            52 WEEKS CHALLENGE MEMBERS.
000190* 11/02/89   RN   TGF-0047   ADDED CARRY-FORWARD OF A PART WEEK TO
000200*                            THE MEMBER'S NEXT DEPOSIT.
000210* 03/19/90   PO   TGF-0069   MATCHED IN THE INVESTMENT FILE SO THE
000220*                            SUMMARY LINE CARRIES TOTAL INVESTED.
000230* 08/07/91   PO   TGF-0102   FIXED WEEK TABLE RUNNING PAST WEEK 52
000240*                            WHEN A LUMP DEPOSIT COVERED THE LAST
000250*                            FEW WEEKS IN ONE SHOT.
000260* 01/14/93   SK   TGF-0140   MATCHED IN POSTED-TXNS SO SUM-INT-
000270*                            POSTED REFLECTS THIS RUN'S INTEREST.
000280* 07/30/94   SK   TGF-0158   COVERAGE AND CARRY-FORWARD NOW RESET
000290*                            ON A CALENDAR YEAR BREAK PER AUDIT.
000300* 02/11/96   PO   TGF-0201   ADDED UNVERIFIED-MEMBER SKIP; DETAIL
000310*                            RECORDS STILL CONSUMED TO STAY IN SYNC.
000320* 10/06/98   JM   TGF-0233   Y2K: TXN-DATE AND INV-START-DATE ARE
000330*                            FULL 4-DIGIT YEARS THROUGHOUT; REMOVED
000340*                            THE OLD 2-DIGIT YEAR COMPARE IN 334.
000350* 04/02/99   JM   TGF-0235   Y2K FOLLOW-UP - CONFIRMED WS-CUR-YEAR
000360*                            COMPARES CLEANLY ACROSS THE CENTURY.
000370* 09/18/01   SK   TGF-0277   GRAND TOTAL LINE ADDED AT END OF THE
000380*                            MEMBER SUMMARY SECTION.
000390* 05/29/03   PO   TGF-0309   REPORT FILE NOW OPENED EXTEND - THIS
000400*                            STEP RUNS AFTER TGF0100 AND TGF0200.
000410* 11/12/05   JM   TGF-0351   CLASS TEST ADDED FOR TRN-TYPE; BAD
000420*                            CODES NOW LOGGED INSTEAD OF IGNORED.
000430* 08/20/08   SK   TGF-0388   AVAILABLE BALANCE CALCULATION ADDED
000440*                            PER MEMBER SERVICES REQUEST (NO OUTPUT
000450*                            FIELD YET - CONTROL FIGURE ONLY).
000460* 11/16/09   RN   TGF-0393   332 WAS COMPARING 13 BYTES AGAINST THE
000470*                            12-BYTE 'UNFIXED-INT-' LITERAL - THE
000480*                            PADDED TRAILING BLANK NEVER MATCHED, SO
000490*                            YEAR-END INTEREST FELL THROUGH TO WEEK
000500*                            ALLOCATION.  SUBSTRING NOW (1:12).
000510* 01/18/10   RN   TGF-0409   PARAGRAPH-LEVEL COMMENTARY ADDED
000520*                            THROUGHOUT - THIS STEP TIES TOGETHER
000530*                            FOUR INPUT FILES AND HAD THE LEAST
000540*                            EXPLANATION OF ANY PROGRAM IN THE SUITE.
000550*                            NO BEHAVIOUR CHANGED.
000560*-----------------------------------------------------------------
000570 ENVIRONMENT DIVISION.
000580 CONFIGURATION SECTION.
000590*****************************************************************
000600* SPECIAL-NAMES - C01 DRIVES THE PRINTER CHANNEL-1 SKIP ON THE
000610* HEADING LINES.  VALID-TXN-TYPE IS THE SAME FOUR-CODE CLASS TEST
000620* TGF0200 CARRIES ON ITS OWN TRN-TYPE READ (TGF-0351/TGF-0405) -
000630* D/W/G/A ARE THE ONLY TRANSACTION CODES THIS SHOP WRITES; ANYTHING
000640* ELSE IS A DATA-ENTRY ERROR UPSTREAM AND IS LOGGED, NOT ABENDED.
000650* UPSI-0 IS SET ON THE JCL OVERRIDE CARD WHEN OPERATIONS RERUNS
000660* THIS STEP COLD AFTER A PRIOR ABEND - SEE 110 BELOW.
000670*****************************************************************
000680 SPECIAL-NAMES.
000690     C01 IS TOP-OF-FORM
000700     CLASS VALID-TXN-TYPE IS 'D' 'W' 'G' 'A'
000710     UPSI-0 ON STATUS IS WS-RERUN-SWITCH.
000720 INPUT-OUTPUT SECTION.
000730 FILE-CONTROL.
000731*    ONLY MEMBER-FILE NAMES ITS ORGANIZATION EXPLICITLY - THE
000732*    OTHER FOUR INPUT FILES TAKE THE COMPILER'S LINE SEQUENTIAL
000733*    DEFAULT, FOLLOWING THE SAME HABIT THE TEXT-EXTRACT LOADERS
000734*    THIS STEP DESCENDS FROM USED.
000740     SELECT MEMBER-FILE ASSIGN TO TGFMBR
000750         ORGANIZATION IS LINE SEQUENTIAL.
000760     SELECT TRANSACTION-FILE ASSIGN TO TGFTRN.
000770     SELECT INVESTMENT-FILE ASSIGN TO TGFINV.
000780     SELECT POSTED-FILE ASSIGN TO TGFPST.
000790     SELECT SUMMARY-FILE ASSIGN TO TGFSUM.
000791*        TGFSUM IS THIS STEP'S OWN OUTPUT AND TGF0600'S INPUT -
000792*        NO OTHER STEP TOUCHES IT.
000800     SELECT REPORT-FILE ASSIGN TO TGFRPT.
000810 DATA DIVISION.
000820 FILE SECTION.
000830*****************************************************************
000840* MEMBER-FILE - THE DRIVING FILE FOR THIS STEP.  ONE RECORD PER
000850* MEMBER, LINE SEQUENTIAL LIKE EVERY OTHER STEP'S COPY OF TGFMBR.
000860* MBR-PROJECT-FLAGS TELLS THIS STEP (AND ITS SIBLINGS) WHICH OF
000870* THE SIX SUBSYSTEMS A MEMBER PARTICIPATES IN; ONLY MBR-FLAG-52WSC
000880* MATTERS HERE, BUT ALL FOUR ARE CARRIED SINCE THEY SHARE THE
000890* SAME BYTE LAYOUT TGF0100/TGF0400/TGF0500/TGF0600 READ.
000900*****************************************************************
000910 FD  MEMBER-FILE.
000920 01  MBR-RECORD.
000930     05  MBR-MEMBER-ID          PIC 9(06).
000940     05  MBR-ACCOUNT-NUMBER     PIC X(13).
000950     05  MBR-MEMBER-NAME        PIC X(30).
000960     05  MBR-VERIFIED-FLAG      PIC X(01).
000961*        MEMBER SERVICES SETS 'Y' ONLY AFTER THE NATIONAL ID AND
000962*        NEXT-OF-KIN PAPERWORK IS ON FILE - SEE THE TGF-0201 NOTE
000963*        ON 300-PROCESO-MIEMBRO BELOW FOR HOW AN UNVERIFIED
000964*        MEMBER IS HANDLED.
000970         88  MBR-IS-VERIFIED        VALUE 'Y'.
000980     05  MBR-PROJECT-FLAGS.
000990         10  MBR-FLAG-52WSC     PIC X(01).
001000             88  MBR-IN-52WSC       VALUE 'Y'.
001010         10  MBR-FLAG-GOAT      PIC X(01).
001020         10  MBR-FLAG-GWC       PIC X(01).
001030         10  MBR-FLAG-MESU      PIC X(01).
001040             88  MBR-IN-MESU        VALUE 'Y'.
001041*        MBR-FLAG-GOAT AND MBR-FLAG-GWC ARE CARRIED HERE BUT
001042*        NOT TESTED IN THIS STEP - THOSE TWO BELONG TO TGF0400
001043*        AND TGF0500 RESPECTIVELY.
001050     05  FILLER                 PIC X(04).
001060*    TRANSACTION-FILE - DEPOSITS, WITHDRAWALS, GWC CONTRIBUTIONS
001070*    AND ADJUSTMENTS, SORTED BY TGFTRN'S OWN UPSTREAM SORT STEP
001080*    INTO MEMBER-ID/SEQ SEQUENCE SO THE MATCH AGAINST MEMBER-FILE
001090*    IN 320 WALKS FORWARD CLEANLY.
001100 FD  TRANSACTION-FILE.
001110 01  TRN-RECORD.
001120     05  TRN-MEMBER-ID          PIC 9(06).
001130     05  TRN-SEQ                PIC 9(06).
001140     05  TRN-TYPE               PIC X(01).
001150         88  TRN-IS-DEPOSIT         VALUE 'D'.
001160         88  TRN-IS-WITHDRAWAL      VALUE 'W'.
001170         88  TRN-IS-GWC             VALUE 'G'.
001180         88  TRN-IS-ADJUSTMENT      VALUE 'A'.
001190     05  TRN-AMOUNT             PIC S9(12)V99.
001200     05  TRN-DATE               PIC 9(08).
001201*        REDEFINED BELOW SO 334-VERIFICAR-ANIO CAN COMPARE JUST
001202*        THE YEAR COMPONENT WITHOUT A SEPARATE DATE-SPLIT CALL.
001210     05  TRN-DATE-R REDEFINES TRN-DATE.
001220         10  TRN-DATE-YYYY      PIC 9(04).
001230         10  TRN-DATE-MM        PIC 9(02).
001240         10  TRN-DATE-DD        PIC 9(02).
001250     05  TRN-RECEIPT            PIC X(20).
001251*        PLAIN DEPOSIT RECEIPTS ARE A MEMBER SERVICES SLIP NUMBER;
001252*        AN INTEREST POSTING CARRIES THE 'INT-' OR 'UNFIXED-INT-'
001253*        PREFIX 332-PROCESO-DEPOSITO CHECKS BELOW.
001260     05  FILLER                 PIC X(01).
001270*    INVESTMENT-FILE - ONLY THE FIXED-DEPOSIT ROWS (INV-IS-FIXED)
001280*    FEED THIS STEP'S TOTAL-INVESTED FIGURE; MATURED ROWS HAVE
001290*    ALREADY ROLLED INTO THE MEMBER'S SAVINGS VIA TGF0100 AND ARE
001300*    LEFT OUT HERE TO AVOID DOUBLE-COUNTING.
001310 FD  INVESTMENT-FILE.
001320 01  INV-RECORD.
001330     05  INV-ID                 PIC 9(06).
001340     05  INV-MEMBER-ID          PIC 9(06).
001350     05  INV-AMOUNT             PIC S9(12)V99.
001360     05  INV-RATE               PIC S9(03)V99.
001361*        NOT USED IN THIS STEP - RATE/TERM BELONG TO TGF0100'S
001362*        MATURITY CALCULATION, NOT THE BALANCE ROLL-UP HERE.
001370     05  INV-TERM-MONTHS        PIC 9(03).
001380     05  INV-START-DATE         PIC 9(08).
001390     05  INV-START-DATE-R REDEFINES INV-START-DATE.
001400         10  INV-START-YYYY     PIC 9(04).
001410         10  INV-START-MM       PIC 9(02).
001420         10  INV-START-DD       PIC 9(02).
001430     05  INV-STATUS             PIC X(01).
001431*        SET AND MAINTAINED BY TGF0100 - THIS STEP ONLY READS IT.
001440         88  INV-IS-FIXED           VALUE 'F'.
001450         88  INV-IS-MATURED         VALUE 'M'.
001460     05  INV-INT-PAID           PIC X(01).
001470         88  INV-INTEREST-PAID      VALUE 'Y'.
001480     05  FILLER                 PIC X(01).
001490*    POSTED-FILE - INTEREST TGF0100 AND TGF0200 POSTED THIS RUN.
001500*    MATCHED IN SO SUM-INT-POSTED ON THE SUMMARY RECORD REFLECTS
001510*    WHAT ACTUALLY WENT OUT THIS RUN, NOT A STALE PRIOR FIGURE
001520*    (TGF-0140).  THIS STEP ONLY READS IT - TGF0100 OPENS IT
001530*    OUTPUT AND TGF0200 EXTENDS IT EARLIER IN THE JOB STREAM.
001540 FD  POSTED-FILE.
001550 01  PST-RECORD.
001560     05  PST-MEMBER-ID          PIC 9(06).
001570     05  PST-SEQ                PIC 9(06).
001580     05  PST-TYPE               PIC X(01).
001590     05  PST-AMOUNT             PIC S9(12)V99.
001600     05  PST-DATE               PIC 9(08).
001610     05  PST-RECEIPT            PIC X(20).
001620     05  FILLER                 PIC X(01).
001630*    SUMMARY-FILE - ONE OUTPUT ROW PER VERIFIED MEMBER, CARRYING
001640*    THIS STEP'S WEEK-COVERAGE AND CARRY-FORWARD STATE FORWARD TO
001650*    TGF0600, WHICH READS IT BACK AS ITS OWN INPUT.
001660 FD  SUMMARY-FILE.
001670 01  SUM-RECORD.
001680     05  SUM-MEMBER-ID          PIC 9(06).
001690     05  SUM-NET-SAVINGS        PIC S9(12)V99.
001700     05  SUM-TOTAL-INVESTED     PIC S9(12)V99.
001701*        FIXED-DEPOSIT PRINCIPAL ONLY, PER 350-EMPAREJAR-INVERSIONES.
001710     05  SUM-UNFIXED-BAL        PIC S9(12)V99.
001720     05  SUM-INT-POSTED         PIC S9(12)V99.
001730     05  SUM-WEEKS-COVERED      PIC 9(02).
001740     05  SUM-NEXT-WEEK          PIC 9(02).
001741*        53 MEANS THE 52-WEEK CHALLENGE IS FULLY COVERED - SEE
001742*        650-ESCRIBIR-RESUMEN BELOW.
001750     05  SUM-CARRY-FWD          PIC S9(12)V99.
001760     05  FILLER                 PIC X(10).
001761*    REPORT-FILE - SHARED ACROSS ALL SIX STEPS; EACH STEP OPENS
001762*    EXTEND EXCEPT TGF0100, WHICH OPENS IT OUTPUT AS THE FIRST
001763*    WRITER IN THE JOB STREAM.  132-BYTE PRINT LINE, NO FILLER
001764*    NEEDED SINCE THE RECORD IS A SINGLE UNSTRUCTURED FIELD.
001770 FD  REPORT-FILE.
001780 01  RPT-LINE                   PIC X(132).
001790 WORKING-STORAGE SECTION.
001800*****************************************************************
001810* END-OF-FILE SWITCHES AND RUN COUNTERS - ALL COMP PER SHOP
001820* STANDARD, SINCE NONE OF THESE EVER CARRY A FRACTIONAL VALUE AND
001830* EVERY ONE OF THEM IS EITHER TESTED OR INCREMENTED IN A LOOP.
001840*****************************************************************
001850 77  WS-EOF-MEMBERS             PIC 9       COMP VALUE ZERO.
001860     88  MEMBERS-DONE               VALUE 1.
001870 77  WS-EOF-TRANSACTIONS        PIC 9       COMP VALUE ZERO.
001880 77  WS-EOF-INVESTMENTS         PIC 9       COMP VALUE ZERO.
001890 77  WS-EOF-POSTINGS            PIC 9       COMP VALUE ZERO.
001900 77  WS-SUBSCRIPT               PIC 9(02)   COMP VALUE ZERO.
001901*    GENERAL-PURPOSE TABLE SUBSCRIPT - SHARED ACROSS ALL THE
001902*    52-ENTRY TABLE WALKS (120, 310, 335, 600) SINCE ONLY ONE
001903*    SUCH WALK IS EVER IN PROGRESS AT A TIME.
001910 77  WS-CUR-YEAR                PIC 9(04)   COMP VALUE ZERO.
001920 77  WS-NEXT-WEEK               PIC 9(02)   COMP VALUE 1.
001930 77  WS-WEEKS-COVERED-CT        PIC 9(02)   COMP VALUE ZERO.
001940 77  WS-MEMBER-COUNT            PIC 9(06)   COMP VALUE ZERO.
001941*    COUNTS VERIFIED MEMBERS WRITTEN TO SUMMARY-FILE - CONSOLE/
001942*    AUDIT USE ONLY, NOT ITSELF PRINTED ON THE REPORT.
001950 77  WS-RERUN-SWITCH            PIC X(01)   VALUE 'N'.
001960*    PER-MEMBER ACCUMULATORS - RESET AT 310 FOR EVERY NEW MEMBER
001970*    AND CARRIED THROUGH THE THREE MATCH LOOPS IN 300 BELOW.
001980 01  WS-AVAILABLE               PIC S9(12)V99 VALUE ZERO.
001990 01  WS-CARRY-FWD               PIC S9(12)V99 VALUE ZERO.
002000 01  WS-NET-SAVINGS             PIC S9(12)V99 VALUE ZERO.
002010 01  WS-TOTAL-INVESTED          PIC S9(12)V99 VALUE ZERO.
002020 01  WS-UNFIXED-BAL             PIC S9(12)V99 VALUE ZERO.
002030 01  WS-INT-POSTED-TOTAL        PIC S9(12)V99 VALUE ZERO.
002040 01  WS-PENDING-TOTAL           PIC S9(12)V99 VALUE ZERO.
002041*        TGF-0388 - RESERVED FOR A FUTURE PENDING-WITHDRAWAL-
002042*        REQUEST FIGURE; STAYS AT ZERO UNTIL MEMBER SERVICES
002043*        SUPPLIES THAT INPUT, SO WS-AVAILABLE-BAL BELOW CURRENTLY
002044*        ALWAYS EQUALS WS-NET-SAVINGS.
002050 01  WS-AVAILABLE-BAL           PIC S9(12)V99 VALUE ZERO.
002060*    RUN-WIDE GRAND TOTALS, PRINTED ONCE AT 910 (TGF-0277).
002070 01  WS-TOT-NET                 PIC S9(12)V99 VALUE ZERO.
002080 01  WS-TOT-INV                 PIC S9(12)V99 VALUE ZERO.
002090 01  WS-TOT-UNFIX               PIC S9(12)V99 VALUE ZERO.
002100 01  WS-TOT-CARRY               PIC S9(12)V99 VALUE ZERO.
002110*****************************************************************
002120* WS-WEEK-TABLE - THE 52 WEEKLY TARGETS A MEMBER MUST COVER TO
002130* STAY ON PACE.  WEEK N'S TARGET IS N * 10,000 USH, SO THE LAST
002140* WEEK OF THE CHALLENGE TARGETS 520,000 USH AND THE RUNNING TOTAL
002150* ACROSS ALL 52 WEEKS IS 52*53/2*10,000 = 13,780,000 USH.  LOADED
002160* ONCE AT 100-INICIO AND NEVER CHANGES FOR THE LIFE OF THE RUN.
002170* WS-WEEK-COVERED-TABLE TRACKS WHICH OF THE 52 SLOTS THIS MEMBER
002180* HAS ACTUALLY MET - RESET PER MEMBER AND AGAIN ON A CALENDAR
002190* YEAR BREAK (TGF-0158) SINCE THE CHALLENGE RUNS JANUARY-DECEMBER.
002200*****************************************************************
002210 01  WS-WEEK-TABLE.
002220     05  WS-WEEK-TARGET OCCURS 52 TIMES PIC S9(12)V99.
002230 01  WS-WEEK-COVERED-TABLE.
002240     05  WS-WEEK-COVERED OCCURS 52 TIMES PIC X(01).
002250         88  WK-IS-COVERED VALUE 'Y'.
002260*    PRINT LINE AND ITS MONEY-FORMATTED REDEFINES FOR REPORT
002270*    SECTION 3 (MEMBER SAVINGS SUMMARIES) - SAME Z,ZZZ... EDIT
002280*    PICTURE THE OTHER FIVE STEPS USE ON THEIR OWN DETAIL LINES.
002290 01  WS-PRINT-AREA               PIC X(132).
002300 01  WS-LINE-S3 REDEFINES WS-PRINT-AREA.
002310     05  WS-S3-MEMBER-ID        PIC Z(05)9.
002320     05  FILLER                 PIC X(02).
002330     05  WS-S3-MEMBER-NAME      PIC X(30).
002340     05  FILLER                 PIC X(02).
002350     05  WS-S3-NET-SAVINGS      PIC Z,ZZZ,ZZZ,ZZ9.99-.
002360     05  FILLER                 PIC X(02).
002370     05  WS-S3-INVESTED         PIC Z,ZZZ,ZZZ,ZZ9.99-.
002380     05  FILLER                 PIC X(02).
002390     05  WS-S3-UNFIXED          PIC Z,ZZZ,ZZZ,ZZ9.99-.
002400     05  FILLER                 PIC X(02).
002410     05  WS-S3-WEEKS            PIC Z9.
002411*        HOW MANY OF THE 52 WEEKLY TARGETS THIS MEMBER HAS MET,
002412*        FROM WS-WEEKS-COVERED-CT - NOT THE SAME AS NEXT-WK BELOW.
002420     05  FILLER                 PIC X(02).
002430     05  WS-S3-NEXT-WK          PIC Z9.
002431*        THE NEXT UNCOVERED WEEK THE MEMBER IS WORKING TOWARD;
002432*        53 ONCE ALL 52 ARE MET (SEE 650-ESCRIBIR-RESUMEN).
002440     05  FILLER                 PIC X(02).
002450     05  WS-S3-CARRY            PIC Z,ZZZ,ZZZ,ZZ9.99-.
002460     05  FILLER                 PIC X(04).
002470 01  WS-HDR-1                   PIC X(132) VALUE
002480     'SECTION 3 - MEMBER SAVINGS SUMMARIES'.
002481*    WS-HDR-2'S COLUMN TITLES DO NOT COVER EVERY FIELD ON THE
002482*    DETAIL LINE (WEEKS/NEXT-WK/CARRY ARE UNLABELLED) - THIS
002483*    MATCHES THE ORIGINAL TGF-0031 LAYOUT AND HAS NEVER BEEN
002484*    RAISED AS A COMPLAINT, SO IT WAS LEFT ALONE.
002490 01  WS-HDR-2                   PIC X(132) VALUE
002500     'MEMBER  NAME                 NET SAVINGS  INVESTED  UNFIXED'.
002510*****************************************************************
002520* PROCEDURE DIVISION OVERVIEW - THIS STEP RUNS FOURTH IN THE
002530* NIGHTLY JOB STREAM, AFTER TGF0100 AND TGF0200 HAVE FINISHED
002540* POSTING INTEREST.  IT MATCHES FOUR FILES ON MEMBER-ID (MEMBER,
002550* TRANSACTION, INVESTMENT, POSTED) AND FOR EVERY VERIFIED MEMBER
002560* WRITES ONE MEMBER-SUMMARY ROW AND ONE REPORT SECTION 3 DETAIL
002570* LINE.  UNVERIFIED MEMBERS STILL HAVE THEIR TRANSACTIONS AND
002580* INVESTMENTS CONSUMED BY THE MATCH LOOPS SO THE FOUR FILES STAY
002590* IN LOCK STEP (TGF-0201) - THEY JUST NEVER GET A SUMMARY ROW.
002600*****************************************************************
002610 PROCEDURE DIVISION.
002611*    MAIN-PROCEDURE STAYS A SIMPLE THREE-CALL SKELETON, AS IT HAS
002612*    SINCE TGF-0031 - ALL THE STEP'S GROWTH OVER THE YEARS WENT
002613*    INTO 300-PROCESO-MIEMBRO AND ITS SUBORDINATES, NOT HERE.
002620 MAIN-PROCEDURE.
002630     PERFORM 100-INICIO.
002640     PERFORM 300-PROCESO-MIEMBRO THRU 300-EXIT
002650         UNTIL MEMBERS-DONE.
002660     PERFORM 900-FIN.
002670     STOP RUN.
002680 100-INICIO.
002690     PERFORM 110-ABRIR-ARCHIVOS.
002700     PERFORM 120-CARGAR-TABLA-SEMANAS THRU 120-EXIT
002710         VARYING WS-SUBSCRIPT FROM 1 BY 1 UNTIL WS-SUBSCRIPT > 52.
002720     PERFORM 130-IMPRIMIR-ENCABEZADO.
002730*    PRIME THE READ FOR ALL FOUR MATCHED FILES BEFORE THE MAIN
002740*    LOOP STARTS - STANDARD MATCH-MERGE PRIMING, ONE READ AHEAD.
002750     PERFORM 200-LEER-MIEMBRO.
002760     PERFORM 220-LEER-TRANSACCION.
002770     PERFORM 230-LEER-INVERSION.
002780     PERFORM 240-LEER-POSTEO.
002790 110-ABRIR-ARCHIVOS.
002791*        SUMMARY-FILE IS REBUILT FROM SCRATCH EVERY RUN (OUTPUT,
002792*        NOT EXTEND) SINCE TGF0600 ONLY EVER NEEDS THIS RUN'S
002793*        FIGURES, NOT A HISTORY.
002800     OPEN INPUT  MEMBER-FILE
002810                 TRANSACTION-FILE
002820                 INVESTMENT-FILE
002830                 POSTED-FILE.
002840     OPEN OUTPUT SUMMARY-FILE.
002850     OPEN EXTEND REPORT-FILE.
002860*    UPSI-0 IS THE OPERATOR'S COLD-RERUN FLAG ON THE JCL OVERRIDE
002870*    CARD - THIS STEP HAS NO SPECIAL RERUN LOGIC OF ITS OWN (IT
002880*    IS IDEMPOTENT SINCE SUMMARY-FILE IS REBUILT FROM SCRATCH
002890*    EVERY RUN), SO THE CONSOLE NOTE IS JUST FOR THE OPERATOR'S
002900*    RUN LOG.
002910     IF WS-RERUN-SWITCH
002920         DISPLAY 'TGF0300 - RERUN SWITCH UPSI-0 IS ON'
002930     END-IF.
002940*    120-CARGAR-TABLA-SEMANAS - WEEK N'S TARGET IS N*10,000; SEE
002950*    THE WS-WEEK-TABLE BANNER ABOVE FOR WHY THAT PARTICULAR STEP
002960*    WAS CHOSEN (TGF-0031'S ORIGINAL HAND-POSTED CARD USED THE
002970*    SAME PROGRESSION).
002980 120-CARGAR-TABLA-SEMANAS.
002990     COMPUTE WS-WEEK-TARGET (WS-SUBSCRIPT) =
003000         WS-SUBSCRIPT * 10000.
003010 120-EXIT.
003020     EXIT.
003030 130-IMPRIMIR-ENCABEZADO.
003031*    TWO-LINE TITLE/COLUMN-HEADING PAIR, WRITTEN ONCE AT THE TOP
003032*    OF SECTION 3 - THIS STEP ONLY PRINTS ONE HEADER PER RUN, NOT
003033*    ONE PER PAGE, SINCE SECTION 3 NEVER RUNS LONG ENOUGH TO NEED
003034*    A PAGE BREAK IN PRACTICE.
003040     WRITE RPT-LINE FROM WS-HDR-1.
003050     WRITE RPT-LINE FROM WS-HDR-2.
003051*    200/220/230/240 - ONE READ PARAGRAPH PER FILE, EACH CALLED
003052*    BOTH FROM THE PRIMING READS IN 100-INICIO AND AGAIN FROM
003053*    WITHIN ITS OWN MATCH LOOP IN 300-PROCESO-MIEMBRO.
003060 200-LEER-MIEMBRO.
003070     READ MEMBER-FILE AT END MOVE 1 TO WS-EOF-MEMBERS.
003080 220-LEER-TRANSACCION.
003090     READ TRANSACTION-FILE AT END MOVE 1 TO WS-EOF-TRANSACTIONS.
003100 230-LEER-INVERSION.
003110     READ INVESTMENT-FILE AT END MOVE 1 TO WS-EOF-INVESTMENTS.
003120 240-LEER-POSTEO.
003130     READ POSTED-FILE AT END MOVE 1 TO WS-EOF-POSTINGS.
003140*****************************************************************
003150* 300-PROCESO-MIEMBRO - ONE PASS PER MEMBER RECORD.  THREE
003160* INDEPENDENT MATCH LOOPS CONSUME EVERY TRANSACTION, INVESTMENT
003170* AND POSTED-INTEREST ROW THAT BELONGS TO THIS MEMBER-ID BEFORE
003180* THE BALANCES ARE CALCULATED AND WRITTEN OUT - THE THREE INPUT
003190* FILES ARE NOT THEMSELVES MATCHED AGAINST EACH OTHER, ONLY EACH
003200* AGAINST THE CURRENT MEMBER.
003210*****************************************************************
003220 300-PROCESO-MIEMBRO.
003230     PERFORM 310-INICIAR-MIEMBRO.
003240     PERFORM 320-EMPAREJAR-TRANSACCIONES THRU 320-EXIT
003250         UNTIL WS-EOF-TRANSACTIONS = 1
003260         OR TRN-MEMBER-ID NOT = MBR-MEMBER-ID.
003270     PERFORM 350-EMPAREJAR-INVERSIONES THRU 350-EXIT
003280         UNTIL WS-EOF-INVESTMENTS = 1
003290         OR INV-MEMBER-ID NOT = MBR-MEMBER-ID.
003300     PERFORM 360-EMPAREJAR-POSTEOS THRU 360-EXIT
003310         UNTIL WS-EOF-POSTINGS = 1
003320         OR PST-MEMBER-ID NOT = MBR-MEMBER-ID.
003330*    UNVERIFIED MEMBERS (TGF-0201) STILL HAD THEIR TRANSACTIONS/
003340*    INVESTMENTS/POSTINGS CONSUMED ABOVE TO KEEP THE FOUR FILES
003350*    IN SYNC - THEY SIMPLY DO NOT GET A SUMMARY ROW OR DETAIL LINE.
003360     IF MBR-IS-VERIFIED
003370         PERFORM 600-CALCULAR-SALDOS
003380         PERFORM 650-ESCRIBIR-RESUMEN
003390         PERFORM 670-IMPRIMIR-DETALLE
003400     END-IF.
003410     PERFORM 200-LEER-MIEMBRO.
003420 300-EXIT.
003430     EXIT.
003440 310-INICIAR-MIEMBRO.
003441*        WS-CUR-YEAR IS ZEROED HERE, NOT SET TO THE PROCESS YEAR -
003442*        334-VERIFICAR-ANIO PICKS IT UP FROM THE FIRST TRANSACTION
003443*        IT SEES FOR THIS MEMBER, WHICH MAY BE AN EARLIER YEAR IF
003444*        THE MEMBER HAS UNPROCESSED BACK TRANSACTIONS.
003450     MOVE ZERO TO WS-NET-SAVINGS WS-TOTAL-INVESTED
003460         WS-INT-POSTED-TOTAL WS-CUR-YEAR.
003470     MOVE 1 TO WS-NEXT-WEEK.
003480     MOVE ZERO TO WS-CARRY-FWD.
003490     PERFORM 337-LIMPIAR-SEMANA THRU 337-EXIT
003500         VARYING WS-SUBSCRIPT FROM 1 BY 1 UNTIL WS-SUBSCRIPT > 52.
003510 320-EMPAREJAR-TRANSACCIONES.
003511*        ONE ITERATION PER TRANSACTION ROW BELONGING TO THE
003512*        CURRENT MEMBER; 300 STOPS THE LOOP THE MOMENT EOF HITS
003513*        OR THE NEXT ROW BELONGS TO A DIFFERENT MEMBER-ID.
003520     PERFORM 330-PROCESO-TRANSACCION.
003530     PERFORM 220-LEER-TRANSACCION.
003540 320-EXIT.
003550     EXIT.
003560*    330-PROCESO-TRANSACCION - THE VALID-TXN-TYPE CLASS TEST
003570*    (TGF-0351) CATCHES A CODE OUTSIDE D/W/G/A BEFORE IT REACHES
003580*    ANY OF THE ARITHMETIC BELOW; THE BAD ROW IS LOGGED AND
003590*    SIMPLY SKIPPED RATHER THAN ABENDING THE WHOLE STEP.
003600 330-PROCESO-TRANSACCION.
003610     IF TRN-TYPE IS NOT VALID-TXN-TYPE
003620         DISPLAY 'TGF0300 - BAD TXN TYPE FOR MEMBER '
003630             MBR-MEMBER-ID
003640     ELSE
003650         IF TRN-IS-DEPOSIT
003660             PERFORM 332-PROCESO-DEPOSITO
003670         ELSE
003680             IF TRN-IS-WITHDRAWAL
003690                 PERFORM 338-PROCESO-RETIRO
003700             ELSE
003710                 IF TRN-IS-GWC
003720                     PERFORM 340-PROCESO-GWC
003730                 END-IF
003740             END-IF
003750         END-IF
003760     END-IF.
003770*    332-PROCESO-DEPOSITO - A DEPOSIT ALWAYS GROWS NET SAVINGS,
003780*    BUT ONLY A REGULAR MEMBER DEPOSIT COUNTS AGAINST THE WEEKLY
003790*    TARGET TABLE.  AN INTEREST POSTING FROM TGF0100 (RECEIPT
003800*    PREFIX 'INT-') OR TGF0200 (PREFIX 'UNFIXED-INT-', 12 BYTES -
003810*    TGF-0393 FIXED A ONE-BYTE SUBSTRING MISMATCH HERE THAT LET
003820*    YEAR-END INTEREST FALL THROUGH TO WEEK ALLOCATION BY MISTAKE)
003830*    IS MONEY THE MEMBER DID NOT PHYSICALLY BRING IN AND DOES NOT
003840*    COUNT TOWARD THE CHALLENGE PACE.
003850 332-PROCESO-DEPOSITO.
003860     ADD TRN-AMOUNT TO WS-NET-SAVINGS.
003870     IF TRN-RECEIPT (1:4) = 'INT-'
003880         OR TRN-RECEIPT (1:12) = 'UNFIXED-INT-'
003890         CONTINUE
003900     ELSE
003910         PERFORM 334-VERIFICAR-ANIO
003920         PERFORM 336-CUBRIR-SEMANAS
003930     END-IF.
003940*    334/335 - THE 52-WEEK TABLE RUNS JANUARY TO DECEMBER; A
003950*    DEPOSIT DATED INTO A NEW CALENDAR YEAR RESTARTS WEEK 1 AND
003960*    DROPS ANY UNCOVERED CARRY-FORWARD FROM LAST YEAR (TGF-0158) -
003970*    THE CHALLENGE DOES NOT LET A MEMBER CARRY A SHORTFALL ACROSS
003980*    THE YEAR BOUNDARY.
003990 334-VERIFICAR-ANIO.
003991*        FIRED ON EVERY NON-INTEREST DEPOSIT; MOST CALLS FALL
003992*        THROUGH WITH NO ACTION SINCE THE YEAR USUALLY HASN'T
003993*        CHANGED SINCE THE LAST DEPOSIT FOR THIS MEMBER.
004000     IF TRN-DATE-YYYY NOT = WS-CUR-YEAR
004010         PERFORM 335-REINICIAR-SEMANAS
004020     END-IF.
004030 335-REINICIAR-SEMANAS.
004031*        A YEAR BREAK ZEROES OUT EVERYTHING THE OLD YEAR'S WEEK
004032*        TABLE KNEW - CARRY-FORWARD FROM DECEMBER DOES NOT BUY
004033*        THE MEMBER A HEAD START ON NEXT JANUARY'S WEEK 1.
004040     MOVE TRN-DATE-YYYY TO WS-CUR-YEAR.
004050     MOVE 1 TO WS-NEXT-WEEK.
004060     MOVE ZERO TO WS-CARRY-FWD.
004070     PERFORM 337-LIMPIAR-SEMANA THRU 337-EXIT
004080         VARYING WS-SUBSCRIPT FROM 1 BY 1 UNTIL WS-SUBSCRIPT > 52.
004090*    336-CUBRIR-SEMANAS - ADD THIS DEPOSIT TO WHATEVER CARRY-
004100*    FORWARD WAS LEFT FROM THE LAST DEPOSIT, THEN WALK FORWARD
004110*    ONE WEEK AT A TIME (339) FOR AS LONG AS THE AVAILABLE BALANCE
004120*    STILL MEETS THE NEXT WEEK'S TARGET - A SINGLE LARGE DEPOSIT
004130*    CAN COVER SEVERAL WEEKS IN ONE SHOT (TGF-0102 FIXED THIS LOOP
004140*    RUNNING PAST WEEK 52 WHEN IT DID).  WHATEVER IS LEFT OVER
004150*    BELOW A FULL WEEK'S TARGET IS CARRIED TO THE NEXT DEPOSIT.
004160 336-CUBRIR-SEMANAS.
004170     ADD WS-CARRY-FWD, TRN-AMOUNT GIVING WS-AVAILABLE.
004180     PERFORM 339-CUBRIR-UNA-SEMANA THRU 339-EXIT
004190         UNTIL WS-NEXT-WEEK > 52
004200         OR WS-AVAILABLE < WS-WEEK-TARGET (WS-NEXT-WEEK).
004210     MOVE WS-AVAILABLE TO WS-CARRY-FWD.
004220 337-LIMPIAR-SEMANA.
004230     MOVE 'N' TO WS-WEEK-COVERED (WS-SUBSCRIPT).
004240 337-EXIT.
004250     EXIT.
004260 338-PROCESO-RETIRO.
004261*        A WITHDRAWAL REDUCES NET SAVINGS BUT NEVER TOUCHES THE
004262*        WEEK-COVERAGE TABLE - ONCE A WEEK IS MARKED COVERED IT
004263*        STAYS COVERED EVEN IF THE MEMBER LATER WITHDRAWS AGAINST IT.
004270     SUBTRACT TRN-AMOUNT FROM WS-NET-SAVINGS.
004280 339-CUBRIR-UNA-SEMANA.
004281*        MARK THIS WEEK COVERED, TAKE ITS TARGET OUT OF WHAT'S
004282*        AVAILABLE, AND STEP TO THE NEXT WEEK - THE 336 LOOP KEEPS
004283*        CALLING THIS PARAGRAPH UNTIL WHAT'S LEFT CAN'T COVER
004284*        ANOTHER FULL WEEK OR WEEK 52 IS PASSED.
004290     MOVE 'Y' TO WS-WEEK-COVERED (WS-NEXT-WEEK).
004300     SUBTRACT WS-WEEK-TARGET (WS-NEXT-WEEK) FROM WS-AVAILABLE.
004310     ADD 1 TO WS-NEXT-WEEK.
004320 339-EXIT.
004330     EXIT.
004340 340-PROCESO-GWC.
004341*        A GWC CONTRIBUTION TAKEN FROM THIS MEMBER'S SAVINGS IS
004342*        TGF0500'S CONCERN, NOT THIS STEP'S - HERE IT IS SIMPLY
004343*        SUBTRACTED OUT OF NET SAVINGS LIKE ANY OTHER WITHDRAWAL.
004350     SUBTRACT TRN-AMOUNT FROM WS-NET-SAVINGS.
004360*    350-EMPAREJAR-INVERSIONES - ONLY A FIXED-DEPOSIT ROW ADDS TO
004370*    TOTAL-INVESTED; SEE THE INVESTMENT-FILE FD BANNER ABOVE FOR
004380*    WHY A MATURED ROW IS LEFT OUT.
004390 350-EMPAREJAR-INVERSIONES.
004400     IF INV-IS-FIXED
004410         ADD INV-AMOUNT TO WS-TOTAL-INVESTED
004420     END-IF.
004430     PERFORM 230-LEER-INVERSION.
004440 350-EXIT.
004450     EXIT.
004460*    360-EMPAREJAR-POSTEOS - EVERY POSTED ROW FOR THIS MEMBER,
004470*    FIXED-INTEREST OR UNFIXED, ROLLS INTO SUM-INT-POSTED (TGF-0140)
004480*    SO TGF0600'S DASHBOARD SEES WHAT WAS ACTUALLY PAID THIS RUN.
004490 360-EMPAREJAR-POSTEOS.
004500     ADD PST-AMOUNT TO WS-INT-POSTED-TOTAL.
004510     PERFORM 240-LEER-POSTEO.
004520 360-EXIT.
004530     EXIT.
004540*****************************************************************
004550* 600-CALCULAR-SALDOS - UNFIXED BALANCE IS WHATEVER OF NET SAVINGS
004560* IS NOT TIED UP IN A FIXED INVESTMENT (FLOORED AT ZERO - A
004570* MEMBER CANNOT BE NEGATIVE JUST BECAUSE THEY INVESTED MORE THAN
004580* THEY HAVE ON DEPOSIT, THAT IS A SEPARATE DATA PROBLEM).
004590* AVAILABLE-BAL (TGF-0388) IS THE SAME IDEA APPLIED AGAINST
004600* WS-PENDING-TOTAL - A CONTROL FIGURE ONLY FOR NOW, NO OUTPUT
004610* FIELD YET CARRIES IT PENDING A FUTURE MEMBER SERVICES REQUEST.
004620*****************************************************************
004630 600-CALCULAR-SALDOS.
004631*        CALLED ONCE PER VERIFIED MEMBER, AFTER ALL THREE MATCH
004632*        LOOPS IN 300 HAVE FINISHED - EVERYTHING THIS PARAGRAPH
004633*        READS HAS ALREADY BEEN FULLY ACCUMULATED FOR THE MEMBER.
004640     IF WS-NET-SAVINGS > WS-TOTAL-INVESTED
004650         SUBTRACT WS-TOTAL-INVESTED FROM WS-NET-SAVINGS
004660             GIVING WS-UNFIXED-BAL
004670     ELSE
004680         MOVE ZERO TO WS-UNFIXED-BAL
004690     END-IF.
004700     MOVE ZERO TO WS-WEEKS-COVERED-CT.
004710     PERFORM 605-CONTAR-SEMANA THRU 605-EXIT
004720         VARYING WS-SUBSCRIPT FROM 1 BY 1 UNTIL WS-SUBSCRIPT > 52.
004730     IF WS-NET-SAVINGS > WS-PENDING-TOTAL
004740         SUBTRACT WS-PENDING-TOTAL FROM WS-NET-SAVINGS
004750             GIVING WS-AVAILABLE-BAL
004760     ELSE
004770         MOVE ZERO TO WS-AVAILABLE-BAL
004780     END-IF.
004790 605-CONTAR-SEMANA.
004791*        ONE TABLE SLOT PER CALL, DRIVEN BY THE VARYING CLAUSE ON
004792*        600 ABOVE - TALLIES HOW MANY OF THE 52 WEEKS THIS
004793*        MEMBER ACTUALLY MET, REGARDLESS OF WHICH WEEK THEY'RE
004794*        CURRENTLY ON.
004800     IF WK-IS-COVERED (WS-SUBSCRIPT)
004810         ADD 1 TO WS-WEEKS-COVERED-CT
004820     END-IF.
004830 605-EXIT.
004840     EXIT.
004850*    650-ESCRIBIR-RESUMEN - SUM-NEXT-WEEK IS CAPPED AT 53 WHEN ALL
004860*    52 WEEKS ARE COVERED, SO TGF0600'S DASHBOARD CAN TELL A
004870*    MEMBER WHO FINISHED THE CHALLENGE FROM ONE STILL MID-WAY
004880*    THROUGH WEEK 52.  THE RUN-WIDE GRAND TOTALS ARE ACCUMULATED
004890*    HERE, ONE MEMBER AT A TIME, FOR 910 BELOW (TGF-0277).
004900 650-ESCRIBIR-RESUMEN.
004910     MOVE MBR-MEMBER-ID TO SUM-MEMBER-ID.
004920     MOVE WS-NET-SAVINGS TO SUM-NET-SAVINGS.
004930     MOVE WS-TOTAL-INVESTED TO SUM-TOTAL-INVESTED.
004940     MOVE WS-UNFIXED-BAL TO SUM-UNFIXED-BAL.
004950     MOVE WS-INT-POSTED-TOTAL TO SUM-INT-POSTED.
004960     MOVE WS-WEEKS-COVERED-CT TO SUM-WEEKS-COVERED.
004970     IF WS-WEEKS-COVERED-CT = 52
004980         MOVE 53 TO SUM-NEXT-WEEK
004990     ELSE
005000         MOVE WS-NEXT-WEEK TO SUM-NEXT-WEEK
005010     END-IF.
005020     MOVE WS-CARRY-FWD TO SUM-CARRY-FWD.
005030     WRITE SUM-RECORD.
005040     ADD 1 TO WS-MEMBER-COUNT.
005050     ADD WS-NET-SAVINGS TO WS-TOT-NET.
005060     ADD WS-TOTAL-INVESTED TO WS-TOT-INV.
005070     ADD WS-UNFIXED-BAL TO WS-TOT-UNFIX.
005080     ADD WS-CARRY-FWD TO WS-TOT-CARRY.
005090 670-IMPRIMIR-DETALLE.
005091*        REUSES THE FIELDS 650 JUST WROTE TO SUM-RECORD, EXCEPT
005092*        SUM-NEXT-WEEK (ALREADY CAPPED AT 53 IF DONE) RATHER THAN
005093*        THE RAW WS-NEXT-WEEK COUNTER - OTHERWISE A FINISHED
005094*        MEMBER WOULD PRINT A BLANK OR WRAPPED WEEK NUMBER.
005100     MOVE MBR-MEMBER-ID TO WS-S3-MEMBER-ID.
005110     MOVE MBR-MEMBER-NAME TO WS-S3-MEMBER-NAME.
005120     MOVE WS-NET-SAVINGS TO WS-S3-NET-SAVINGS.
005130     MOVE WS-TOTAL-INVESTED TO WS-S3-INVESTED.
005140     MOVE WS-UNFIXED-BAL TO WS-S3-UNFIXED.
005150     MOVE WS-WEEKS-COVERED-CT TO WS-S3-WEEKS.
005160     MOVE SUM-NEXT-WEEK TO WS-S3-NEXT-WK.
005170     MOVE WS-CARRY-FWD TO WS-S3-CARRY.
005180     WRITE RPT-LINE FROM WS-LINE-S3.
005190*    900-FIN / 910-IMPRIMIR-TOTALES - THE GRAND TOTAL LINE
005200*    (TGF-0277) REUSES THE SAME WS-LINE-S3 PRINT AREA AS EVERY
005210*    MEMBER DETAIL LINE, JUST WITH THE NAME FIELD OVERWRITTEN.
005220 900-FIN.
005230     PERFORM 910-IMPRIMIR-TOTALES.
005240     PERFORM 920-CERRAR-ARCHIVOS.
005250 910-IMPRIMIR-TOTALES.
005251*        WEEKS/NEXT-WK/CARRY ARE LEFT AT ZERO ON THE GRAND TOTAL
005252*        LINE SINCE THOSE THREE DO NOT MEANINGFULLY SUM ACROSS
005253*        DIFFERENT MEMBERS (TGF-0277).
005260     MOVE SPACES TO WS-LINE-S3.
005270     MOVE 'GRAND TOTAL' TO WS-S3-MEMBER-NAME.
005280     MOVE WS-TOT-NET TO WS-S3-NET-SAVINGS.
005290     MOVE WS-TOT-INV TO WS-S3-INVESTED.
005300     MOVE WS-TOT-UNFIX TO WS-S3-UNFIXED.
005310     MOVE WS-TOT-CARRY TO WS-S3-CARRY.
005320     WRITE RPT-LINE FROM WS-LINE-S3.
005330*    920-CERRAR-ARCHIVOS - SUMMARY-FILE AND REPORT-FILE BOTH STAY
005340*    AVAILABLE FOR THE NEXT STEP (TGF0600 AND THE REMAINDER OF
005350*    THE REPORT RESPECTIVELY) SINCE CLOSE HERE ONLY RELEASES THIS
005360*    STEP'S OWN DD ALLOCATION, NOT THE UNDERLYING DATA SET.
005370 920-CERRAR-ARCHIVOS.
005371*        SUMMARY-FILE IS CLOSED HERE FOR GOOD - TGF0600 OPENS ITS
005372*        OWN COPY OF TGFSUM AS INPUT, FRESH, IN THE NEXT STEP.
005380     CLOSE MEMBER-FILE TRANSACTION-FILE INVESTMENT-FILE POSTED-FILE
005390           SUMMARY-FILE REPORT-FILE.
005400 END PROGRAM TGF0300.

000010*****************************************************************
000020* MCS-TGF DATA CENTER  --  52-WEEK SAVINGS GROUP DASHBOARD
000030*****************************************************************
000040 IDENTIFICATION DIVISION.
000050 PROGRAM-ID.    TGF0600.
000060 AUTHOR.        J. MUGISHA.
000070 INSTALLATION.  MCS-TGF DATA CENTER, KAMPALA.
000080 DATE-WRITTEN.  11/08/1994.
000090 DATE-COMPILED.
000100 SECURITY.      CONFIDENTIAL - MCS-TGF INTERNAL USE ONLY.
000110*****************************************************************
000120* CHANGE LOG
000130*-----------------------------------------------------------------
000140* DATE       BY   REQUEST    DESCRIPTION
000150*-----------------------------------------------------------------
000160* 11/08/94   JM   TGF-0171   ORIGINAL WRITE-UP.  AGGREGATES THE
000170*                            MEMBER-SUMMARY FILE FOR VERIFIED
000180*                            52WSC MEMBERS INTO ONE DASHBOARD
000190*                            BLOCK FOR THE GROUP.
000200* 03/19/96   JM   TGF-0196   INVESTMENT RATE PERCENTAGE ADDED -
000210*                            GUARDED AGAINST A ZERO SAVINGS BASE.
000220* 07/08/99   PO   TGF-0240   Y2K: CURRENT-WEEK-OF-YEAR ROUTINE
000230*                            REWRITTEN OFF THE 4-DIGIT RUN YEAR IN
000240*                            THE CONTROL RECORD, NO WINDOWING.
000250* 01/22/01   PO   TGF-0266   UNINVESTED INTEREST ESTIMATE LINE
000260*                            ADDED (UNINVESTED TIMES 15 PERCENT).
000270* 09/30/04   SK   TGF-0312   PROGRESS PERCENTAGE CLAMPED AT 100 -
000280*                            SAME FIX AS TGF0500's GROUP TOTAL.
000290* 09/14/09   JM   TGF-0374   RUN DATE NOW SHARED FROM THE SAME
000300*                            CONTROL RECORD AS TGF0100/TGF0200.
000310* 02/04/10   JM   TGF-0417   PARAGRAPH-LEVEL COMMENTARY ADDED
000320*                            THROUGHOUT - THIS IS THE LAST STEP
000330*                            IN THE JOB STREAM AND THE ONE WITH
000340*                            THE LEAST EXPLANATION OF HOW THE
000350*                            LEAP-YEAR AND WEEK-NUMBER ARITHMETIC
000360*                            ACTUALLY WORKS.  NO BEHAVIOUR CHANGED.
000370*-----------------------------------------------------------------
000380 ENVIRONMENT DIVISION.
000390 CONFIGURATION SECTION.
000400*****************************************************************
000410* SPECIAL-NAMES - C01 FOR THE TWO HEADING LINES, UPSI-0 FOR THE
000420* OPERATOR COLD-RERUN SWITCH EVERY STEP IN THE SUITE CARRIES.
000430* NO CLASS CONDITION IS DECLARED HERE - UNLIKE TGF0200/TGF0300
000440* (TRN-TYPE) AND TGF0400 (CHG-STATUS), NONE OF THIS STEP'S THREE
000450* INPUT FILES CARRIES A CODED STATUS/TYPE BYTE THAT NEEDS ONE.
000460*****************************************************************
000470 SPECIAL-NAMES.
000480     C01 IS TOP-OF-FORM
000490     UPSI-0 ON STATUS IS WS-RERUN-SWITCH.
000500 INPUT-OUTPUT SECTION.
000510 FILE-CONTROL.
000520     SELECT CONTROL-FILE ASSIGN TO TGFCTL
000530         ORGANIZATION IS LINE SEQUENTIAL.
000540     SELECT MEMBER-FILE ASSIGN TO TGFMBR
000550         ORGANIZATION IS LINE SEQUENTIAL.
000560     SELECT SUMMARY-FILE ASSIGN TO TGFSUM
000570         ORGANIZATION IS LINE SEQUENTIAL.
000580     SELECT REPORT-FILE ASSIGN TO TGFRPT.
000590 DATA DIVISION.
000600 FILE SECTION.
000610*****************************************************************
000620* CONTROL-FILE - ONE-LINE RUN CONTROL RECORD, THE SAME TGFCTL
000630* TGF0100 READS AT THE HEAD OF THE JOB STREAM - CARRYING THE RUN
000640* DATE AND PROCESS YEAR FORWARD INTO THIS, THE LAST STEP, SO THE
000650* CURRENT-WEEK-OF-YEAR CALCULATION BELOW (520) USES THE SAME
000660* CALENDAR THE REST OF THE SUITE USED (TGF-0374 - BEFORE THIS
000670* FIX EACH STEP READ ITS OWN IDEA OF "TODAY").
000680*****************************************************************
000690 FD  CONTROL-FILE.
000700 01  CTL-RECORD.
000710     05  CTL-RUN-DATE               PIC 9(08).
000720     05  CTL-RUN-DATE-R REDEFINES CTL-RUN-DATE.
000730         10  CTL-RUN-YYYY           PIC 9(04).
000740         10  CTL-RUN-MM             PIC 9(02).
000750         10  CTL-RUN-DD             PIC 9(02).
000760     05  CTL-PROCESS-YEAR           PIC 9(04).
000770     05  FILLER                     PIC X(20).
000780*****************************************************************
000790* MEMBER-FILE - SAME TGFMBR MASTER EVERY STEP READS.  ONLY THE
000800* 52WSC PROJECT FLAG AND THE VERIFIED FLAG MATTER HERE - A
000810* MEMBER WHO HAS NOT BEEN VERIFIED, OR WHO NEVER SIGNED UP FOR
000820* THE 52-WEEK CHALLENGE, IS SKIPPED BY 300-PROCESO-MIEMBRO BELOW
000830* AND NEVER CONTRIBUTES TO THE DASHBOARD TOTALS.
000840*****************************************************************
000850 FD  MEMBER-FILE.
000860 01  MBR-RECORD.
000870     05  MBR-MEMBER-ID              PIC 9(06).
000880     05  MBR-ACCOUNT-NUMBER         PIC X(13).
000890     05  MBR-MEMBER-NAME            PIC X(30).
000900     05  MBR-VERIFIED-FLAG          PIC X(01).
000910         88  MBR-IS-VERIFIED            VALUE 'Y'.
000920     05  MBR-PROJECT-FLAGS.
000930         10  MBR-FLAG-52WSC         PIC X(01).
000940             88  MBR-IN-52WSC           VALUE 'Y'.
000950         10  MBR-FLAG-GOAT          PIC X(01).
000960         10  MBR-FLAG-GWC           PIC X(01).
000970         10  MBR-FLAG-MESU          PIC X(01).
000980     05  FILLER                     PIC X(04).
000990*****************************************************************
001000* SUMMARY-FILE - TGFSUM, WRITTEN BY TGF0300 (600-650 IN THAT
001010* PROGRAM).  THIS IS THE ONLY STEP THAT READS TGFSUM BACK - THE
001020* DASHBOARD IS BUILT ENTIRELY FROM FIGURES TGF0300 ALREADY
001030* COMPUTED, NOT RE-DERIVED FROM THE RAW TRANSACTION HISTORY.
001040*****************************************************************
001050 FD  SUMMARY-FILE.
001060 01  SUM-RECORD.
001070     05  SUM-MEMBER-ID              PIC 9(06).
001080     05  SUM-NET-SAVINGS            PIC S9(12)V99.
001090     05  SUM-TOTAL-INVESTED         PIC S9(12)V99.
001100     05  SUM-UNFIXED-BAL            PIC S9(12)V99.
001110     05  SUM-INT-POSTED             PIC S9(12)V99.
001120     05  SUM-WEEKS-COVERED          PIC 9(02).
001130     05  SUM-NEXT-WEEK              PIC 9(02).
001140     05  SUM-CARRY-FWD              PIC S9(12)V99.
001150     05  FILLER                     PIC X(10).
001160 FD  REPORT-FILE.
001170 01  RPT-LINE                       PIC X(132).
001180 WORKING-STORAGE SECTION.
001190*****************************************************************
001200* END-OF-FILE SWITCHES FOR THE TWO FILES BEING MATCH-MERGED BY
001210* MEMBER-ID IN 300-PROCESO-MIEMBRO; RUN COUNTERS AND SUBSCRIPTS,
001220* ALL COMP SINCE NONE CARRIES A FRACTIONAL VALUE.
001230*****************************************************************
001240 77  WS-EOF-MEMBERS                 PIC 9     COMP VALUE ZERO.
001250     88  MEMBERS-DONE                   VALUE 1.
001260 77  WS-EOF-SUMMARY                 PIC 9     COMP VALUE ZERO.
001270     88  SUMMARY-DONE                   VALUE 1.
001280 77  WS-GROUP-MEMBER-CT             PIC 9(06) COMP VALUE ZERO.
001290 77  WS-MOD-TEST                    PIC 9(04) COMP VALUE ZERO.
001300*    SCRATCH FIELD FOR THE LEAP-YEAR REMAINDER TESTS IN
001310*    130-CARGAR-ULTIMO-DIA BELOW - REUSED THREE TIMES, ONCE PER
001320*    DIVISOR (400, 100, 4), SINCE ONLY ONE TEST IS EVER LIVE AT A
001330*    TIME.
001340 77  WS-MTH-SUB                     PIC 9(02) COMP VALUE ZERO.
001350 77  WS-RERUN-SWITCH                PIC X(01) VALUE 'N'.
001360*****************************************************************
001370* WS-LAST-DAY-TABLE - DAYS IN EACH CALENDAR MONTH FOR THE RUN
001380* YEAR, LOADED FRESH EVERY RUN IN 130-CARGAR-ULTIMO-DIA BECAUSE
001390* FEBRUARY'S ENTRY DEPENDS ON WHETHER CTL-RUN-YYYY IS A LEAP
001400* YEAR.  WS-LAST-DAY-TABLE-N IS A FLAT 24-DIGIT REDEFINES OF THE
001410* SAME 12 BYTES, CARRIED OVER FROM THE SHOP'S HABIT OF KEEPING A
001420* SINGLE-FIELD VIEW OF A SMALL TABLE FOR QUICK DISPLAY/DEBUG -
001430* NOT REFERENCED ANYWHERE IN THIS PROGRAM'S OWN LOGIC.
001440*****************************************************************
001450 01  WS-LAST-DAY-TABLE.
001460     05  WS-LAST-DAY OCCURS 12 TIMES PIC 9(02).
001470 01  WS-LAST-DAY-TABLE-N REDEFINES WS-LAST-DAY-TABLE PIC 9(24).
001480*****************************************************************
001490* GROUP-WIDE ACCUMULATORS - SUMMED ACROSS EVERY VERIFIED 52WSC
001500* MEMBER IN 310-ACUMULAR-GRUPO, THEN TURNED INTO THE DERIVED
001510* FIGURES (UNINVESTED, PROGRESS %, INVESTMENT RATE %) IN
001520* 500-CALCULAR-TABLERO.
001530*****************************************************************
001540 01  WS-TOT-SAVINGS                 PIC S9(12)V99 VALUE ZERO.
001550 01  WS-TOT-INVESTED                PIC S9(12)V99 VALUE ZERO.
001560 01  WS-TOT-UNINVESTED              PIC S9(12)V99 VALUE ZERO.
001570 01  WS-TOT-INTEREST                PIC S9(12)V99 VALUE ZERO.
001580*    15% ESTIMATE OF WHAT UNINVESTED SAVINGS WOULD EARN IF THE
001590*    GROUP MOVED IT INTO AN INVESTMENT TODAY (TGF-0266) - AN
001600*    ESTIMATE ONLY, NEVER POSTED TO ANY MEMBER'S SUMMARY RECORD.
001610 01  WS-UNINVESTED-INT-EST          PIC S9(12)V99 VALUE ZERO.
001620 01  WS-PROGRESS-PCT                PIC 9(03)V99 VALUE ZERO.
001630 01  WS-INVEST-RATE-PCT             PIC 9(03)V99 VALUE ZERO.
001640*    CURRENT WEEK NUMBER (1-52) WORKED OUT BY 520-CALCULAR-
001650*    SEMANA-ACTUAL FROM THE CONTROL RECORD'S RUN DATE - DRIVES
001660*    WS-REQUIRED-SAVINGS BELOW, THE CUMULATIVE TARGET THE GROUP
001670*    SHOULD HAVE REACHED BY THIS POINT IN THE YEAR.
001680 01  WS-CURRENT-WEEK                PIC 9(02) VALUE ZERO.
001690 01  WS-REQUIRED-SAVINGS            PIC S9(12)V99 VALUE ZERO.
001700 01  WS-DAYS-ELAPSED                PIC 9(05) VALUE ZERO.
001710*****************************************************************
001720* WS-TARGET-AMOUNT - THE FULL-YEAR 52-WEEK SAVINGS TARGET FOR THE
001730* GROUP (10,000 USH PER WEEK TIMES 52 WEEKS = 520,000 PER MEMBER,
001740* SCALED UP TO THE WHOLE-GROUP FIGURE THE ORIGINAL WRITE-UP WAS
001750* SIZED AGAINST) - LIKE TGF0500'S GWC TARGET, THIS IS A FIXED
001760* CONSTANT, NOT READ FROM A CONTROL RECORD.
001770*****************************************************************
001780 01  WS-TARGET-AMOUNT               PIC S9(12)V99 VALUE 13780000.00.
001790*    PRINT LINE AND ITS REDEFINES FOR REPORT SECTION 6 (SAVINGS
001800*    GROUP DASHBOARD) - A SIMPLE LABEL/VALUE LAYOUT, UNLIKE THE
001810*    COLUMNAR DETAIL LINES THE OTHER FIVE SECTIONS USE, SINCE
001820*    THIS SECTION PRINTS ONE FIGURE PER LINE RATHER THAN ONE
001830*    MEMBER OR GROUP PER LINE.
001840 01  WS-PRINT-AREA                  PIC X(132).
001850 01  WS-LINE-S6 REDEFINES WS-PRINT-AREA.
001860     05  WS-S6-LABEL                 PIC X(30).
001870     05  FILLER                      PIC X(02).
001880     05  WS-S6-VALUE                 PIC Z,ZZZ,ZZZ,ZZ9.99-.
001890     05  FILLER                      PIC X(98).
001900 01  WS-HDR-1                       PIC X(132) VALUE
001910     'SECTION 6 - SAVINGS GROUP DASHBOARD'.
001920 01  WS-HDR-2                       PIC X(132) VALUE
001930     'FIGURE                          AMOUNT'.
001940*****************************************************************
001950* PROCEDURE DIVISION OVERVIEW - THIS IS THE LAST STEP IN THE JOB
001960* STREAM.  IT MATCH-MERGES MEMBER-FILE AGAINST SUMMARY-FILE BY
001970* MEMBER-ID (300), ROLLING EACH VERIFIED 52WSC MEMBER'S SUMMARY
001980* FIGURES INTO GROUP-WIDE TOTALS (310); TURNS THOSE TOTALS INTO
001990* THE DERIVED DASHBOARD FIGURES (500); AND PRINTS ONE LABEL/VALUE
002000* LINE PER FIGURE (600).  NEITHER INPUT FILE OUTRANKS THE OTHER -
002010* A MEMBER WITH NO MATCHING SUMMARY ROW (NOT YET PROCESSED BY
002020* TGF0300 THIS RUN) OR A SUMMARY ROW WITH NO MATCHING MEMBER
002030* (MEMBERSHIP TERMINATED MID-YEAR) IS SIMPLY STEPPED PAST, NOT
002040* TREATED AS AN ERROR.
002050*****************************************************************
002060 PROCEDURE DIVISION.
002070 MAIN-PROCEDURE.
002080     PERFORM 100-INICIO.
002090     PERFORM 300-PROCESO-MIEMBRO THRU 300-EXIT
002100         UNTIL MEMBERS-DONE OR SUMMARY-DONE.
002110     PERFORM 500-CALCULAR-TABLERO.
002120     PERFORM 600-IMPRIMIR-TABLERO.
002130     PERFORM 900-FIN.
002140     STOP RUN.
002150 100-INICIO.
002160     OPEN INPUT  CONTROL-FILE
002170                 MEMBER-FILE
002180                 SUMMARY-FILE.
002190     OPEN EXTEND REPORT-FILE.
002200     IF WS-RERUN-SWITCH
002210         DISPLAY 'TGF0600 - RERUN SWITCH UPSI-0 IS ON'
002220     END-IF.
002230     PERFORM 120-LEER-CONTROL.
002240     PERFORM 130-CARGAR-ULTIMO-DIA.
002250     PERFORM 150-IMPRIMIR-ENCABEZADO.
002260*    PRIME BOTH READ STREAMS BEFORE THE MATCH-MERGE LOOP STARTS -
002270*    SAME PRIMING IDIOM THE OTHER MATCH-MERGE STEPS USE.
002280     PERFORM 200-LEER-MIEMBRO.
002290     PERFORM 210-LEER-RESUMEN.
002300 120-LEER-CONTROL.
002310*    A MISSING CONTROL RECORD IS LOGGED BUT DOES NOT ABORT THE
002320*    STEP - CTL-RUN-YYYY/MM/DD WOULD COME IN AS ZEROS, WHICH
002330*    130 AND 520 BELOW WILL STILL COMPUTE AGAINST WITHOUT
002340*    BLOWING UP, JUST PRODUCING A NONSENSE WEEK NUMBER ON THE
002350*    PRINTED DASHBOARD FOR THE OPERATOR TO NOTICE.
002360     READ CONTROL-FILE AT END
002370         DISPLAY 'TGF0600 - MISSING CONTROL RECORD - ABORTING'
002380     END-READ.
002390*****************************************************************
002400* 130-CARGAR-ULTIMO-DIA - BUILDS THE MONTH-LENGTH TABLE FOR THIS
002410* RUN'S YEAR.  FEBRUARY GETS 29 DAYS WHEN THE YEAR IS DIVISIBLE
002420* BY 400, OR DIVISIBLE BY 4 BUT NOT BY 100 - THE STANDARD
002430* GREGORIAN LEAP-YEAR RULE, TESTED HERE BY INTEGER-DIVIDE-AND-
002440* MULTIPLY-BACK (A REMAINDER OF ZERO MEANS THE DIVISOR DIVIDES
002450* EVENLY) SINCE THIS SHOP'S COMPILER HAS NO INTRINSIC MOD
002460* FUNCTION TO CALL.  REVIEWED AND CLEARED FOR THE CENTURY ROLL
002470* UNDER TGF-0239 - THE THREE-WAY NESTED TEST ALREADY HANDLES YEAR
002480* 2000 CORRECTLY (DIVISIBLE BY 400, SO LEAP) WITHOUT ANY SPECIAL
002490* CASE.
002500*****************************************************************
002510 130-CARGAR-ULTIMO-DIA.
002520     MOVE 31 TO WS-LAST-DAY (1).
002530     MOVE 28 TO WS-LAST-DAY (2).
002540     MOVE 31 TO WS-LAST-DAY (3).
002550     MOVE 30 TO WS-LAST-DAY (4).
002560     MOVE 31 TO WS-LAST-DAY (5).
002570     MOVE 30 TO WS-LAST-DAY (6).
002580     MOVE 31 TO WS-LAST-DAY (7).
002590     MOVE 31 TO WS-LAST-DAY (8).
002600     MOVE 30 TO WS-LAST-DAY (9).
002610     MOVE 31 TO WS-LAST-DAY (10).
002620     MOVE 30 TO WS-LAST-DAY (11).
002630     MOVE 31 TO WS-LAST-DAY (12).
002640*    DIVISIBLE BY 400 - ALWAYS A LEAP YEAR, NO FURTHER TEST.
002650     COMPUTE WS-MOD-TEST =
002660         CTL-RUN-YYYY - ((CTL-RUN-YYYY / 400) * 400).
002670     IF WS-MOD-TEST = 0
002680         MOVE 29 TO WS-LAST-DAY (2)
002690     ELSE
002700*        NOT DIVISIBLE BY 400 - CHECK DIVISIBLE BY 100, WHICH
002710*        RULES OUT A LEAP YEAR EVEN IF DIVISIBLE BY 4.
002720         COMPUTE WS-MOD-TEST =
002730             CTL-RUN-YYYY - ((CTL-RUN-YYYY / 100) * 100)
002740         IF WS-MOD-TEST = 0
002750             MOVE 28 TO WS-LAST-DAY (2)
002760         ELSE
002770*            NOT A CENTURY YEAR - ORDINARY DIVISIBLE-BY-4 TEST.
002780             COMPUTE WS-MOD-TEST =
002790                 CTL-RUN-YYYY - ((CTL-RUN-YYYY / 4) * 4)
002800             IF WS-MOD-TEST = 0
002810                 MOVE 29 TO WS-LAST-DAY (2)
002820             ELSE
002830                 MOVE 28 TO WS-LAST-DAY (2)
002840             END-IF
002850         END-IF
002860     END-IF.
002870 150-IMPRIMIR-ENCABEZADO.
002880     WRITE RPT-LINE FROM WS-HDR-1.
002890     WRITE RPT-LINE FROM WS-HDR-2.
002900 200-LEER-MIEMBRO.
002910     READ MEMBER-FILE AT END MOVE 1 TO WS-EOF-MEMBERS.
002920 210-LEER-RESUMEN.
002930     READ SUMMARY-FILE AT END MOVE 1 TO WS-EOF-SUMMARY.
002940*****************************************************************
002950* 300-PROCESO-MIEMBRO - CLASSIC MATCH-MERGE ON MEMBER-ID.  ON A
002960* MATCH, ONLY A VERIFIED 52WSC MEMBER IS ROLLED INTO THE GROUP
002970* TOTALS (310) - AN UNVERIFIED MEMBER OR ONE WHO NEVER JOINED THE
002980* 52-WEEK CHALLENGE HAS A SUMMARY ROW LIKE EVERYONE ELSE BUT
002990* SIMPLY ISN'T COUNTED TOWARD THIS DASHBOARD.  ON A MISMATCH, THE
003000* LOWER KEY'S FILE IS READ AGAIN TO CATCH BACK UP, SAME AS EVERY
003010* OTHER MATCH-MERGE PARAGRAPH IN THE SUITE.
003020*****************************************************************
003030 300-PROCESO-MIEMBRO.
003040     IF MBR-MEMBER-ID = SUM-MEMBER-ID
003050         IF MBR-IS-VERIFIED AND MBR-IN-52WSC
003060             PERFORM 310-ACUMULAR-GRUPO
003070         END-IF
003080         PERFORM 200-LEER-MIEMBRO
003090         PERFORM 210-LEER-RESUMEN
003100     ELSE
003110         IF MBR-MEMBER-ID < SUM-MEMBER-ID
003120             PERFORM 200-LEER-MIEMBRO
003130         ELSE
003140             PERFORM 210-LEER-RESUMEN
003150         END-IF
003160     END-IF.
003170 300-EXIT.
003180     EXIT.
003190 310-ACUMULAR-GRUPO.
003200*    UNFIXED BALANCE (SUM-UNFIXED-BAL) AND CARRY-FORWARD
003210*    (SUM-CARRY-FWD) ARE NOT ROLLED UP HERE - THE DASHBOARD ONLY
003220*    SHOWS NET SAVINGS, INVESTED, AND POSTED INTEREST AT THE
003230*    GROUP LEVEL; THE OTHER TWO ARE PER-MEMBER WORKING FIGURES
003240*    WITH NO MEANINGFUL GROUP-WIDE SUM.
003250     ADD 1 TO WS-GROUP-MEMBER-CT.
003260     ADD SUM-NET-SAVINGS TO WS-TOT-SAVINGS.
003270     ADD SUM-TOTAL-INVESTED TO WS-TOT-INVESTED.
003280     ADD SUM-INT-POSTED TO WS-TOT-INTEREST.
003290*****************************************************************
003300* 500-CALCULAR-TABLERO - TURNS THE RAW GROUP TOTALS INTO THE
003310* DERIVED FIGURES PRINTED ON THE DASHBOARD.  UNINVESTED SAVINGS
003320* IS FLOORED AT ZERO IN CASE A TIMING MISMATCH BETWEEN THE
003330* SAVINGS AND INVESTMENT FEEDS EVER LEFT TOTAL-INVESTED AHEAD OF
003340* TOTAL-SAVINGS.  BOTH PERCENTAGE FIGURES ARE GUARDED AGAINST A
003350* ZERO DENOMINATOR (TGF-0196) SINCE A GROUP WITH NO SAVINGS YET
003360* WOULD OTHERWISE DIVIDE BY ZERO COMPUTING ITS OWN PROGRESS
003370* PERCENTAGE.
003380*****************************************************************
003390 500-CALCULAR-TABLERO.
003400     COMPUTE WS-TOT-UNINVESTED = WS-TOT-SAVINGS - WS-TOT-INVESTED.
003410     IF WS-TOT-UNINVESTED < ZERO
003420         MOVE ZERO TO WS-TOT-UNINVESTED
003430     END-IF.
003440*    15 PERCENT UNINVESTED-INTEREST ESTIMATE, TGF-0266 - AN
003450*    ESTIMATE OF OPPORTUNITY COST ONLY, NEVER POSTED ANYWHERE.
003460     IF WS-TOT-UNINVESTED > ZERO
003470         COMPUTE WS-UNINVESTED-INT-EST ROUNDED =
003480             WS-TOT-UNINVESTED * 15 / 100
003490     ELSE
003500         MOVE ZERO TO WS-UNINVESTED-INT-EST
003510     END-IF.
003520     IF WS-TOT-SAVINGS > ZERO
003530         COMPUTE WS-PROGRESS-PCT ROUNDED =
003540             (WS-TOT-SAVINGS / WS-TARGET-AMOUNT) * 100
003550         COMPUTE WS-INVEST-RATE-PCT ROUNDED =
003560             (WS-TOT-INVESTED / WS-TOT-SAVINGS) * 100
003570     ELSE
003580         MOVE ZERO TO WS-PROGRESS-PCT
003590         MOVE ZERO TO WS-INVEST-RATE-PCT
003600     END-IF.
003610*    CLAMP AT 100.00, TGF-0312 - SAME FIX AS TGF0500'S GROUP
003620*    PROGRESS PERCENTAGE, SO A GROUP THAT BLEW PAST ITS FULL-YEAR
003630*    TARGET DOES NOT PRINT AN OVER-100 FIGURE.
003640     IF WS-PROGRESS-PCT > 100
003650         MOVE 100.00 TO WS-PROGRESS-PCT
003660     END-IF.
003670     PERFORM 520-CALCULAR-SEMANA-ACTUAL.
003680*    10,000 USH PER WEEK IS THE SAME PER-MEMBER WEEKLY TARGET
003690*    TGF0300'S ALLOCATION ENGINE POSTS AGAINST - HERE IT IS
003700*    SCALED BY THE CURRENT WEEK NUMBER TO SHOW WHAT THE GROUP
003710*    SHOULD HAVE SAVED BY NOW, NOT WHAT IT SHOULD SAVE BY YEAR
003720*    END.
003730     COMPUTE WS-REQUIRED-SAVINGS = WS-CURRENT-WEEK * 10000.
003740*****************************************************************
003750* 520-CALCULAR-SEMANA-ACTUAL - WORKS OUT HOW MANY CALENDAR DAYS
003760* HAVE ELAPSED SINCE JANUARY 1 OF THE RUN YEAR (SUMMING EVERY
003770* FULL MONTH BEFORE THE CURRENT ONE PLUS THE CURRENT DAY-OF-
003780* MONTH), THEN CONVERTS DAYS ELAPSED TO A 1-52 WEEK NUMBER.
003790* WEEK 53 PROBLEMS IN A LONG YEAR ARE FOLDED BACK INTO WEEK 52
003800* RATHER THAN LEFT TO PRINT AN OUT-OF-RANGE NUMBER (TGF-0240).
003810*****************************************************************
003820 520-CALCULAR-SEMANA-ACTUAL.
003830     MOVE ZERO TO WS-DAYS-ELAPSED.
003840     MOVE 1 TO WS-MTH-SUB.
003850*    SUM THE LENGTH OF EVERY MONTH STRICTLY BEFORE THE CURRENT
003860*    ONE - THE LOOP STOPS WHEN THE SUBSCRIPT REACHES CTL-RUN-MM,
003870*    SO THE CURRENT MONTH ITSELF IS NOT ADDED HERE; ITS PARTIAL
003880*    DAYS ARE ADDED SEPARATELY BELOW VIA CTL-RUN-DD.
003890     PERFORM 525-SUMAR-MES THRU 525-EXIT
003900         VARYING WS-MTH-SUB FROM 1 BY 1 UNTIL WS-MTH-SUB >= CTL-RUN-MM.
003910     ADD CTL-RUN-DD TO WS-DAYS-ELAPSED.
003920     COMPUTE WS-CURRENT-WEEK = ((WS-DAYS-ELAPSED - 1) / 7) + 1.
003930     IF WS-CURRENT-WEEK > 52
003940         MOVE 52 TO WS-CURRENT-WEEK
003950     END-IF.
003960 525-SUMAR-MES.
003970     ADD WS-LAST-DAY (WS-MTH-SUB) TO WS-DAYS-ELAPSED.
003980 525-EXIT.
003990     EXIT.
004000*****************************************************************
004010* 600-IMPRIMIR-TABLERO / 610-ESCRIBIR-LINEA - ONE LABEL/VALUE
004020* LINE PER DASHBOARD FIGURE, IN A FIXED ORDER, WITH NO CONTROL
004030* BREAK AND NO TABLE TO WALK - SIMPLEST PRINT ROUTINE IN THE
004040* SUITE SINCE THE WHOLE SECTION IS ONLY EIGHT LINES LONG.
004050*****************************************************************
004060 600-IMPRIMIR-TABLERO.
004070     PERFORM 610-ESCRIBIR-LINEA.
004080 610-ESCRIBIR-LINEA.
004090     MOVE SPACES TO WS-LINE-S6.
004100     MOVE 'TOTAL NET SAVINGS' TO WS-S6-LABEL.
004110     MOVE WS-TOT-SAVINGS TO WS-S6-VALUE.
004120     WRITE RPT-LINE FROM WS-LINE-S6.
004130     MOVE SPACES TO WS-LINE-S6.
004140     MOVE 'TOTAL INVESTED' TO WS-S6-LABEL.
004150     MOVE WS-TOT-INVESTED TO WS-S6-VALUE.
004160     WRITE RPT-LINE FROM WS-LINE-S6.
004170     MOVE SPACES TO WS-LINE-S6.
004180     MOVE 'TOTAL UNINVESTED' TO WS-S6-LABEL.
004190     MOVE WS-TOT-UNINVESTED TO WS-S6-VALUE.
004200     WRITE RPT-LINE FROM WS-LINE-S6.
004210     MOVE SPACES TO WS-LINE-S6.
004220     MOVE 'UNINVESTED INTEREST ESTIMATE' TO WS-S6-LABEL.
004230     MOVE WS-UNINVESTED-INT-EST TO WS-S6-VALUE.
004240     WRITE RPT-LINE FROM WS-LINE-S6.
004250     MOVE SPACES TO WS-LINE-S6.
004260     MOVE 'TOTAL INTEREST POSTED' TO WS-S6-LABEL.
004270     MOVE WS-TOT-INTEREST TO WS-S6-VALUE.
004280     WRITE RPT-LINE FROM WS-LINE-S6.
004290     MOVE SPACES TO WS-LINE-S6.
004300     MOVE 'PROGRESS PERCENT' TO WS-S6-LABEL.
004310     MOVE WS-PROGRESS-PCT TO WS-S6-VALUE.
004320     WRITE RPT-LINE FROM WS-LINE-S6.
004330     MOVE SPACES TO WS-LINE-S6.
004340     MOVE 'INVESTMENT RATE PERCENT' TO WS-S6-LABEL.
004350     MOVE WS-INVEST-RATE-PCT TO WS-S6-VALUE.
004360     WRITE RPT-LINE FROM WS-LINE-S6.
004370     MOVE SPACES TO WS-LINE-S6.
004380     MOVE 'CURRENT WEEK OF YEAR' TO WS-S6-LABEL.
004390     MOVE WS-CURRENT-WEEK TO WS-S6-VALUE.
004400     WRITE RPT-LINE FROM WS-LINE-S6.
004410     MOVE SPACES TO WS-LINE-S6.
004420     MOVE 'REQUIRED CUMULATIVE SAVINGS' TO WS-S6-LABEL.
004430     MOVE WS-REQUIRED-SAVINGS TO WS-S6-VALUE.
004440     WRITE RPT-LINE FROM WS-LINE-S6.
004450 900-FIN.
004460     DISPLAY 'TGF0600 - GROUP MEMBERS ' WS-GROUP-MEMBER-CT.
004470     PERFORM 920-CERRAR-ARCHIVOS.
004480*    THIS IS THE LAST STEP IN THE JOB STREAM - CLOSING
004490*    REPORT-FILE HERE RELEASES THE FULL SIX-SECTION REPORT FOR
004500*    PRINTING/DISTRIBUTION.
004510 920-CERRAR-ARCHIVOS.
004520     CLOSE CONTROL-FILE MEMBER-FILE SUMMARY-FILE REPORT-FILE.
004530 END PROGRAM TGF0600.

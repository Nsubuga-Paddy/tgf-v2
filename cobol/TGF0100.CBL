000010*****************************************************************
000020* MCS-TGF DATA CENTER  --  FIXED INVESTMENT MATURITY SUBSYSTEM
000030*****************************************************************
000040 IDENTIFICATION DIVISION.
000050 PROGRAM-ID.    TGF0100.
000060 AUTHOR.        P. OKELLO.
000070 INSTALLATION.  MCS-TGF DATA CENTER, KAMPALA.
000080 DATE-WRITTEN.  02/02/1990.
000090 DATE-COMPILED.
000100 SECURITY.      CONFIDENTIAL - MCS-TGF INTERNAL USE ONLY.
000110*****************************************************************
000120* CHANGE LOG
000130*-----------------------------------------------------------------
000140* DATE       BY   REQUEST    DESCRIPTION
000150*-----------------------------------------------------------------
000160* 02/02/90   PO   TGF-0071   ORIGINAL WRITE-UP.  WALKS THE FIXED
000170*                            INVESTMENT FILE AND POSTS MATURITY
000180*                            INTEREST AS A NEW DEPOSIT.
000190* 09/15/90   PO   TGF-0084   ADDED END-OF-MONTH CLAMP TO THE
000200*                            MATURITY DATE ROUTINE (31 JAN PLUS
000210*                            1 MONTH LANDS ON 28 OR 29 FEB).
000220* 06/03/91   SK   TGF-0096   SKIP WHEN INV-INT-PAID IS ALREADY Y -
000230*                            PREVENTS A DOUBLE INT- RECEIPT ON A
000240*                            RERUN OF THIS STEP.
000250* 04/27/93   SK   TGF-0133   MESU SHARE COUNT ADDED AS A CONTROL
000260*                            TOTAL FOR MEMBERS FLAGGED FOR MESU.
000270* 12/19/95   PO   TGF-0188   LEAP YEAR TEST CORRECTED - DIVISIBLE
000280*                            BY 100 BUT NOT 400 IS NOT A LEAP YEAR.
000290* 10/06/98   JM   TGF-0234   Y2K: INV-START-DATE AND RUN-DATE ARE
000300*                            FULL 4-DIGIT YEARS; CENTURY ARITHMETIC
000310*                            IN 710 NO LONGER WINDOWS THE YEAR.
000320* 03/02/99   JM   TGF-0236   Y2K FOLLOW-UP - CONFIRMED MATURITY
000330*                            DATE CLAMP HOLDS ACROSS THE CENTURY.
000340* 07/11/02   SK   TGF-0288   EXPECTED INTEREST OF ZERO OR LESS NOW
000350*                            SKIPPED WITHOUT A POSTING, PER AUDIT.
000360* 01/30/06   PO   TGF-0340   REPORT SECTION 1 GRAND TOTAL LINE
000370*                            ADDED (COUNT AND INTEREST POSTED).
000380* 09/14/09   JM   TGF-0372   RUN DATE NOW READ FROM THE CONTROL
000390*                            RECORD INSTEAD OF A COMPILE LITERAL.
000400* 11/02/09   PO   TGF-0391   TGFMBR IS THE SAME LINE SEQUENTIAL
000410*                            EXTRACT READ BY TGF0200/0300/0600 -
000420*                            INDEXED RANDOM READ WAS WRONG FOR THIS
000430*                            FILE AND WOULD NOT OPEN ON A RERUN.
000440*                            MEMBER-FILE NOW MATCHED FORWARD BY
000450*                            MEMBER-ID LIKE THE OTHER STEPS DO.
000460* 11/02/09   PO   TGF-0391   MESU SHARE CALC NOW RUNS FOR EVERY
000470*                            FIXED/MATURED INVESTMENT READ, NOT ONLY
000480*                            THOSE POSTING INTEREST THIS RUN - THE
000490*                            CONTROL TOTAL WAS UNDERSTATING ACTUAL
000500*                            MESU HOLDINGS.
000502* 12/14/09   PO   TGF-0403   PARAGRAPH-LEVEL COMMENTARY ADDED
000503*                            THROUGHOUT - THIS STEP OPENS THE REPORT
000504*                            AND THE POSTED-FILE FOR THE WHOLE SUITE,
000505*                            SO IT GETS READ FIRST WHEN SOMETHING
000506*                            GOES SIDEWAYS DOWNSTREAM.  WORTH BEING
000507*                            EXPLICIT ABOUT WHAT EACH STEP IS DOING.
000510*-----------------------------------------------------------------
000520 ENVIRONMENT DIVISION.
000530 CONFIGURATION SECTION.
000540 SPECIAL-NAMES.
000550     C01 IS TOP-OF-FORM
000560     CLASS VALID-INV-STATUS IS 'F' 'M'
000570     UPSI-0 ON STATUS IS WS-RERUN-SWITCH.
000580 INPUT-OUTPUT SECTION.
000590 FILE-CONTROL.
000591*    CONTROL-FILE CARRIES ONE RECORD - THE RUN DATE AND PROCESS
000592*    YEAR FOR THIS CYCLE.  IT IS THE FIRST FILE OPENED BY THE
000593*    FIRST STEP IN THE JOB STREAM, SO A MISSING CONTROL RECORD
000594*    IS CAUGHT HERE BEFORE ANY OTHER STEP EVEN STARTS.
000600     SELECT CONTROL-FILE ASSIGN TO TGFCTL
000610         ORGANIZATION IS LINE SEQUENTIAL.
000620     SELECT INVESTMENT-FILE ASSIGN TO TGFINV.
000621*    MEMBER-FILE IS A PLAIN LINE SEQUENTIAL EXTRACT SORTED
000622*    ASCENDING BY MEMBER-ID, THE SAME AS INVESTMENT-FILE -
000623*    THAT SHARED ORDERING IS WHAT LETS 465-BUSCAR-MIEMBRO WALK
000624*    BOTH FILES FORWARD IN LOCKSTEP WITHOUT A SORT OR AN INDEX.
000630     SELECT MEMBER-FILE ASSIGN TO TGFMBR
000640         ORGANIZATION IS LINE SEQUENTIAL.
000650     SELECT POSTED-FILE ASSIGN TO TGFPST.
000660     SELECT REPORT-FILE ASSIGN TO TGFRPT.
000670 DATA DIVISION.
000680 FILE SECTION.
000681*    ONE-RECORD CONTROL FILE - RUN DATE DRIVES THE MATURITY TEST
000682*    IN 410/420; PROCESS YEAR IS CARRIED FOR FUTURE STEPS THAT
000683*    MAY NEED IT BUT IS NOT USED BY THIS PROGRAM TODAY.
000690 FD  CONTROL-FILE.
000700 01  CTL-RECORD.
000710     05  CTL-RUN-DATE               PIC 9(08).
000720     05  CTL-PROCESS-YEAR           PIC 9(04).
000730     05  FILLER                     PIC X(20).
000740*****************************************************************
000741* INVESTMENT-FILE RECORD - ONE FIXED-TERM INVESTMENT.  STATUS
000742* TRACKS WHETHER THE TERM IS STILL RUNNING ('F' FIXED) OR HAS
000743* ALREADY BEEN MARKED MATURED ('M') BY A PRIOR RUN OF THIS STEP;
000744* INT-PAID GUARDS AGAINST POSTING THE SAME MATURITY INTEREST
000745* TWICE IF THIS STEP IS RERUN (TGF-0096).
000746*****************************************************************
000747 FD  INVESTMENT-FILE.
000750 01  INV-RECORD.
000760     05  INV-ID                     PIC 9(06).
000770     05  INV-MEMBER-ID              PIC 9(06).
000780     05  INV-AMOUNT                 PIC S9(12)V99.
000790     05  INV-RATE                   PIC S9(03)V99.
000800     05  INV-TERM-MONTHS            PIC 9(03).
000810     05  INV-START-DATE             PIC 9(08).
000811*        BROKEN OUT SO 410-CALCULAR-VENCIMIENTO CAN ADDRESS THE
000812*        YEAR/MONTH/DAY SEPARATELY WHEN WALKING THE TERM FORWARD.
000820     05  INV-START-DATE-R REDEFINES INV-START-DATE.
000830         10  INV-START-YYYY         PIC 9(04).
000840         10  INV-START-MM           PIC 9(02).
000850         10  INV-START-DD           PIC 9(02).
000860     05  INV-STATUS                 PIC X(01).
000870         88  INV-IS-FIXED               VALUE 'F'.
000880         88  INV-IS-MATURED             VALUE 'M'.
000890     05  INV-INT-PAID               PIC X(01).
000900         88  INV-INTEREST-PAID          VALUE 'Y'.
000910     05  FILLER                     PIC X(01).
000911*****************************************************************
000912* MEMBER-FILE RECORD - ONE MEMBER MASTER ROW.  THIS STEP CARES
000913* ONLY ABOUT MBR-MEMBER-ID (TO MATCH AGAINST THE INVESTMENT) AND
000914* THE MESU PROJECT FLAG; THE REST OF THE ROW RIDES ALONG BECAUSE
000915* THE RECORD LAYOUT IS SHARED ACROSS EVERY STEP THAT READS TGFMBR.
000916*****************************************************************
000920 FD  MEMBER-FILE.
000930 01  MBR-RECORD.
000940     05  MBR-MEMBER-ID              PIC 9(06).
000950     05  MBR-ACCOUNT-NUMBER         PIC X(13).
000960     05  MBR-MEMBER-NAME            PIC X(30).
000970     05  MBR-VERIFIED-FLAG          PIC X(01).
000980     05  MBR-PROJECT-FLAGS.
000990         10  MBR-FLAG-52WSC         PIC X(01).
001000         10  MBR-FLAG-GOAT          PIC X(01).
001010         10  MBR-FLAG-GWC           PIC X(01).
001020         10  MBR-FLAG-MESU          PIC X(01).
001030             88  MBR-IN-MESU            VALUE 'Y'.
001040     05  FILLER                     PIC X(04).
001041*    POSTED-FILE RECEIVES ONE ROW PER MATURITY-INTEREST DEPOSIT
001042*    POSTED BY THIS STEP.  TGF0200 LATER EXTENDS THIS SAME FILE
001043*    WITH ITS OWN UNFIXED-INTEREST POSTINGS, AND TGF0300 MATCHES
001044*    BOTH KINDS OF POSTING AGAINST TRANSACTIONS BY RECEIPT PREFIX.
001050 FD  POSTED-FILE.
001060 01  PST-RECORD.
001070     05  PST-MEMBER-ID              PIC 9(06).
001080     05  PST-SEQ                    PIC 9(06).
001090     05  PST-TYPE                   PIC X(01).
001100     05  PST-AMOUNT                 PIC S9(12)V99.
001110     05  PST-DATE                   PIC 9(08).
001120     05  PST-RECEIPT                PIC X(20).
001130     05  FILLER                     PIC X(01).
001140 FD  REPORT-FILE.
001150 01  RPT-LINE                       PIC X(132).
001160 WORKING-STORAGE SECTION.
001161*    END-OF-FILE SWITCHES FOR THE TWO DRIVING FILES.  BOTH ARE
001162*    PRIMED BY 100-INICIO BEFORE THE MAIN LOOP STARTS.
001170 77  WS-EOF-INVESTMENTS             PIC 9     COMP VALUE ZERO.
001180     88  INVESTMENTS-DONE               VALUE 1.
001190 77  WS-EOF-MEMBERS                 PIC 9     COMP VALUE ZERO.
001200     88  MEMBERS-DONE                   VALUE 1.
001210 77  WS-SEQ-NBR                     PIC 9(06) COMP VALUE ZERO.
001220 77  WS-MONTH-PTR                   PIC 9(02) COMP VALUE ZERO.
001230 77  WS-POSTED-COUNT                PIC 9(06) COMP VALUE ZERO.
001240 77  WS-DAYS-ELAPSED                PIC 9(05) COMP VALUE ZERO.
001241*    UPSI-0 IS THE OPERATOR-SET RERUN SWITCH ON THE JOB CARD -
001242*    A RERUN NO LONGER DOUBLE-POSTS (TGF-0096 GUARDS THAT ON
001243*    INV-INT-PAID), BUT WE STILL WANT THE CONSOLE NOTE.
001250 77  WS-RERUN-SWITCH                PIC X(01) VALUE 'N'.
001260 77  WS-MBR-FILE-STATUS             PIC X(02) VALUE '00'.
001261*    WORK FIELDS FOR THE MATURITY-DATE WALK IN 410 - TOTAL
001262*    MONTHS SINCE THE INVESTMENT'S START, HOW MANY FULL YEARS
001263*    THAT ROLLS OVER, AND A SCRATCH FIELD FOR THE LEAP-YEAR
001264*    MODULUS TESTS IN 415.
001270 77  WS-TOTAL-MONTHS                PIC 9(05) COMP VALUE ZERO.
001280 77  WS-YEAR-OFFSET                 PIC 9(04) COMP VALUE ZERO.
001290 77  WS-MOD-TEST                    PIC 9(04) COMP VALUE ZERO.
001300 01  WS-RUN-DATE                    PIC 9(08) VALUE ZERO.
001310 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
001320     05  WS-RUN-YYYY                PIC 9(04).
001330     05  WS-RUN-MM                  PIC 9(02).
001340     05  WS-RUN-DD                  PIC 9(02).
001350 01  WS-MATURITY-DATE               PIC 9(08) VALUE ZERO.
001360 01  WS-MATURITY-DATE-R REDEFINES WS-MATURITY-DATE.
001370     05  WS-MAT-YYYY                PIC 9(04).
001380     05  WS-MAT-MM                  PIC 9(02).
001390     05  WS-MAT-DD                  PIC 9(02).
001400 01  WS-TARGET-MONTH                PIC 9(02) VALUE ZERO.
001410 01  WS-TARGET-YEAR                 PIC 9(04) VALUE ZERO.
001411*****************************************************************
001412* LAST-DAY-OF-MONTH TABLE - LOADED EVERY RUN BY 130-CARGAR-
001413* ULTIMO-DIA SO FEBRUARY CAN BE FLEXED BETWEEN 28 AND 29 BY
001414* 415-AJUSTAR-FEBRERO WITHOUT TOUCHING THE OTHER 11 ENTRIES.
001415*****************************************************************
001420 01  WS-LAST-DAY-TABLE.
001430     05  WS-LAST-DAY OCCURS 12 TIMES PIC 9(02).
001440 01  WS-EXPECTED-INTEREST           PIC S9(12)V99 VALUE ZERO.
001441*    MESU SHARES FOR THE CURRENT INVESTMENT AND THE RUNNING
001442*    CONTROL TOTAL ACROSS ALL MESU-FLAGGED MEMBERS (TGF-0133,
001443*    WIDENED UNDER TGF-0391 TO COVER EVERY INVESTMENT READ).
001450 01  WS-MESU-SHARES                 PIC 9(06) VALUE ZERO.
001460 01  WS-MESU-SHARE-TOTAL            PIC 9(08) VALUE ZERO.
001470 01  WS-INTEREST-TOTAL              PIC S9(12)V99 VALUE ZERO.
001480 01  WS-PRINT-AREA                  PIC X(132).
001481*****************************************************************
001482* SECTION 1 DETAIL LINE - ONE ROW PER MATURITY-INTEREST POSTING.
001483* REDEFINES THE GENERIC PRINT AREA THE SAME WAY EVERY OTHER STEP
001484* IN THE SUITE LAYS OUT ITS OWN DETAIL LINE.
001485*****************************************************************
001490 01  WS-LINE-S1 REDEFINES WS-PRINT-AREA.
001500     05  WS-S1-MEMBER-ID             PIC Z(05)9.
001510     05  FILLER                      PIC X(02).
001520     05  WS-S1-INV-ID                PIC Z(05)9.
001530     05  FILLER                      PIC X(02).
001540     05  WS-S1-PRINCIPAL             PIC Z,ZZZ,ZZZ,ZZ9.99-.
001550     05  FILLER                      PIC X(02).
001560     05  WS-S1-RATE                  PIC ZZ9.99.
001570     05  FILLER                      PIC X(02).
001580     05  WS-S1-TERM                  PIC ZZ9.
001590     05  FILLER                      PIC X(02).
001600     05  WS-S1-MATURITY-DATE         PIC 9(08).
001610     05  FILLER                      PIC X(02).
001620     05  WS-S1-INTEREST              PIC Z,ZZZ,ZZZ,ZZ9.99-.
001630     05  FILLER                      PIC X(20).
001640 01  WS-HDR-1                       PIC X(132) VALUE
001650     'SECTION 1 - INVESTMENT MATURITY POSTINGS'.
001660 01  WS-HDR-2                       PIC X(132) VALUE
001670     'MEMBER  INV-ID  PRINCIPAL    RATE  TERM  MATURITY   INTEREST'.
001680 PROCEDURE DIVISION.
001681*****************************************************************
001682* MAIN-PROCEDURE - OPEN AND PRIME, WALK INVESTMENT-FILE ONE
001683* RECORD AT A TIME UNTIL EXHAUSTED, THEN CLOSE OUT WITH THE
001684* GRAND TOTAL LINE AND THE MESU CONTROL-TOTAL DISPLAY.  THIS IS
001685* THE FIRST STEP IN THE JOB STREAM - IT OPENS POSTED-FILE AND
001686* REPORT-FILE OUTPUT SO EVERY LATER STEP CAN SAFELY EXTEND THEM.
001687*****************************************************************
001690 MAIN-PROCEDURE.
001700     PERFORM 100-INICIO.
001710     PERFORM 400-PROCESO-INVERSION THRU 400-EXIT
001720         UNTIL INVESTMENTS-DONE.
001730     PERFORM 900-FIN.
001740     STOP RUN.
001741*    100-INICIO - OPEN ALL FIVE FILES, LOAD THE MONTH-LENGTH
001742*    TABLE, PRINT THE SECTION HEADER, AND PRIME BOTH DRIVING
001743*    READS (INVESTMENT-FILE AND MEMBER-FILE) SO THE FIRST PASS
001744*    THROUGH 400-PROCESO-INVERSION HAS A RECORD WAITING IN EACH.
001750 100-INICIO.
001760     PERFORM 110-ABRIR-ARCHIVOS.
001770     PERFORM 120-LEER-CONTROL.
001780     PERFORM 130-CARGAR-ULTIMO-DIA.
001790     PERFORM 140-IMPRIMIR-ENCABEZADO.
001800     PERFORM 200-LEER-INVERSION.
001810     PERFORM 210-LEER-MIEMBRO.
001811*    110-ABRIR-ARCHIVOS - CONTROL/INVESTMENT/MEMBER OPEN INPUT;
001812*    POSTED-FILE AND REPORT-FILE OPEN OUTPUT BECAUSE THIS IS THE
001813*    FIRST STEP TO TOUCH THEM THIS RUN - EVERY OTHER TGF0X00 STEP
001814*    OPENS THOSE TWO EXTEND INSTEAD SO NOTHING GETS TRUNCATED.
001820 110-ABRIR-ARCHIVOS.
001830     OPEN INPUT  CONTROL-FILE
001840                 INVESTMENT-FILE
001850                 MEMBER-FILE.
001860     OPEN OUTPUT POSTED-FILE.
001870     OPEN OUTPUT REPORT-FILE.
001880     IF WS-RERUN-SWITCH
001890         DISPLAY 'TGF0100 - RERUN SWITCH UPSI-0 IS ON'
001900     END-IF.
001901*    120-LEER-CONTROL - READ THE ONE-ROW CONTROL FILE FOR THE
001902*    RUN DATE (TGF-0372 - USED TO BE A COMPILE-TIME LITERAL,
001903*    WHICH MEANT RECOMPILING THIS PROGRAM EVERY NIGHT JUST TO
001904*    MOVE THE DATE FORWARD).  A MISSING RECORD IS LOGGED BUT
001905*    DOES NOT ABEND THIS PARAGRAPH - THE RUN DATE SIMPLY STAYS
001906*    ZERO, WHICH THE OPERATOR WILL SPOT ON THE FIRST REPORT LINE.
001910 120-LEER-CONTROL.
001920     READ CONTROL-FILE AT END
001930         DISPLAY 'TGF0100 - MISSING CONTROL RECORD - ABORTING'
001940     END-READ.
001950     MOVE CTL-RUN-DATE TO WS-RUN-DATE.
001951*    130-CARGAR-ULTIMO-DIA - LOAD THE ORDINARY-YEAR LAST-DAY-OF-
001952*    MONTH TABLE.  FEBRUARY IS LOADED AS 28 HERE AND ADJUSTED UP
001953*    TO 29 BY 415-AJUSTAR-FEBRERO WHEN THE TARGET YEAR TURNS OUT
001954*    TO BE A LEAP YEAR - WE RELOAD THIS EVERY RUN RATHER THAN
001955*    HARD-CODE TWO TABLES BECAUSE ONLY FEBRUARY EVER MOVES.
001960 130-CARGAR-ULTIMO-DIA.
001970     MOVE 31 TO WS-LAST-DAY (1).
001980     MOVE 28 TO WS-LAST-DAY (2).
001990     MOVE 31 TO WS-LAST-DAY (3).
002000     MOVE 30 TO WS-LAST-DAY (4).
002010     MOVE 31 TO WS-LAST-DAY (5).
002020     MOVE 30 TO WS-LAST-DAY (6).
002030     MOVE 31 TO WS-LAST-DAY (7).
002040     MOVE 31 TO WS-LAST-DAY (8).
002050     MOVE 30 TO WS-LAST-DAY (9).
002060     MOVE 31 TO WS-LAST-DAY (10).
002070     MOVE 30 TO WS-LAST-DAY (11).
002080     MOVE 31 TO WS-LAST-DAY (12).
002081*    140-IMPRIMIR-ENCABEZADO - TITLE LINE FOLLOWED BY THE COLUMN
002082*    HEADINGS FOR SECTION 1.  REPORT-FILE WAS JUST OPENED OUTPUT
002083*    ABOVE, SO THESE ARE THE FIRST TWO LINES OF THE WHOLE REPORT.
002090 140-IMPRIMIR-ENCABEZADO.
002100     WRITE RPT-LINE FROM WS-HDR-1.
002110     WRITE RPT-LINE FROM WS-HDR-2.
002111*    200-LEER-INVERSION - ONE READ OF THE DRIVING FILE, ONE EOF
002112*    TEST.  CALLED FROM 100-INICIO TO PRIME THE LOOP AND AGAIN AT
002113*    THE BOTTOM OF EVERY PASS THROUGH 400-PROCESO-INVERSION.
002120 200-LEER-INVERSION.
002130     READ INVESTMENT-FILE AT END MOVE 1 TO WS-EOF-INVESTMENTS.
002131*    210-LEER-MIEMBRO - SAME SHAPE AS 200 ABOVE BUT AGAINST
002132*    MEMBER-FILE.  CALLED HERE TO PRIME THE MEMBER CURSOR, AND
002133*    AGAIN FROM 466-AVANZAR-MIEMBRO WHENEVER THE MESU LOOKUP IN
002134*    465-BUSCAR-MIEMBRO NEEDS TO STEP THE MEMBER CURSOR FORWARD.
002140 210-LEER-MIEMBRO.
002150     READ MEMBER-FILE AT END MOVE 1 TO WS-EOF-MEMBERS.
002151*****************************************************************
002152* 400-PROCESO-INVERSION - ONE FULL PASS FOR ONE INVESTMENT.
002153* A BAD STATUS BYTE IS LOGGED AND THE ROW IS OTHERWISE LEFT
002154* ALONE.  FOR A GOOD STATUS, THE MESU SHARE CALC ALWAYS RUNS
002155* (TGF-0391 - MESU HOLDINGS ARE COUNTED WHETHER OR NOT THIS RUN
002156* POSTS ANY INTEREST ON THE INVESTMENT).  INTEREST ITSELF ONLY
002157* POSTS WHEN THE INVESTMENT HAS NOT ALREADY PAID (INV-INT-PAID),
002158* HAS REACHED ITS MATURITY DATE, AND THE COMPUTED INTEREST IS
002159* GREATER THAN ZERO (TGF-0288 - A ZERO-RATE OR ZERO-PRINCIPAL
002160* INVESTMENT SHOULD NOT GENERATE A ZERO-AMOUNT POSTING).
002161*****************************************************************
002170 400-PROCESO-INVERSION.
002180     IF INV-STATUS IS NOT VALID-INV-STATUS
002190         DISPLAY 'TGF0100 - BAD INVESTMENT STATUS ON ID '
002200             INV-ID
002210     ELSE
002220         PERFORM 460-CALCULAR-MESU
002230         IF INV-INTEREST-PAID
002240             CONTINUE
002250         ELSE
002260             PERFORM 410-CALCULAR-VENCIMIENTO
002270             IF WS-RUN-DATE >= WS-MATURITY-DATE
002280                 PERFORM 420-CALCULAR-INTERES
002290                 IF WS-EXPECTED-INTEREST > ZERO
002300                     PERFORM 440-MARCAR-MADURA
002310                     PERFORM 450-POSTEAR-INTERES
002320                     PERFORM 470-IMPRIMIR-DETALLE
002330                 END-IF
002340             END-IF
002350         END-IF
002360     END-IF.
002370     PERFORM 200-LEER-INVERSION.
002380 400-EXIT.
002390     EXIT.
002391*****************************************************************
002392* 410-CALCULAR-VENCIMIENTO - WALK INV-START-DATE FORWARD BY
002393* INV-TERM-MONTHS TO GET THE MATURITY DATE.  MONTHS ARE ADDED AS
002394* A FLAT COUNT, THEN REDUCED MOD 12 TO GET THE TARGET MONTH AND
002395* THE NUMBER OF CALENDAR YEARS THAT ROLLS OVER - THE SAME
002396* INTEGER-DIVISION TRICK TGF0300 USES FOR ITS OWN WEEK-COVERAGE
002397* CARRY-FORWARD.  THE DAY PORTION IS THEN CLAMPED TO THE TARGET
002398* MONTH'S LAST DAY (TGF-0084 - A 31-JANUARY START PLUS ONE
002399* MONTH CANNOT LAND ON 31 FEBRUARY).
002400 410-CALCULAR-VENCIMIENTO.
002410     COMPUTE WS-TOTAL-MONTHS = INV-START-MM + INV-TERM-MONTHS.
002420     COMPUTE WS-YEAR-OFFSET = (WS-TOTAL-MONTHS - 1) / 12.
002430     COMPUTE WS-TARGET-MONTH =
002440         WS-TOTAL-MONTHS - (WS-YEAR-OFFSET * 12).
002450     COMPUTE WS-TARGET-YEAR = INV-START-YYYY + WS-YEAR-OFFSET.
002460     PERFORM 415-AJUSTAR-FEBRERO.
002470     MOVE WS-TARGET-YEAR TO WS-MAT-YYYY.
002480     MOVE WS-TARGET-MONTH TO WS-MAT-MM.
002490     IF INV-START-DD > WS-LAST-DAY (WS-TARGET-MONTH)
002500         MOVE WS-LAST-DAY (WS-TARGET-MONTH) TO WS-MAT-DD
002510     ELSE
002520         MOVE INV-START-DD TO WS-MAT-DD
002530     END-IF.
002531*****************************************************************
002532* 415-AJUSTAR-FEBRERO - ONLY FIRES WHEN THE MATURITY MONTH IS
002533* FEBRUARY.  LEAP TEST IS THE STANDARD THREE-STEP RULE: DIVISIBLE
002534* BY 400 IS ALWAYS A LEAP YEAR; OTHERWISE DIVISIBLE BY 100 IS
002535* NEVER A LEAP YEAR; OTHERWISE DIVISIBLE BY 4 IS A LEAP YEAR
002536* (TGF-0188 - AN EARLIER VERSION OF THIS STEP STOPPED AT THE
002537* DIVISIBLE-BY-4 TEST AND CALLED 1900 A LEAP YEAR BY MISTAKE).
002538* THE REMAINDER TRICK (YEAR MINUS (YEAR/N*N)) IS HOW THIS SHOP
002539* DOES A MODULUS WITHOUT AN INTRINSIC FUNCTION.
002540*****************************************************************
002550 415-AJUSTAR-FEBRERO.
002560     IF WS-TARGET-MONTH = 2
002570         COMPUTE WS-MOD-TEST =
002580             WS-TARGET-YEAR - ((WS-TARGET-YEAR / 400) * 400)
002590         IF WS-MOD-TEST = 0
002600             MOVE 29 TO WS-LAST-DAY (2)
002610         ELSE
002620             COMPUTE WS-MOD-TEST =
002630                 WS-TARGET-YEAR - ((WS-TARGET-YEAR / 100) * 100)
002640             IF WS-MOD-TEST = 0
002650                 MOVE 28 TO WS-LAST-DAY (2)
002660             ELSE
002670                 COMPUTE WS-MOD-TEST =
002680                     WS-TARGET-YEAR - ((WS-TARGET-YEAR / 4) * 4)
002690                 IF WS-MOD-TEST = 0
002700                     MOVE 29 TO WS-LAST-DAY (2)
002710                 ELSE
002720                     MOVE 28 TO WS-LAST-DAY (2)
002730                 END-IF
002740             END-IF
002750         END-IF
002760     END-IF.
002761*    420-CALCULAR-INTERES - SIMPLE ANNUALISED INTEREST: RATE IS
002762*    STORED AS A WHOLE-PERCENT FIGURE SO IT IS DIVIDED BY 100,
002763*    AND TERM-MONTHS IS PRO-RATED AGAINST A 12-MONTH YEAR.
002764*    ROUNDED ON THE COMPUTE MATCHES HOW EVERY OTHER MONEY FIELD
002765*    IN THIS SUITE IS ROUNDED AT THE POINT IT IS FIRST COMPUTED.
002770 420-CALCULAR-INTERES.
002780     COMPUTE WS-EXPECTED-INTEREST ROUNDED =
002790         INV-AMOUNT * (INV-RATE / 100) * (INV-TERM-MONTHS / 12).
002791*    440-MARCAR-MADURA - FLIP THE INVESTMENT TO MATURED AND MARK
002792*    INTEREST PAID BEFORE THE REWRITE SO A RERUN OF THIS STEP
002793*    SEES INV-INTEREST-PAID AND SKIPS STRAIGHT PAST THE POSTING
002794*    LOGIC IN 400-PROCESO-INVERSION (TGF-0096).
002800 440-MARCAR-MADURA.
002810     MOVE 'M' TO INV-STATUS.
002820     MOVE 'Y' TO INV-INT-PAID.
002830     REWRITE INV-RECORD.
002831*****************************************************************
002832* 450-POSTEAR-INTERES - WRITE ONE POSTED-FILE ROW FOR THE
002833* MATURITY INTEREST JUST COMPUTED.  RECEIPT IS BUILT AS 'INT-'
002834* FOLLOWED BY THE INVESTMENT ID SO TGF0300'S WEEK-ALLOCATION STEP
002835* CAN RECOGNISE AND SKIP THESE POSTINGS (THEY ARE NOT A MEMBER
002836* DEPOSIT TO BE ALLOCATED AGAINST A SAVINGS WEEK).  THE RUNNING
002837* COUNT AND TOTAL FEED THE GRAND TOTAL LINE WRITTEN AT 910.
002838*****************************************************************
002840 450-POSTEAR-INTERES.
002850     ADD 1 TO WS-SEQ-NBR.
002860     MOVE INV-MEMBER-ID TO PST-MEMBER-ID.
002870     MOVE WS-SEQ-NBR TO PST-SEQ.
002880     MOVE 'D' TO PST-TYPE.
002890     MOVE WS-EXPECTED-INTEREST TO PST-AMOUNT.
002900     MOVE WS-RUN-DATE TO PST-DATE.
002910     MOVE SPACES TO PST-RECEIPT.
002920     STRING 'INT-' INV-ID DELIMITED BY SIZE INTO PST-RECEIPT.
002930     WRITE PST-RECORD.
002940     ADD 1 TO WS-POSTED-COUNT.
002950     ADD WS-EXPECTED-INTEREST TO WS-INTEREST-TOTAL.
002951*****************************************************************
002952* 460-CALCULAR-MESU - MESU IS A SEPARATE SAVINGS PROJECT SOME
002953* MEMBERS OPT INTO.  A MEMBER'S SHARE COUNT IS ONE SHARE PER
002954* MILLION SHILLINGS OF PRINCIPAL ON EVERY FIXED OR MATURED
002955* INVESTMENT THEY HOLD, REGARDLESS OF WHETHER THAT INVESTMENT
002956* POSTS INTEREST THIS RUN (TGF-0391) - SO THIS RUNS UNCONDITION-
002957* ALLY FOR EVERY VALID-STATUS INVESTMENT, RIGHT AFTER THE STATUS
002958* CHECK IN 400-PROCESO-INVERSION, BEFORE THE INTEREST-PAID TEST.
002959*****************************************************************
002960 460-CALCULAR-MESU.
002970     PERFORM 465-BUSCAR-MIEMBRO.
002980     IF MBR-IN-MESU
002990         COMPUTE WS-MESU-SHARES = INV-AMOUNT / 1000000
003000         ADD WS-MESU-SHARES TO WS-MESU-SHARE-TOTAL
003010     END-IF.
003011*****************************************************************
003012* 465-BUSCAR-MIEMBRO - MEMBER-FILE AND INVESTMENT-FILE ARE BOTH
003013* SORTED ASCENDING BY MEMBER-ID, SO THE MEMBER CURSOR ONLY EVER
003014* NEEDS TO MOVE FORWARD - IT NEVER HAS TO BACK UP OR RE-READ.
003015* THIS PARAGRAPH ADVANCES THE MEMBER CURSOR UNTIL IT CATCHES UP
003016* TO (OR PASSES) THE CURRENT INVESTMENT'S MEMBER-ID.  IF IT
003017* OVERSHOOTS - THE INVESTMENT REFERENCES A MEMBER-ID THAT IS NOT
003018* ON THE EXTRACT - THE PROJECT FLAGS ARE CLEARED SO MBR-IN-MESU
003019* READS FALSE RATHER THAN CARRYING A STALE FLAG FROM WHOEVER THE
003020* CURSOR LAST STOPPED ON.
003021*****************************************************************
003030 465-BUSCAR-MIEMBRO.
003040     PERFORM 466-AVANZAR-MIEMBRO THRU 466-EXIT
003050         UNTIL MEMBERS-DONE OR MBR-MEMBER-ID >= INV-MEMBER-ID.
003060     IF MBR-MEMBER-ID = INV-MEMBER-ID
003070         CONTINUE
003080     ELSE
003090         MOVE SPACES TO MBR-PROJECT-FLAGS
003100     END-IF.
003101*    466-AVANZAR-MIEMBRO - ONE STEP OF THE FORWARD MATCH, ONE
003102*    READ PER CALL.  KEPT AS ITS OWN PARAGRAPH, NOT INLINED INTO
003103*    465, SO THE DRIVING UNTIL-LOOP LIVES IN THE CALLER AND THE
003104*    READ STAYS A ONE-UNIT-OF-WORK BODY, THE SAME SHAPE AS EVERY
003105*    OTHER MATCH-MERGE LOOP IN THIS SUITE.
003110 466-AVANZAR-MIEMBRO.
003120     PERFORM 210-LEER-MIEMBRO.
003130 466-EXIT.
003140     EXIT.
003141*    470-IMPRIMIR-DETALLE - ONE SECTION 1 DETAIL LINE PER
003142*    MATURITY-INTEREST POSTING.  ONLY CALLED FROM THE INNERMOST
003143*    BRANCH OF 400-PROCESO-INVERSION, SO AN INVESTMENT THAT DOES
003144*    NOT POST INTEREST THIS RUN NEVER GETS A DETAIL LINE.
003150 470-IMPRIMIR-DETALLE.
003160     MOVE INV-MEMBER-ID TO WS-S1-MEMBER-ID.
003170     MOVE INV-ID TO WS-S1-INV-ID.
003180     MOVE INV-AMOUNT TO WS-S1-PRINCIPAL.
003190     MOVE INV-RATE TO WS-S1-RATE.
003200     MOVE INV-TERM-MONTHS TO WS-S1-TERM.
003210     MOVE WS-MATURITY-DATE TO WS-S1-MATURITY-DATE.
003220     MOVE WS-EXPECTED-INTEREST TO WS-S1-INTEREST.
003230     WRITE RPT-LINE FROM WS-LINE-S1.
003231*    900-FIN - PRINT THE GRAND TOTAL LINE, LOG THE MESU CONTROL
003232*    TOTAL TO THE CONSOLE FOR THE OPERATOR'S RUN SHEET, AND
003233*    CLOSE EVERY FILE THIS STEP TOUCHED.
003240 900-FIN.
003250     PERFORM 910-IMPRIMIR-TOTALES.
003260     DISPLAY 'TGF0100 - MESU SHARE CONTROL TOTAL ' WS-MESU-SHARE-TOTAL.
003270     PERFORM 920-CERRAR-ARCHIVOS.
003271*    910-IMPRIMIR-TOTALES - REUSES THE SECTION 1 DETAIL LAYOUT:
003272*    THE TERM COLUMN CARRIES THE POSTED-ROW COUNT AND THE
003273*    INTEREST COLUMN CARRIES THE TOTAL INTEREST POSTED, WHICH IS
003274*    THE SAME TRICK THE LATER STEPS USE FOR THEIR OWN TOTALS LINE.
003280 910-IMPRIMIR-TOTALES.
003290     MOVE SPACES TO WS-LINE-S1.
003300     MOVE WS-POSTED-COUNT TO WS-S1-TERM.
003310     MOVE WS-INTEREST-TOTAL TO WS-S1-INTEREST.
003320     WRITE RPT-LINE FROM WS-LINE-S1.
003321*    920-CERRAR-ARCHIVOS - CLOSE ALL FIVE FILES.  REPORT-FILE
003322*    AND POSTED-FILE STAY OPEN FOR BUSINESS UNTIL THE NEXT STEP
003323*    IN THE JOB STREAM OPENS THEM EXTEND.
003330 920-CERRAR-ARCHIVOS.
003340     CLOSE CONTROL-FILE INVESTMENT-FILE MEMBER-FILE POSTED-FILE
003350           REPORT-FILE.
003360 END PROGRAM TGF0100.

000010*****************************************************************
000020* MCS-TGF DATA CENTER  --  GWC GROUP POOLING STATUS
000030*****************************************************************
000040 IDENTIFICATION DIVISION.
000050 PROGRAM-ID.    TGF0500.
000060 AUTHOR.        P. OKELLO.
000070 INSTALLATION.  MCS-TGF DATA CENTER, KAMPALA.
000080 DATE-WRITTEN.  04/30/1993.
000090 DATE-COMPILED.
000100 SECURITY.      CONFIDENTIAL - MCS-TGF INTERNAL USE ONLY.
000110*****************************************************************
000120* CHANGE LOG
000130*-----------------------------------------------------------------
000140* DATE       BY   REQUEST    DESCRIPTION
000150*-----------------------------------------------------------------
000160* 04/30/93   PO   TGF-0144   ORIGINAL WRITE-UP.  CONTROL BREAK ON
000170*                            GROUP-ID, RUNNING TOTAL VS THE
000180*                            120,000,000 GWC TARGET.
000190* 09/02/94   PO   TGF-0162   MEMBER COUNT PER GROUP ADDED TO THE
000200*                            GROUP-BREAK LINE.
000210* 05/16/97   SK   TGF-0205   PROGRESS PERCENTAGE CLAMPED AT 100 -
000220*                            OVER-TARGET GROUPS WERE PRINTING
000230*                            PERCENTAGES ABOVE 100.
000240* 10/06/98   JM   TGF-0239   Y2K: NO DATE FIELDS IN THIS STEP -
000250*                            REVIEWED AND CLEARED FOR CENTURY ROLL.
000260* 08/21/00   SK   TGF-0254   COMPLETE FLAG NOW SET ON TOTAL >=
000270*                            TARGET, NOT STRICTLY GREATER THAN.
000280* 02/13/03   PO   TGF-0296   LAST-GROUP BREAK ON END OF FILE
000290*                            CORRECTED - FINAL GROUP WAS DROPPED.
000300* 12/04/06   SK   TGF-0348   GRAND TOTAL LINE ADDED BELOW THE
000310*                            LAST GROUP'S BREAK LINE.
000320* 01/21/10   PO   TGF-0412   PARAGRAPH-LEVEL COMMENTARY ADDED
000330*                            THROUGHOUT - THE GROUP CONTROL BREAK
000340*                            HAD NO EXPLANATION OF WHY THE FINAL
000350*                            GROUP NEEDS A SEPARATE CALL AFTER THE
000360*                            MAIN LOOP.  NO BEHAVIOUR CHANGED.
000370*-----------------------------------------------------------------
000380 ENVIRONMENT DIVISION.
000390 CONFIGURATION SECTION.
000400*****************************************************************
000410* SPECIAL-NAMES - C01 IS THE PRINTER CHANNEL-1 SKIP FOR THE TWO
000420* HEADING LINES.  NO CLASS TEST IS DECLARED HERE - GWC-FILE HAS
000430* NO STATUS OR TYPE BYTE TO VALIDATE, UNLIKE TRN-TYPE IN TGF0200/
000440* TGF0300 OR CHG-STATUS IN TGF0400.  UPSI-0 IS THE SAME OPERATOR
000450* COLD-RERUN FLAG EVERY STEP IN THE SUITE CARRIES.
000460*****************************************************************
000470 SPECIAL-NAMES.
000480     C01 IS TOP-OF-FORM
000490     UPSI-0 ON STATUS IS WS-RERUN-SWITCH.
000500 INPUT-OUTPUT SECTION.
000510 FILE-CONTROL.
000520     SELECT GWC-FILE ASSIGN TO TGFGWC
000530         ORGANIZATION IS LINE SEQUENTIAL.
000540     SELECT REPORT-FILE ASSIGN TO TGFRPT.
000550 DATA DIVISION.
000560 FILE SECTION.
000570*****************************************************************
000580* GWC-FILE - ONE ROW PER MEMBER'S GWC (GROUP WELFARE CHALLENGE)
000590* CONTRIBUTION, SORTED BY THE UPSTREAM EXTRACT INTO GROUP-ID
000600* SEQUENCE SO THE CONTROL BREAK IN 300-PROCESO-GRUPO BELOW CAN
000610* WALK STRAIGHT THROUGH WITHOUT A SEPARATE SORT STEP OF ITS OWN.
000620* THIS STEP IS THE ONLY READER OF TGFGWC - NO OTHER TGF0X00 STEP
000630* OPENS IT.
000640*****************************************************************
000650 FD  GWC-FILE.
000660 01  GWC-RECORD.
000670     05  GWC-GROUP-ID               PIC 9(04).
000680     05  GWC-MEMBER-ID              PIC 9(06).
000690     05  GWC-MEMBER-ID-R REDEFINES GWC-MEMBER-ID.
000700         10  GWC-MEMBER-BRANCH      PIC 9(02).
000710         10  GWC-MEMBER-SEQUENCE    PIC 9(04).
000720     05  GWC-AMOUNT                 PIC S9(12)V99.
000730     05  FILLER                     PIC X(06).
000740 FD  REPORT-FILE.
000750 01  RPT-LINE                       PIC X(132).
000760 WORKING-STORAGE SECTION.
000770*****************************************************************
000780* END-OF-FILE SWITCH AND RUN COUNTERS, ALL COMP SINCE NONE OF
000790* THESE EVER CARRIES A FRACTIONAL VALUE.
000800*****************************************************************
000810 77  WS-EOF-GWC                     PIC 9     COMP VALUE ZERO.
000820     88  GWC-DONE                       VALUE 1.
000830 77  WS-GROUP-CT                    PIC 9(04) COMP VALUE ZERO.
000840 77  WS-MEMBER-CT                   PIC 9(04) COMP VALUE ZERO.
000850*    RESET TO ZERO AT THE END OF EVERY GROUP BREAK (600) - COUNTS
000860*    HOW MANY GWC ROWS BELONG TO THE GROUP CURRENTLY IN PROGRESS.
000870 77  WS-RERUN-SWITCH                PIC X(01) VALUE 'N'.
000880*****************************************************************
000890* WS-TARGET-AMOUNT IS THE FIXED 120,000,000 USH POOLING GOAL
000900* EVERY GWC GROUP IS MEASURED AGAINST (TGF-0144) - THIS HAS NEVER
000910* CHANGED SINCE THE ORIGINAL WRITE-UP AND IS NOT READ FROM A
000920* CONTROL RECORD, UNLIKE TGF0100'S PROCESS-YEAR.
000930*****************************************************************
000940 01  WS-TARGET-AMOUNT               PIC S9(12)V99 VALUE 120000000.00.
000950*    WS-CUR-GROUP HOLDS THE GROUP-ID THE CONTROL BREAK IS
000960*    CURRENTLY ACCUMULATING FOR; ITS REDEFINES SPLITS THE 4-DIGIT
000970*    GROUP NUMBER INTO A BRANCH-STYLE HI/LO PAIR, CARRIED OVER
000980*    FROM THE ORIGINAL LISTING PROGRAMS' HABIT OF SPLITTING A
000990*    KEY FIELD THIS WAY EVEN WHEN NEITHER HALF IS CURRENTLY USED.
001000 01  WS-CUR-GROUP                   PIC 9(04) VALUE ZERO.
001010 01  WS-CUR-GROUP-R REDEFINES WS-CUR-GROUP.
001020     05  WS-CUR-GROUP-HI            PIC 9(02).
001030     05  WS-CUR-GROUP-LO            PIC 9(02).
001040 01  WS-GROUP-TOTAL                 PIC S9(12)V99 VALUE ZERO.
001050 01  WS-REMAINING                   PIC S9(12)V99 VALUE ZERO.
001060 01  WS-PROGRESS-PCT                PIC 9(03)V99 VALUE ZERO.
001070*    CLAMPED TO 100.00 IN 600-FIN-GRUPO BELOW (TGF-0205) - A
001080*    GROUP THAT BLEW PAST TARGET STILL SHOWS 100% PROGRESS, NOT
001090*    SOME NUMBER ABOVE IT THAT READS LIKE A TYPO ON THE REPORT.
001100 01  WS-COMPLETE-FLAG               PIC X(01) VALUE 'N'.
001110     88  GROUP-IS-COMPLETE              VALUE 'Y'.
001120 01  WS-GRAND-TOTAL                 PIC S9(12)V99 VALUE ZERO.
001130 01  WS-GRAND-GROUP-CT              PIC 9(04) VALUE ZERO.
001140*    PRINT LINE AND ITS REDEFINES FOR REPORT SECTION 5 (GWC GROUP
001150*    POOLING STATUS) - SAME Z,ZZZ... MONEY EDIT PICTURE THE REST
001160*    OF THE SUITE USES, PLUS AN 8-BYTE COMPLETE/PROGRESS COLUMN.
001170 01  WS-PRINT-AREA                  PIC X(132).
001180 01  WS-LINE-S5 REDEFINES WS-PRINT-AREA.
001190     05  WS-S5-GROUP-ID              PIC Z,ZZ9.
001200     05  FILLER                      PIC X(03).
001210     05  WS-S5-MEMBER-CT             PIC ZZZ9.
001220     05  FILLER                      PIC X(03).
001230     05  WS-S5-TOTAL                 PIC Z,ZZZ,ZZZ,ZZ9.99-.
001240     05  FILLER                      PIC X(03).
001250     05  WS-S5-REMAINING             PIC Z,ZZZ,ZZZ,ZZ9.99-.
001260     05  FILLER                      PIC X(03).
001270     05  WS-S5-PROGRESS              PIC ZZ9.99.
001280     05  FILLER                      PIC X(03).
001290     05  WS-S5-COMPLETE               PIC X(08).
001300*        HOLDS 'YES'/'NO' ON A NORMAL DETAIL LINE, OR THE LITERAL
001310*        'GRANDTOT' ON THE RUN'S FINAL TOTAL LINE (900-FIN BELOW) -
001320*        THE SAME BYTE DOES BOTH JOBS SINCE THEY NEVER OVERLAP.
001330     05  FILLER                      PIC X(21).
001340 01  WS-HDR-1                       PIC X(132) VALUE
001350     'SECTION 5 - GWC GROUP POOLING STATUS'.
001360 01  WS-HDR-2                       PIC X(132) VALUE
001370     'GROUP   MEMBERS    TOTAL        REMAINING    PROGRESS  COMPLETE'.
001380*****************************************************************
001390* PROCEDURE DIVISION OVERVIEW - A CLASSIC SINGLE-FILE CONTROL
001400* BREAK ON GWC-GROUP-ID.  EACH GROUP'S CONTRIBUTIONS ARE SUMMED
001410* AS THEY ARE READ (300); THE MOMENT A NEW GROUP-ID APPEARS, THE
001420* PRIOR GROUP'S TOTALS ARE PRINTED AND RESET (600).  BECAUSE THE
001430* BREAK ONLY FIRES WHEN A NEW GROUP-ID IS SEEN, THE VERY LAST
001440* GROUP IN THE FILE NEVER TRIGGERS ITS OWN BREAK - MAIN-PROCEDURE
001450* CALLS 600 ONE EXTRA TIME AFTER THE READ LOOP ENDS TO CATCH IT
001460* (TGF-0296 FIXED A BUG WHERE THIS FINAL CALL WAS MISSING AND THE
001470* LAST GROUP ON THE FILE WAS SILENTLY DROPPED FROM THE REPORT).
001480*****************************************************************
001490 PROCEDURE DIVISION.
001500 MAIN-PROCEDURE.
001510     PERFORM 100-INICIO.
001520     PERFORM 300-PROCESO-GRUPO THRU 300-EXIT
001530         UNTIL GWC-DONE.
001540*    CATCH THE LAST GROUP IN THE FILE - SEE THE TGF-0296 NOTE IN
001550*    THE OVERVIEW BANNER ABOVE.  WS-MEMBER-CT > ZERO GUARDS
001560*    AGAINST AN EMPTY INPUT FILE PRINTING A BOGUS ZERO-MEMBER
001570*    GROUP LINE.
001580     IF WS-MEMBER-CT > ZERO
001590         PERFORM 600-FIN-GRUPO
001600     END-IF.
001610     PERFORM 900-FIN.
001620     STOP RUN.
001630 100-INICIO.
001640     OPEN INPUT  GWC-FILE.
001650     OPEN EXTEND REPORT-FILE.
001660*    UPSI-0 CONSOLE NOTE ONLY - THIS STEP HAS NO RERUN-SPECIFIC
001670*    LOGIC OF ITS OWN, SINCE REPORT-FILE IS APPEND-ONLY AND THE
001680*    GROUP TOTALS ARE RECOMPUTED FROM SCRATCH EVERY RUN REGARDLESS.
001690     IF WS-RERUN-SWITCH
001700         DISPLAY 'TGF0500 - RERUN SWITCH UPSI-0 IS ON'
001710     END-IF.
001720     PERFORM 150-IMPRIMIR-ENCABEZADO.
001730     PERFORM 200-LEER-GWC.
001740*    PRIME WS-CUR-GROUP WITH THE FIRST RECORD'S OWN GROUP-ID SO
001750*    300-PROCESO-GRUPO DOES NOT MISTAKE THE FIRST GROUP FOR A
001760*    BREAK AGAINST THE INITIAL VALUE ZERO.
001770     IF NOT GWC-DONE
001780         MOVE GWC-GROUP-ID TO WS-CUR-GROUP
001790     END-IF.
001800 150-IMPRIMIR-ENCABEZADO.
001810     WRITE RPT-LINE FROM WS-HDR-1.
001820     WRITE RPT-LINE FROM WS-HDR-2.
001830 200-LEER-GWC.
001840     READ GWC-FILE AT END MOVE 1 TO WS-EOF-GWC.
001850*****************************************************************
001860* 300-PROCESO-GRUPO - ONE CALL PER GWC-FILE RECORD.  A CHANGE IN
001870* GROUP-ID AGAINST WS-CUR-GROUP FIRES THE BREAK (600) BEFORE THE
001880* NEW GROUP'S FIRST ROW IS ACCUMULATED BELOW - THE BREAK MUST
001890* HAPPEN FIRST OR THE NEW GROUP'S OWN FIRST AMOUNT WOULD BE
001900* COUNTED AGAINST THE OLD GROUP'S TOTAL.
001910*****************************************************************
001920 300-PROCESO-GRUPO.
001930     IF GWC-GROUP-ID NOT = WS-CUR-GROUP
001940         PERFORM 600-FIN-GRUPO
001950         MOVE GWC-GROUP-ID TO WS-CUR-GROUP
001960     END-IF.
001970     ADD GWC-AMOUNT TO WS-GROUP-TOTAL.
001980     ADD 1 TO WS-MEMBER-CT.
001990     PERFORM 200-LEER-GWC.
002000 300-EXIT.
002010     EXIT.
002020*****************************************************************
002030* 600-FIN-GRUPO - CLOSES OUT THE GROUP WS-CUR-GROUP WAS
002040* ACCUMULATING: COMPUTES HOW MUCH IS LEFT TO REACH TARGET (FLOORED
002050* AT ZERO, TGF-0144), THE PROGRESS PERCENTAGE (CLAMPED AT 100.00,
002060* TGF-0205), AND WHETHER THE GROUP HAS MET OR PASSED TARGET
002070* (>=  NOT >, TGF-0254 - A GROUP LANDING EXACTLY ON TARGET COUNTS
002080* AS COMPLETE).  THEN PRINTS THE DETAIL LINE AND ROLLS THE GROUP'S
002090* FIGURES INTO THE RUN-WIDE GRAND TOTAL BEFORE RESETTING FOR THE
002100* NEXT GROUP.
002110*****************************************************************
002120 600-FIN-GRUPO.
002130     ADD 1 TO WS-GROUP-CT.
002140     COMPUTE WS-REMAINING = WS-TARGET-AMOUNT - WS-GROUP-TOTAL.
002150     IF WS-REMAINING < ZERO
002160         MOVE ZERO TO WS-REMAINING
002170     END-IF.
002180*    PERCENTAGE OF TARGET REACHED, ROUNDED TO TWO DECIMALS TO
002190*    MATCH THE WS-S5-PROGRESS EDIT PICTURE ON THE DETAIL LINE.
002200     COMPUTE WS-PROGRESS-PCT ROUNDED =
002210         (WS-GROUP-TOTAL / WS-TARGET-AMOUNT) * 100.
002220     IF WS-PROGRESS-PCT > 100
002230         MOVE 100.00 TO WS-PROGRESS-PCT
002240     END-IF.
002250     IF WS-GROUP-TOTAL >= WS-TARGET-AMOUNT
002260         MOVE 'Y' TO WS-COMPLETE-FLAG
002270     ELSE
002280         MOVE 'N' TO WS-COMPLETE-FLAG
002290     END-IF.
002300     PERFORM 650-IMPRIMIR-DETALLE.
002310     ADD WS-GROUP-TOTAL TO WS-GRAND-TOTAL.
002320     ADD 1 TO WS-GRAND-GROUP-CT.
002330*    RESET THE PER-GROUP ACCUMULATORS SO THE NEXT GROUP STARTS
002340*    CLEAN - WS-CUR-GROUP ITSELF IS UPDATED BY THE CALLER (300),
002350*    NOT HERE, SINCE 600 IS ALSO CALLED FOR THE FINAL GROUP WHERE
002360*    THERE IS NO NEXT GROUP-ID TO MOVE IN.
002370     MOVE ZERO TO WS-GROUP-TOTAL.
002380     MOVE ZERO TO WS-MEMBER-CT.
002390 650-IMPRIMIR-DETALLE.
002400     MOVE SPACES TO WS-LINE-S5.
002410     MOVE WS-CUR-GROUP TO WS-S5-GROUP-ID.
002420     MOVE WS-MEMBER-CT TO WS-S5-MEMBER-CT.
002430     MOVE WS-GROUP-TOTAL TO WS-S5-TOTAL.
002440     MOVE WS-REMAINING TO WS-S5-REMAINING.
002450     MOVE WS-PROGRESS-PCT TO WS-S5-PROGRESS.
002460     IF GROUP-IS-COMPLETE
002470         MOVE 'YES' TO WS-S5-COMPLETE
002480     ELSE
002490         MOVE 'NO' TO WS-S5-COMPLETE
002500     END-IF.
002510     WRITE RPT-LINE FROM WS-LINE-S5.
002520*    900-FIN - GRAND TOTAL LINE (TGF-0348) REUSES WS-LINE-S5,
002530*    OVERWRITING ONLY THE TOTAL AND COMPLETE COLUMNS; GROUP-ID,
002540*    MEMBER-CT, REMAINING AND PROGRESS ARE LEFT AT WHATEVER THE
002550*    LAST GROUP'S DETAIL LINE SET THEM TO SINCE NONE OF THOSE
002560*    FOUR MEANINGFULLY SUM ACROSS DIFFERENT GROUPS.
002570 900-FIN.
002580     MOVE SPACES TO WS-LINE-S5.
002590     MOVE WS-GRAND-TOTAL TO WS-S5-TOTAL.
002600     MOVE 'GRANDTOT' TO WS-S5-COMPLETE.
002610     WRITE RPT-LINE FROM WS-LINE-S5.
002620     DISPLAY 'TGF0500 - GROUPS PROCESSED ' WS-GRAND-GROUP-CT.
002630     PERFORM 920-CERRAR-ARCHIVOS.
002640*    920-CERRAR-ARCHIVOS - REPORT-FILE STAYS OPEN FOR BUSINESS
002650*    FOR TGF0600, THE LAST STEP IN THE JOB STREAM; CLOSE HERE
002660*    ONLY RELEASES THIS STEP'S OWN DD ALLOCATION.
002670 920-CERRAR-ARCHIVOS.
002680     CLOSE GWC-FILE REPORT-FILE.
002690 END PROGRAM TGF0500.

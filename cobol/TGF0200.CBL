000010*****************************************************************
000020* MCS-TGF DATA CENTER  --  YEAR-END UNFIXED INTEREST ACCRUAL
000030*****************************************************************
000040 IDENTIFICATION DIVISION.
000050 PROGRAM-ID.    TGF0200.
000060 AUTHOR.        R. NANTONGO.
000070 INSTALLATION.  MCS-TGF DATA CENTER, KAMPALA.
000080 DATE-WRITTEN.  03/11/1991.
000090 DATE-COMPILED.
000100 SECURITY.      CONFIDENTIAL - MCS-TGF INTERNAL USE ONLY.
000110*****************************************************************
000120* CHANGE LOG
000130*-----------------------------------------------------------------
000140* DATE       BY   REQUEST    DESCRIPTION
000150*-----------------------------------------------------------------
000160* 03/11/91   RN   TGF-0101   ORIGINAL WRITE-UP.  WALKS EVERY
000170*                            VERIFIED 52WSC MEMBER DAY BY DAY FOR
000180*                            THE YEAR AND ACCRUES INTEREST ON THE
000190*                            UNFIXED BALANCE.
000200* 11/02/91   RN   TGF-0109   TRANSACTION AND INVESTMENT TABLES
000210*                            BOUNDED AT 100/20 ENTRIES - DISPLAY
000220*                            WARNING AND TRUNCATE ON OVERFLOW.
000230* 08/14/93   SK   TGF-0141   GWC CONTRIBUTIONS NOW SUBTRACTED FROM
000240*                            NET DEPOSITS SAME AS WITHDRAWALS.
000250* 02/27/96   PO   TGF-0192   EACH DAY'S INTEREST NOW ROUNDED TO THE
000260*                            CENT BEFORE ADDING INTO THE YEARLY TOTAL.
000270* 10/06/98   JM   TGF-0235   Y2K: PROCESS YEAR TAKEN FROM THE 4-
000280*                            DIGIT CONTROL RECORD, LEAP TEST BELOW
000290*                            NO LONGER WINDOWS THE CENTURY.
000300* 04/02/99   JM   TGF-0237   Y2K FOLLOW-UP - VERIFIED DAY COUNT
000310*                            ACROSS A CENTURY LEAP YEAR (2000).
000320* 07/30/02   SK   TGF-0290   DUPLICATE-POSTING CHECK NOW SCANS THE
000330*                            LOADED TRANSACTION TABLE INSTEAD OF A
000340*                            SEPARATE INDEXED LOOKUP.
000350* 05/19/05   PO   TGF-0322   SKIPPED-ZERO-INTEREST COUNT ADDED TO
000360*                            THE RUN TOTALS DISPLAYED AT END.
000370* 09/14/09   JM   TGF-0373   RUN YEAR NOW READ FROM THE SAME
000380*                            CONTROL RECORD AS TGF0100.
000390* 11/09/09   SK   TGF-0392   POSTED-FILE NOW OPENED EXTEND, NOT
000400*                            OUTPUT - THIS STEP WAS TRUNCATING THE
000410*                            MATURITY INTEREST POSTINGS TGF0100
000420*                            ALREADY WROTE EARLIER IN THE RUN.
000422* 12/14/09   RN   TGF-0404   PARAGRAPH-LEVEL COMMENTARY ADDED
000423*                            THROUGHOUT THE DAY-BY-DAY ACCRUAL WALK -
000424*                            THIS IS THE DENSEST PIECE OF LOGIC IN
000425*                            THE SUITE AND THE LEAST COMMENTED.
000426* 12/14/09   RN   TGF-0405   VALID-TXN-TYPE CLASS TEST WAS SITTING
000427*                            IN SPECIAL-NAMES UNUSED - WIRED IT INTO
000428*                            320-CARGAR-TRANSACCIONES AS A SANITY
000429*                            CHECK, SAME AS TGF0300 ALREADY DOES.
000430* 03/02/10   RN   TGF-0419   CREATED/SKIPPED-DUPLICATE/SKIPPED-ZERO
000431*                            COUNTERS WERE CONSOLE-ONLY - ADDED
000432*                            910-IMPRIMIR-TOTALES SO THEY ALSO LAND
000433*                            ON THE SECTION 2 REPORT, SAME AS
000434*                            TGF0100'S AND TGF0300'S OWN TOTALS LINES.
000435*-----------------------------------------------------------------
000440 ENVIRONMENT DIVISION.
000450 CONFIGURATION SECTION.
000460 SPECIAL-NAMES.
000470     C01 IS TOP-OF-FORM
000480     CLASS VALID-TXN-TYPE IS 'D' 'W' 'G' 'A'
000490     UPSI-0 ON STATUS IS WS-RERUN-SWITCH.
000500 INPUT-OUTPUT SECTION.
000510 FILE-CONTROL.
000511*    CONTROL-FILE SUPPLIES THE PROCESS YEAR THIS STEP ACCRUES
000512*    INTEREST FOR - THE SAME ONE-LINE RECORD TGF0100 READS FOR
000513*    ITS RUN DATE.
000520     SELECT CONTROL-FILE ASSIGN TO TGFCTL
000530         ORGANIZATION IS LINE SEQUENTIAL.
000531*    MEMBER-FILE DRIVES THIS STEP - ONE PASS OF 300-PROCESO-
000532*    MIEMBRO PER MEMBER ROW, REGARDLESS OF WHETHER THAT MEMBER
000533*    QUALIFIES FOR AN ACCRUAL.
000540     SELECT MEMBER-FILE ASSIGN TO TGFMBR
000550         ORGANIZATION IS LINE SEQUENTIAL.
000551*    TRANSACTION-FILE AND INVESTMENT-FILE ARE BOTH SORTED
000552*    ASCENDING BY MEMBER-ID LIKE MEMBER-FILE - EACH MEMBER'S
000553*    TRANSACTIONS/INVESTMENTS ARE LOADED INTO A WORK TABLE
000554*    (320/350 BELOW) BEFORE THE DAY-BY-DAY WALK EVER STARTS.
000560     SELECT TRANSACTION-FILE ASSIGN TO TGFTRN.
000570     SELECT INVESTMENT-FILE ASSIGN TO TGFINV.
000571*    POSTED-FILE AND REPORT-FILE ARE BOTH OPENED EXTEND (TGF-
000572*    0392) SINCE TGF0100 RUNS FIRST IN THE JOB STREAM AND OWNS
000573*    OPENING THEM OUTPUT.
000580     SELECT POSTED-FILE ASSIGN TO TGFPST.
000590     SELECT REPORT-FILE ASSIGN TO TGFRPT.
000600 DATA DIVISION.
000610 FILE SECTION.
000611*****************************************************************
000612* CONTROL-FILE - ONE RECORD, WRITTEN BY THE OPERATOR BEFORE EACH
000613* RUN.  CTL-RUN-DATE IS NOT USED BY THIS STEP (TGF0100 OWNS IT);
000614* CTL-PROCESS-YEAR IS THE 4-DIGIT YEAR THIS STEP ACCRUES UNFIXED
000615* INTEREST FOR - MOVED TO WS-CUR-YEAR AT 120-LEER-CONTROL BELOW.
000616*****************************************************************
000620 FD  CONTROL-FILE.
000630 01  CTL-RECORD.
000640     05  CTL-RUN-DATE               PIC 9(08).
000650     05  CTL-PROCESS-YEAR           PIC 9(04).
000660     05  FILLER                     PIC X(20).
000661*****************************************************************
000662* MEMBER-FILE RECORD - SAME SHARED LAYOUT EVERY TGF0X00 STEP
000663* READS.  THIS STEP CARES ABOUT MBR-VERIFIED-FLAG AND MBR-FLAG-
000664* 52WSC - ONLY A VERIFIED MEMBER IN THE 52-WEEK SAVINGS CHALLENGE
000665* PROGRAM GETS A YEAR-END UNFIXED INTEREST ACCRUAL AT ALL.
000666*****************************************************************
000670 FD  MEMBER-FILE.
000680 01  MBR-RECORD.
000690     05  MBR-MEMBER-ID              PIC 9(06).
000700     05  MBR-ACCOUNT-NUMBER         PIC X(13).
000710     05  MBR-MEMBER-NAME            PIC X(30).
000720     05  MBR-VERIFIED-FLAG          PIC X(01).
000730         88  MBR-IS-VERIFIED            VALUE 'Y'.
000740     05  MBR-PROJECT-FLAGS.
000750         10  MBR-FLAG-52WSC         PIC X(01).
000760             88  MBR-IN-52WSC           VALUE 'Y'.
000770         10  MBR-FLAG-GOAT          PIC X(01).
000780         10  MBR-FLAG-GWC           PIC X(01).
000790         10  MBR-FLAG-MESU          PIC X(01).
000800     05  FILLER                     PIC X(04).
000801*****************************************************************
000802* TRANSACTION-FILE RECORD - ONE MEMBER MOVEMENT.  TYPE DRIVES
000803* WHETHER THE AMOUNT ADDS TO OR SUBTRACTS FROM NET DEPOSITS IN
000804* 525-SUMAR-UNA-TRANSACCION BELOW - DEPOSITS ADD, WITHDRAWALS AND
000805* GOAT-PACKAGE CHARGES SUBTRACT (TGF-0141 ADDED THE GOAT-CHARGE
000806* LEG), ADJUSTMENTS ARE CARRIED BUT NOT NETTED BY THIS STEP.
000807*****************************************************************
000810 FD  TRANSACTION-FILE.
000820 01  TRN-RECORD.
000830     05  TRN-MEMBER-ID              PIC 9(06).
000840     05  TRN-SEQ                    PIC 9(06).
000850     05  TRN-TYPE                   PIC X(01).
000860         88  TRN-IS-DEPOSIT             VALUE 'D'.
000870         88  TRN-IS-WITHDRAWAL          VALUE 'W'.
000880         88  TRN-IS-GOAT-CHARGE         VALUE 'G'.
000890         88  TRN-IS-ADJUSTMENT          VALUE 'A'.
000900     05  TRN-AMOUNT                 PIC S9(12)V99.
000910     05  TRN-DATE                   PIC 9(08).
000920     05  TRN-RECEIPT                PIC X(20).
000930     05  FILLER                     PIC X(01).
000931*****************************************************************
000932* INVESTMENT-FILE RECORD - SAME LAYOUT TGF0100 OWNS, READ HERE
000933* ONLY TO FIND OUT HOW MUCH OF A MEMBER'S MONEY IS TIED UP IN A
000934* FIXED INVESTMENT ON ANY GIVEN DAY (530-SUMAR-INVERTIDO) SO IT
000935* CAN BE SUBTRACTED OUT OF THE UNFIXED BALANCE THIS STEP ACCRUES
000936* INTEREST ON - UNFIXED MEANS NOT COMMITTED TO A FIXED TERM.
000937*****************************************************************
000940 FD  INVESTMENT-FILE.
000950 01  INV-RECORD.
000960     05  INV-ID                     PIC 9(06).
000970     05  INV-MEMBER-ID              PIC 9(06).
000980     05  INV-AMOUNT                 PIC S9(12)V99.
000990     05  INV-RATE                   PIC S9(03)V99.
001000     05  INV-TERM-MONTHS            PIC 9(03).
001010     05  INV-START-DATE             PIC 9(08).
001020     05  INV-START-DATE-R REDEFINES INV-START-DATE.
001030         10  INV-START-YYYY         PIC 9(04).
001040         10  INV-START-MM           PIC 9(02).
001050         10  INV-START-DD           PIC 9(02).
001060     05  INV-STATUS                 PIC X(01).
001070         88  INV-IS-FIXED               VALUE 'F'.
001080         88  INV-IS-MATURED             VALUE 'M'.
001090     05  INV-INT-PAID               PIC X(01).
001100     05  FILLER                     PIC X(01).
001101*    POSTED-FILE - THIS STEP APPENDS ONE ROW PER MEMBER WHOSE
001102*    YEAR-END UNFIXED ACCRUAL CAME OUT GREATER THAN ZERO, USING
001103*    THE SAME LAYOUT TGF0100 ESTABLISHED FOR ITS OWN POSTINGS.
001110 FD  POSTED-FILE.
001120 01  PST-RECORD.
001130     05  PST-MEMBER-ID              PIC 9(06).
001140     05  PST-SEQ                    PIC 9(06).
001150     05  PST-TYPE                   PIC X(01).
001160     05  PST-AMOUNT                 PIC S9(12)V99.
001170     05  PST-DATE                   PIC 9(08).
001180     05  PST-RECEIPT                PIC X(20).
001190     05  FILLER                     PIC X(01).
001191*    REPORT-FILE - A SINGLE 132-BYTE PRINT LINE.  THIS STEP
001192*    OWNS SECTION 2 OF THE SHARED REPORT AND APPENDS IT BELOW
001193*    TGF0100'S SECTION 1 (THE FILE IS OPENED EXTEND AT 110).
001200 FD  REPORT-FILE.
001210 01  RPT-LINE                       PIC X(132).
001220 WORKING-STORAGE SECTION.
001221*    END-OF-FILE SWITCHES FOR THE THREE DRIVING FILES - MEMBER
001222*    IS THE PRIMARY DRIVER; TRANSACTION AND INVESTMENT ARE BOTH
001223*    CONSUMED BY THE MEMBER-SCOPED LOAD PARAGRAPHS AT 320/350.
001230 77  WS-EOF-MEMBERS                 PIC 9     COMP VALUE ZERO.
001240     88  MEMBERS-DONE                   VALUE 1.
001250 77  WS-EOF-TRANSACTIONS            PIC 9     COMP VALUE ZERO.
001260     88  TRANSACTIONS-DONE              VALUE 1.
001270 77  WS-EOF-INVESTMENTS             PIC 9     COMP VALUE ZERO.
001280     88  INVESTMENTS-DONE               VALUE 1.
001281*    TABLE-LOAD COUNTERS FOR THE CURRENT MEMBER'S TRANSACTIONS
001282*    AND INVESTMENTS (TGF-0109 BOUNDED THESE AT 100/20 ENTRIES).
001290 77  WS-TXN-CT                      PIC 9(03) COMP VALUE ZERO.
001300 77  WS-INV-CT                      PIC 9(03) COMP VALUE ZERO.
001310 77  WS-SUB                         PIC 9(03) COMP VALUE ZERO.
001320 77  WS-SEQ-NBR                     PIC 9(06) COMP VALUE ZERO.
001330 77  WS-DAY-CT                      PIC 9(03) COMP VALUE ZERO.
001331*    RUN-TOTAL COUNTERS DISPLAYED ON THE CONSOLE AT 900-FIN -
001332*    HOW MANY MEMBERS GOT A POSTING, HOW MANY WERE SKIPPED
001333*    BECAUSE THIS YEAR WAS ALREADY POSTED (TGF-0290), AND HOW
001334*    MANY WERE SKIPPED BECAUSE THE ACCRUAL CAME OUT ZERO
001335*    (TGF-0322).
001340 77  WS-POSTED-CT                   PIC 9(06) COMP VALUE ZERO.
001350 77  WS-SKIPPED-DUP-CT               PIC 9(06) COMP VALUE ZERO.
001360 77  WS-SKIPPED-ZERO-CT              PIC 9(06) COMP VALUE ZERO.
001370 77  WS-MOD-TEST                    PIC 9(04) COMP VALUE ZERO.
001380 77  WS-TOTAL-MONTHS                PIC 9(05) COMP VALUE ZERO.
001390 77  WS-YEAR-OFFSET                 PIC 9(04) COMP VALUE ZERO.
001391*    UPSI-0 IS THE OPERATOR RERUN SWITCH - THE DUPLICATE-YEAR
001392*    CHECK AT 360/365 IS WHAT ACTUALLY PROTECTS A RERUN FROM
001393*    DOUBLE-POSTING; THIS SWITCH ONLY DRIVES THE CONSOLE NOTE.
001400 77  WS-RERUN-SWITCH                PIC X(01) VALUE 'N'.
001401*    SCRATCH MATURITY-DATE WORK AREA USED WHILE LOADING THE
001402*    INVESTMENT TABLE AT 355-CALCULAR-VENCIMIENTO - KEPT
001403*    SEPARATE FROM TGF0100'S OWN WS-MATURITY-DATE BECAUSE THIS
001404*    STEP NEEDS ONE MATURITY DATE PER TABLE ENTRY, NOT JUST ONE
001405*    FOR "THE CURRENT INVESTMENT".
001410 01  WS-MATURITY-DATE-2.
001420     05  WS-MAT-YYYY2                PIC 9(04).
001430     05  WS-MAT-MM2                  PIC 9(02).
001440     05  WS-MAT-DD2                  PIC 9(02).
001450 01  WS-MATURITY-DATE-2N REDEFINES WS-MATURITY-DATE-2 PIC 9(08).
001460 01  WS-CUR-YEAR                    PIC 9(04) VALUE ZERO.
001461*****************************************************************
001462* WS-CUR-DATE IS THE DAY-BY-DAY WALKING DATE FOR THE YEAR-END
001463* ACCRUAL LOOP AT 500/510 BELOW - IT STARTS AT 1 JANUARY OF THE
001464* PROCESS YEAR AND IS ADVANCED ONE DAY AT A TIME BY 540-AVANZAR-
001465* FECHA UNTIL EITHER 365 DAYS HAVE PASSED OR THE MONTH ROLLS
001466* PAST DECEMBER, WHICHEVER THE LOOP CONDITION AT 500 CATCHES.
001467*****************************************************************
001470 01  WS-CUR-DATE.
001480     05  WS-CUR-YYYY                PIC 9(04).
001490     05  WS-CUR-MM                  PIC 9(02).
001500     05  WS-CUR-DD                  PIC 9(02).
001510 01  WS-CUR-DATE-N REDEFINES WS-CUR-DATE PIC 9(08).
001511*    LAST-DAY-OF-MONTH TABLE, LOADED FRESH EVERY RUN SO
001512*    FEBRUARY CAN BE FLEXED FOR A LEAP PROCESS YEAR BY 135-
001513*    AJUSTAR-FEBRERO-ANIO - SAME TRICK TGF0100 USES FOR THE
001514*    MATURITY-DATE WALK, JUST KEYED OFF THE PROCESS YEAR HERE
001515*    INSTEAD OF AN INDIVIDUAL INVESTMENT'S MATURITY YEAR.
001520 01  WS-LAST-DAY-TABLE.
001530     05  WS-LAST-DAY OCCURS 12 TIMES PIC 9(02).
001531*    RUNNING BALANCES REBUILT FRESH FOR EVERY DAY OF THE WALK -
001532*    NET DEPOSITS (DEPOSITS LESS WITHDRAWALS AND GOAT CHARGES
001533*    POSTED BEFORE THIS DAY), THE PORTION TIED UP IN A STILL-
001534*    RUNNING FIXED INVESTMENT, AND WHAT IS LEFT OVER (UNFIXED)
001535*    TO ACCRUE INTEREST ON.
001540 01  WS-NET-DEPOSITS                PIC S9(12)V99 VALUE ZERO.
001550 01  WS-INVESTED-BAL                PIC S9(12)V99 VALUE ZERO.
001560 01  WS-UNFIXED-BAL                 PIC S9(12)V99 VALUE ZERO.
001570 01  WS-DAILY-INTEREST              PIC S9(12)V99 VALUE ZERO.
001580 01  WS-YEAR-TOTAL                  PIC S9(12)V99 VALUE ZERO.
001590 01  WS-RUN-TOTAL-INTEREST          PIC S9(12)V99 VALUE ZERO.
001591*    DUPLICATE-POSTING FLAG SET BY 360-VERIFICAR-DUPLICADO WHEN
001592*    THIS MEMBER'S LOADED TRANSACTION TABLE ALREADY SHOWS AN
001593*    UNFIXED-INT- POSTING FOR THE CURRENT PROCESS YEAR.
001600 01  WS-YA-POSTEADO                 PIC X(01) VALUE 'N'.
001610     88  WS-YA-EXISTE                   VALUE 'Y'.
001611*****************************************************************
001612* WS-TXN-TABLE - THE CURRENT MEMBER'S TRANSACTIONS, LOADED IN
001613* FULL BEFORE THE DAY-BY-DAY WALK STARTS SO 525-SUMAR-UNA-
001614* TRANSACCION CAN RE-SCAN THEM ONCE PER DAY WITHOUT RE-READING
001615* TRANSACTION-FILE (TGF-0109 SIZED THIS AT 100 ENTRIES - A
001616* MEMBER WITH MORE TRANSACTIONS IN A YEAR THAN THAT OVERFLOWS
001617* WITH A CONSOLE WARNING AND THE REST ARE SIMPLY NOT LOADED).
001618*****************************************************************
001620 01  WS-TXN-TABLE.
001630     05  WS-TXN-ENTRY OCCURS 100 TIMES
001640             INDEXED BY WS-TXN-IDX.
001650         10  WS-TXN-T-TYPE           PIC X(01).
001660         10  WS-TXN-T-AMOUNT         PIC S9(12)V99.
001670         10  WS-TXN-T-DATE           PIC 9(08).
001680         10  WS-TXN-T-RECEIPT        PIC X(20).
001681*****************************************************************
001682* WS-INV-TABLE - THE CURRENT MEMBER'S INVESTMENTS, LOADED THE
001683* SAME WAY AS THE TRANSACTION TABLE ABOVE BUT ALSO CARRYING A
001684* COMPUTED MATURITY DATE (355-CALCULAR-VENCIMIENTO) SO 530-
001685* SUMAR-INVERTIDO CAN TEST WHETHER EACH INVESTMENT WAS STILL
001686* RUNNING ON ANY GIVEN DAY OF THE WALK WITHOUT RECOMPUTING IT.
001687*****************************************************************
001690 01  WS-INV-TABLE.
001700     05  WS-INV-ENTRY OCCURS 20 TIMES
001710             INDEXED BY WS-INV-IDX.
001720         10  WS-INV-T-AMOUNT         PIC S9(12)V99.
001730         10  WS-INV-T-START          PIC 9(08).
001740         10  WS-INV-T-MATURITY       PIC 9(08).
001750         10  WS-INV-T-STATUS         PIC X(01).
001760 01  WS-PRINT-AREA                  PIC X(132).
001761*****************************************************************
001762* SECTION 2 DETAIL LINE - ONE ROW PER MEMBER WHOSE UNFIXED
001763* ACCRUAL POSTED THIS RUN.
001764*****************************************************************
001770 01  WS-LINE-S2 REDEFINES WS-PRINT-AREA.
001780     05  WS-S2-MEMBER-ID             PIC Z(05)9.
001790     05  FILLER                      PIC X(03).
001800     05  WS-S2-YEAR                  PIC 9(04).
001810     05  FILLER                      PIC X(03).
001820     05  WS-S2-INTEREST               PIC Z,ZZZ,ZZZ,ZZ9.99-.
001830     05  FILLER                      PIC X(03).
001840     05  WS-S2-STATUS                 PIC X(20).
001850     05  FILLER                      PIC X(60).
001860 01  WS-HDR-1                       PIC X(132) VALUE
001870     'SECTION 2 - YEAR-END UNFIXED INTEREST ACCRUAL'.
001880 01  WS-HDR-2                       PIC X(132) VALUE
001890     'MEMBER     YEAR   INTEREST POSTED      STATUS'.
001891*****************************************************************
001892* PROCEDURE DIVISION OVERVIEW - FOR EACH VERIFIED 52-WEEK
001893* SAVINGS CHALLENGE MEMBER NOT ALREADY POSTED FOR THE CURRENT
001894* PROCESS YEAR, THIS STEP LOADS THAT MEMBER'S OWN TRANSACTIONS
001895* AND INVESTMENTS INTO WORK TABLES, THEN WALKS EVERY DAY OF THE
001896* PROCESS YEAR (1 JANUARY THROUGH 31 DECEMBER) PRICING ONE
001897* DAY'S INTEREST ON WHATEVER PORTION OF THE MEMBER'S NET
001898* DEPOSITS IS NOT TIED UP IN A FIXED INVESTMENT THAT DAY.  THE
001899* SUMMED YEAR TOTAL, IF POSITIVE, IS POSTED AS A SINGLE DEPOSIT.
001900 PROCEDURE DIVISION.
001901*****************************************************************
001902* MAIN-PROCEDURE - OPEN AND PRIME, WALK MEMBER-FILE ONE MEMBER
001903* AT A TIME UNTIL EXHAUSTED, THEN CLOSE OUT WITH THE RUN
001904* TOTALS.  EACH PASS THROUGH 300-PROCESO-MIEMBRO LOADS THAT
001905* MEMBER'S OWN TRANSACTIONS AND INVESTMENTS, THEN (IF ELIGIBLE
001906* AND NOT ALREADY POSTED THIS YEAR) RUNS THE FULL DAY-BY-DAY
001907* ACCRUAL WALK FOR THEM BEFORE MOVING ON TO THE NEXT MEMBER.
001908*****************************************************************
001910 MAIN-PROCEDURE.
001920     PERFORM 100-INICIO.
001930     PERFORM 300-PROCESO-MIEMBRO THRU 300-EXIT
001940         UNTIL MEMBERS-DONE.
001950     PERFORM 900-FIN.
001960     STOP RUN.
001961*    100-INICIO - OPEN ALL SIX FILES, LOAD THE MONTH-LENGTH
001962*    TABLE FOR THE PROCESS YEAR, PRINT THE SECTION HEADER, AND
001963*    PRIME ALL THREE DRIVING READS.
001970 100-INICIO.
001980     PERFORM 110-ABRIR-ARCHIVOS.
001990     PERFORM 120-LEER-CONTROL.
002000     PERFORM 130-CARGAR-ULTIMO-DIA.
002010     PERFORM 140-IMPRIMIR-ENCABEZADO.
002020     PERFORM 200-LEER-MIEMBRO.
002030     PERFORM 210-LEER-TRANSACCION.
002040     PERFORM 220-LEER-INVERSION.
002041*    110-ABRIR-ARCHIVOS - FOUR FILES OPEN INPUT; POSTED-FILE AND
002042*    REPORT-FILE OPEN EXTEND (TGF-0392) SINCE TGF0100 ALREADY
002043*    OPENED THEM OUTPUT EARLIER IN THE JOB STREAM.
002050 110-ABRIR-ARCHIVOS.
002060     OPEN INPUT  CONTROL-FILE
002070                 MEMBER-FILE
002080                 TRANSACTION-FILE
002090                 INVESTMENT-FILE.
002100     OPEN EXTEND POSTED-FILE.
002110     OPEN EXTEND REPORT-FILE.
002120     IF WS-RERUN-SWITCH
002130         DISPLAY 'TGF0200 - RERUN SWITCH UPSI-0 IS ON'
002140     END-IF.
002141*    120-LEER-CONTROL - PULL THE 4-DIGIT PROCESS YEAR THIS RUN
002142*    ACCRUES INTEREST FOR (TGF-0373 - USED TO BE HARD-CODED).
002150 120-LEER-CONTROL.
002160     READ CONTROL-FILE AT END
002170         DISPLAY 'TGF0200 - MISSING CONTROL RECORD - ABORTING'
002180     END-READ.
002190     MOVE CTL-PROCESS-YEAR TO WS-CUR-YEAR.
002191*    130-CARGAR-ULTIMO-DIA - LOAD THE ORDINARY-YEAR MONTH-LENGTH
002192*    TABLE AND THEN HAND OFF TO 135 TO FLEX FEBRUARY FOR THE
002193*    PROCESS YEAR, SINCE THE WALK BELOW NEEDS TO KNOW WHEN
002194*    FEBRUARY ENDS BEFORE IT EVER TAKES A STEP.
002200 130-CARGAR-ULTIMO-DIA.
002210     MOVE 31 TO WS-LAST-DAY (1).
002220     MOVE 28 TO WS-LAST-DAY (2).
002230     MOVE 31 TO WS-LAST-DAY (3).
002240     MOVE 30 TO WS-LAST-DAY (4).
002250     MOVE 31 TO WS-LAST-DAY (5).
002260     MOVE 30 TO WS-LAST-DAY (6).
002270     MOVE 31 TO WS-LAST-DAY (7).
002280     MOVE 31 TO WS-LAST-DAY (8).
002290     MOVE 30 TO WS-LAST-DAY (9).
002300     MOVE 31 TO WS-LAST-DAY (10).
002310     MOVE 30 TO WS-LAST-DAY (11).
002320     MOVE 31 TO WS-LAST-DAY (12).
002330     PERFORM 135-AJUSTAR-FEBRERO-ANIO.
002331*****************************************************************
002332* 135-AJUSTAR-FEBRERO-ANIO - STANDARD THREE-STEP LEAP TEST ON
002333* THE PROCESS YEAR (DIV BY 400 ALWAYS LEAP; ELSE DIV BY 100 NEVER
002334* LEAP; ELSE DIV BY 4 LEAP) - TGF-0235/0237 CONFIRMED THIS HOLDS
002335* ACROSS THE 2000 CENTURY ROLL.  CALLED BOTH HERE AND AGAIN FROM
002336* 500-ACUMULAR-ANIO, WHICH RELOADS THE TABLE PER MEMBER SINCE
002337* 357-AJUSTAR-FEBRERO-INV BELOW MAY HAVE LEFT FEBRUARY SET FOR
002338* AN INVESTMENT'S OWN MATURITY YEAR INSTEAD OF THE PROCESS YEAR.
002339*****************************************************************
002340 135-AJUSTAR-FEBRERO-ANIO.
002341*    INTEGER DIVISION FLOORS THE QUOTIENT, SO MULTIPLYING BACK
002342*    OUT AND SUBTRACTING FROM THE ORIGINAL YEAR LEAVES THE
002343*    REMAINDER - ZERO MEANS THE YEAR DIVIDES EVENLY BY 400.
002350     COMPUTE WS-MOD-TEST =
002360         WS-CUR-YEAR - ((WS-CUR-YEAR / 400) * 400).
002370     IF WS-MOD-TEST = 0
002380         MOVE 29 TO WS-LAST-DAY (2)
002390     ELSE
002391*        NOT DIVISIBLE BY 400 - NOW CHECK DIVISIBLE BY 100.
002400         COMPUTE WS-MOD-TEST =
002410             WS-CUR-YEAR - ((WS-CUR-YEAR / 100) * 100)
002420         IF WS-MOD-TEST = 0
002430             MOVE 28 TO WS-LAST-DAY (2)
002440         ELSE
002441*            NOT DIVISIBLE BY 100 EITHER - LAST CHECK IS 4.
002450             COMPUTE WS-MOD-TEST =
002460                 WS-CUR-YEAR - ((WS-CUR-YEAR / 4) * 4)
002470             IF WS-MOD-TEST = 0
002480                 MOVE 29 TO WS-LAST-DAY (2)
002490             ELSE
002500                 MOVE 28 TO WS-LAST-DAY (2)
002510             END-IF
002520         END-IF
002530     END-IF.
002531*    140-IMPRIMIR-ENCABEZADO - TITLE AND COLUMN HEADINGS FOR
002532*    SECTION 2, APPENDED BELOW TGF0100'S SECTION 1.
002540 140-IMPRIMIR-ENCABEZADO.
002550     WRITE RPT-LINE FROM WS-HDR-1.
002560     WRITE RPT-LINE FROM WS-HDR-2.
002561*    200/210/220 - ONE READ EACH FOR THE THREE DRIVING FILES.
002562*    ALL THREE ARE PRIMED FROM 100-INICIO; 210 AND 220 ARE ALSO
002563*    CALLED REPEATEDLY FROM 320/350 WHILE LOADING ONE MEMBER'S
002564*    TRANSACTIONS AND INVESTMENTS INTO THE WORK TABLES.
002570 200-LEER-MIEMBRO.
002580     READ MEMBER-FILE AT END MOVE 1 TO WS-EOF-MEMBERS.
002590 210-LEER-TRANSACCION.
002600     READ TRANSACTION-FILE AT END MOVE 1 TO WS-EOF-TRANSACTIONS.
002610 220-LEER-INVERSION.
002620     READ INVESTMENT-FILE AT END MOVE 1 TO WS-EOF-INVESTMENTS.
002621*****************************************************************
002622* 300-PROCESO-MIEMBRO - ONE MEMBER, FOUR STEPS: RESET THE
002623* TABLES AND YEAR TOTAL, LOAD THIS MEMBER'S TRANSACTIONS, LOAD
002624* THIS MEMBER'S INVESTMENTS, THEN - ONLY IF THE MEMBER IS
002625* VERIFIED AND IN THE 52-WEEK SAVINGS CHALLENGE AND HAS NOT
002626* ALREADY BEEN POSTED FOR THIS PROCESS YEAR - RUN THE FULL
002627* DAY-BY-DAY ACCRUAL WALK AND POST THE RESULT.
002628*****************************************************************
002630 300-PROCESO-MIEMBRO.
002632     MOVE ZERO TO WS-TXN-CT WS-INV-CT.
002634     MOVE ZERO TO WS-YEAR-TOTAL.
002636     MOVE 'N' TO WS-YA-POSTEADO.
002637*    BOTH LOAD LOOPS STOP THE MOMENT THEIR FILE'S CURSOR MOVES
002638*    PAST THE CURRENT MEMBER-ID - NEITHER FILE IS KEYED, SO
002639*    THIS IS A FORWARD WALK, NOT A RANDOM LOOKUP.
002640     PERFORM 320-CARGAR-TRANSACCIONES THRU 320-EXIT
002650         UNTIL TRANSACTIONS-DONE
002660             OR TRN-MEMBER-ID > MBR-MEMBER-ID.
002670     PERFORM 350-CARGAR-INVERSIONES THRU 350-EXIT
002680         UNTIL INVESTMENTS-DONE
002690             OR INV-MEMBER-ID > MBR-MEMBER-ID.
002695*    ONLY A VERIFIED 52-WEEK SAVINGS CHALLENGE MEMBER EVER GETS
002696*    AN ACCRUAL - AN UNVERIFIED OR NON-52WSC MEMBER FALLS
002697*    THROUGH WITH NO ACTION TAKEN.
002700     IF MBR-IS-VERIFIED AND MBR-IN-52WSC
002710         PERFORM 360-VERIFICAR-DUPLICADO
002720         IF NOT WS-YA-EXISTE
002730             PERFORM 500-ACUMULAR-ANIO THRU 500-EXIT
002740             PERFORM 560-POSTEAR-UNFIXED
002750         ELSE
002752*            ALREADY POSTED FOR THIS PROCESS YEAR - TGF-0290
002754*            SKIPS THE WALK RATHER THAN DOUBLE-POST A RERUN.
002760             ADD 1 TO WS-SKIPPED-DUP-CT
002770         END-IF
002780     END-IF.
002790     PERFORM 200-LEER-MIEMBRO.
002830 300-EXIT.
002840     EXIT.
002841*****************************************************************
002842* 320-CARGAR-TRANSACCIONES - LOAD EVERY TRANSACTION THAT MATCHES
002843* THE CURRENT MEMBER-ID INTO WS-TXN-TABLE.  BOTH FILES ARE
002844* SORTED BY MEMBER-ID SO THE DRIVING UNTIL-LOOP IN 300 STOPS
002845* THE MOMENT THE TRANSACTION CURSOR MOVES PAST THIS MEMBER -
002846* NO KEY LOOKUP, JUST A FORWARD WALK.  TGF-0109 ADDED THE
002847* TABLE-FULL GUARD SO A MEMBER WITH AN UNUSUALLY BUSY YEAR
002848* DOES NOT OVERRUN THE 100-ENTRY TABLE SILENTLY.
002849*****************************************************************
002850 320-CARGAR-TRANSACCIONES.
002851*    A NON-MATCHING MEMBER-ID MEANS THE TRANSACTION CURSOR HAS
002852*    REACHED THE NEXT MEMBER'S ROWS - THE DRIVING UNTIL-LOOP IN
002853*    300 STOPS ON THAT, SO THIS PARAGRAPH JUST SKIPS THE LOAD.
002860     IF TRN-MEMBER-ID = MBR-MEMBER-ID
002870         IF WS-TXN-CT < 100
002880             ADD 1 TO WS-TXN-CT
002890             SET WS-TXN-IDX TO WS-TXN-CT
002900             MOVE TRN-TYPE TO WS-TXN-T-TYPE (WS-TXN-IDX)
002901*            SANITY CHECK AGAINST THE SPECIAL-NAMES CLASS TEST -
002902*            SAME IDIOM TGF0300 USES ON ITS OWN TRN-TYPE READ.
002903             IF TRN-TYPE IS NOT VALID-TXN-TYPE
002904                 DISPLAY 'TGF0200 - INVALID TRANSACTION TYPE '
002905                     TRN-TYPE ' ON MEMBER ' TRN-MEMBER-ID
002906             END-IF
002910             MOVE TRN-AMOUNT TO WS-TXN-T-AMOUNT (WS-TXN-IDX)
002920             MOVE TRN-DATE TO WS-TXN-T-DATE (WS-TXN-IDX)
002930             MOVE TRN-RECEIPT TO WS-TXN-T-RECEIPT (WS-TXN-IDX)
002940         ELSE
002941*            TABLE FULL (TGF-0109) - THE EXTRA TRANSACTIONS ARE
002942*            NOT LOADED AND SO DO NOT FACTOR INTO THE ACCRUAL;
002943*            THE OPERATOR IS WARNED SO THIS CAN BE INVESTIGATED.
002950             DISPLAY 'TGF0200 - TRANSACTION TABLE FULL FOR '
002960                 MBR-MEMBER-ID
002970         END-IF
002980     END-IF.
002990     PERFORM 210-LEER-TRANSACCION.
003000 320-EXIT.
003010     EXIT.
003011*****************************************************************
003012* 350-CARGAR-INVERSIONES - SAME SHAPE AS 320 ABOVE BUT AGAINST
003013* INVESTMENT-FILE.  EACH LOADED ENTRY ALSO GETS ITS MATURITY
003014* DATE COMPUTED RIGHT AWAY (355) SO 530-SUMAR-INVERTIDO CAN TEST
003015* "WAS THIS INVESTMENT STILL RUNNING ON DAY X" WITH A SIMPLE
003016* RANGE COMPARE INSTEAD OF RECOMPUTING THE MATURITY DATE ONCE
003017* PER DAY OF THE WALK.
003018*****************************************************************
003020 350-CARGAR-INVERSIONES.
003021*    SAME FORWARD-WALK STOP CONDITION AS 320 ABOVE, AGAINST
003022*    INVESTMENT-FILE INSTEAD OF TRANSACTION-FILE.
003030     IF INV-MEMBER-ID = MBR-MEMBER-ID
003040         IF WS-INV-CT < 20
003050             ADD 1 TO WS-INV-CT
003060             SET WS-INV-IDX TO WS-INV-CT
003070             MOVE INV-AMOUNT TO WS-INV-T-AMOUNT (WS-INV-IDX)
003080             MOVE INV-START-DATE TO WS-INV-T-START (WS-INV-IDX)
003090             MOVE INV-STATUS TO WS-INV-T-STATUS (WS-INV-IDX)
003100             PERFORM 355-CALCULAR-VENCIMIENTO
003110         ELSE
003111*            TABLE FULL (TGF-0109) - SAME OVERFLOW HANDLING AS
003112*            THE TRANSACTION TABLE ABOVE.
003120             DISPLAY 'TGF0200 - INVESTMENT TABLE FULL FOR '
003130                 MBR-MEMBER-ID
003140         END-IF
003150     END-IF.
003160     PERFORM 220-LEER-INVERSION.
003170 350-EXIT.
003180     EXIT.
003181*    355-CALCULAR-VENCIMIENTO - SAME MONTH-ROLLOVER ARITHMETIC
003182*    AS TGF0100'S 410-CALCULAR-VENCIMIENTO, JUST WRITING THE
003183*    RESULT INTO THIS MEMBER'S TABLE ENTRY INSTEAD OF A SINGLE
003184*    WORKING FIELD, SINCE THIS STEP MAY HOLD UP TO 20 OF THEM
003185*    LOADED AT ONCE.
003190 355-CALCULAR-VENCIMIENTO.
003191*    FLAT MONTH COUNT, THEN MOD 12 TO GET THE TARGET MONTH AND
003192*    THE NUMBER OF YEARS THAT ROLLS OVER.
003200     COMPUTE WS-TOTAL-MONTHS = INV-START-MM + INV-TERM-MONTHS.
003210     COMPUTE WS-YEAR-OFFSET = (WS-TOTAL-MONTHS - 1) / 12.
003220     COMPUTE WS-MAT-MM2 = WS-TOTAL-MONTHS - (WS-YEAR-OFFSET * 12).
003230     COMPUTE WS-MAT-YYYY2 = INV-START-YYYY + WS-YEAR-OFFSET.
003240     PERFORM 357-AJUSTAR-FEBRERO-INV.
003241*    DAY IS CLAMPED TO THE TARGET MONTH'S LAST DAY - A 31-
003242*    JANUARY START PLUS ONE MONTH CANNOT LAND ON 31 FEBRUARY.
003250     IF INV-START-DD > WS-LAST-DAY (WS-MAT-MM2)
003260         MOVE WS-LAST-DAY (WS-MAT-MM2) TO WS-MAT-DD2
003270     ELSE
003280         MOVE INV-START-DD TO WS-MAT-DD2
003290     END-IF.
003300     MOVE WS-MATURITY-DATE-2N TO WS-INV-T-MATURITY (WS-INV-IDX).
003301*    357-AJUSTAR-FEBRERO-INV - SAME LEAP TEST AS 135 BUT KEYED
003302*    ON THE INDIVIDUAL INVESTMENT'S MATURITY YEAR RATHER THAN
003303*    THE PROCESS YEAR - THIS IS WHY 500-ACUMULAR-ANIO RELOADS
003304*    FEBRUARY VIA 135 BEFORE STARTING THE WALK, IN CASE THIS
003305*    PARAGRAPH LEFT IT SET FOR A DIFFERENT YEAR.
003310 357-AJUSTAR-FEBRERO-INV.
003320     IF WS-MAT-MM2 = 2
003330         COMPUTE WS-MOD-TEST =
003340             WS-MAT-YYYY2 - ((WS-MAT-YYYY2 / 400) * 400)
003350         IF WS-MOD-TEST = 0
003360             MOVE 29 TO WS-LAST-DAY (2)
003370         ELSE
003380             COMPUTE WS-MOD-TEST =
003390                 WS-MAT-YYYY2 - ((WS-MAT-YYYY2 / 100) * 100)
003400             IF WS-MOD-TEST = 0
003410                 MOVE 28 TO WS-LAST-DAY (2)
003420             ELSE
003430                 COMPUTE WS-MOD-TEST =
003440                     WS-MAT-YYYY2 - ((WS-MAT-YYYY2 / 4) * 4)
003450                 IF WS-MOD-TEST = 0
003460                     MOVE 29 TO WS-LAST-DAY (2)
003470                 ELSE
003480                     MOVE 28 TO WS-LAST-DAY (2)
003490                 END-IF
003500             END-IF
003510         END-IF
003520     END-IF.
003521*****************************************************************
003522* 360-VERIFICAR-DUPLICADO - BEFORE RUNNING THE ACCRUAL WALK,
003523* SCAN THE JUST-LOADED TRANSACTION TABLE FOR AN UNFIXED-INT-
003524* RECEIPT CARRYING THE CURRENT PROCESS YEAR (TGF-0290 - USED TO
003525* BE A SEPARATE INDEXED LOOKUP AGAINST TGFTRN; SCANNING THE
003526* TABLE ALREADY IN MEMORY IS BOTH SIMPLER AND FASTER).  IF ONE
003527* IS FOUND, THIS MEMBER HAS ALREADY BEEN POSTED FOR THIS YEAR
003528* AND 300-PROCESO-MIEMBRO SKIPS THE WALK ENTIRELY.
003529*****************************************************************
003530 360-VERIFICAR-DUPLICADO.
003540     MOVE 'N' TO WS-YA-POSTEADO.
003550     MOVE 1 TO WS-SUB.
003560     PERFORM 365-BUSCAR-RECIBO THRU 365-EXIT
003570         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > WS-TXN-CT.
003571*    365-BUSCAR-RECIBO - ONE TABLE ENTRY PER CALL.  RECEIPT
003572*    PREFIX 'UNFIXED-INT-' IS 12 BYTES (CHECKED AGAINST THE
003573*    SAME-LENGTH STRING BUILT AT 560 BELOW); THE 4 BYTES RIGHT
003574*    AFTER IT ARE THE YEAR THE ACCRUAL WAS POSTED FOR.
003580 365-BUSCAR-RECIBO.
003590     SET WS-TXN-IDX TO WS-SUB.
003600     IF WS-TXN-T-RECEIPT (WS-TXN-IDX) (1:12) = 'UNFIXED-INT-'
003610         IF WS-TXN-T-RECEIPT (WS-TXN-IDX) (13:4) NUMERIC
003620             IF WS-TXN-T-RECEIPT (WS-TXN-IDX) (13:4) = WS-CUR-YEAR
003630                 MOVE 'Y' TO WS-YA-POSTEADO
003640             END-IF
003650         END-IF
003660     END-IF.
003670 365-EXIT.
003680     EXIT.
003681*****************************************************************
003682* 500-ACUMULAR-ANIO - RESET FEBRUARY FOR THE PROCESS YEAR (IN
003683* CASE 357 LEFT IT SET FOR AN INVESTMENT'S MATURITY YEAR
003684* INSTEAD), START THE WALKING DATE AT 1 JANUARY, AND STEP ONE
003685* DAY AT A TIME THROUGH 510-ACUMULAR-DIA UNTIL EITHER 365 DAYS
003686* HAVE BEEN WALKED OR THE MONTH POINTER RUNS PAST DECEMBER -
003687* WHICHEVER COMES FIRST COVERS BOTH A 365- AND A 366-DAY YEAR
003688* WITHOUT NEEDING TO KNOW IN ADVANCE WHICH ONE THIS IS.
003689*****************************************************************
003690 500-ACUMULAR-ANIO.
003700     PERFORM 135-AJUSTAR-FEBRERO-ANIO.
003710     MOVE WS-CUR-YEAR TO WS-CUR-YYYY.
003720     MOVE 1 TO WS-CUR-MM.
003730     MOVE 1 TO WS-CUR-DD.
003740     MOVE ZERO TO WS-DAY-CT.
003750     PERFORM 510-ACUMULAR-DIA THRU 510-EXIT
003760         UNTIL WS-DAY-CT > 365 OR WS-CUR-MM > 12.
003770 500-EXIT.
003780     EXIT.
003781*****************************************************************
003782* 510-ACUMULAR-DIA - ONE DAY OF THE WALK.  REBUILD NET DEPOSITS
003783* AND THE INVESTED BALANCE AS OF THIS DAY, SUBTRACT THE SECOND
003784* FROM THE FIRST TO GET THE UNFIXED BALANCE (FLOORED AT ZERO -
003785* A MEMBER CANNOT HAVE A NEGATIVE UNFIXED BALANCE EVEN IF THEIR
003786* WITHDRAWALS TEMPORARILY OUTRUN THEIR DEPOSITS ON PAPER), PRICE
003787* ONE DAY OF INTEREST ON THAT BALANCE AT THE FLAT 15% ANNUAL
003788* RATE (ROUNDED TO THE CENT PER TGF-0192 BEFORE IT EVER TOUCHES
003789* THE RUNNING YEAR TOTAL, SO ROUNDING DRIFT CANNOT ACCUMULATE
003790* ACROSS 365 DAYS), THEN ADVANCE THE WALKING DATE ONE DAY.
003791*****************************************************************
003800 510-ACUMULAR-DIA.
003805     PERFORM 520-SUMAR-DEPOSITOS THRU 520-EXIT.
003810     PERFORM 530-SUMAR-INVERTIDO THRU 530-EXIT.
003815*    UNFIXED = NET DEPOSITS LESS WHATEVER PORTION IS TIED UP IN
003816*    A RUNNING FIXED INVESTMENT.
003820     COMPUTE WS-UNFIXED-BAL =
003825         WS-NET-DEPOSITS - WS-INVESTED-BAL.
003830*    FLOORED AT ZERO - A MEMBER'S UNFIXED BALANCE CANNOT GO
003832*    NEGATIVE EVEN IF WITHDRAWALS TEMPORARILY OUTPACE DEPOSITS.
003840     IF WS-UNFIXED-BAL < ZERO
003845         MOVE ZERO TO WS-UNFIXED-BAL
003850     END-IF.
003855*    FLAT 15% ANNUAL RATE, ONE DAY'S WORTH, ROUNDED TO THE CENT
003857*    BEFORE IT EVER JOINS THE RUNNING YEAR TOTAL (TGF-0192) SO
003859*    ROUNDING DRIFT CANNOT COMPOUND ACROSS 365 DAYS.
003870     COMPUTE WS-DAILY-INTEREST ROUNDED =
003880         WS-UNFIXED-BAL * 15 / 100 / 365.
003890     ADD WS-DAILY-INTEREST TO WS-YEAR-TOTAL.
003900     ADD 1 TO WS-DAY-CT.
003910     PERFORM 540-AVANZAR-FECHA.
003930 510-EXIT.
003940     EXIT.
003941*****************************************************************
003942* 520-SUMAR-DEPOSITOS - WALK THE WHOLE LOADED TRANSACTION TABLE
003943* AND NET OUT EVERY ENTRY DATED STRICTLY BEFORE TODAY'S WALKING
003944* DATE - A TRANSACTION POSTED ON THE WALKING DATE ITSELF HAS NOT
003945* YET AFFECTED THE BALANCE INTEREST ACCRUES ON FOR THAT DAY.
003946*****************************************************************
003950 520-SUMAR-DEPOSITOS.
003960     MOVE ZERO TO WS-NET-DEPOSITS.
003970     MOVE 1 TO WS-SUB.
003980     PERFORM 525-SUMAR-UNA-TRANSACCION THRU 525-EXIT
003990         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > WS-TXN-CT.
004000 520-EXIT.
004010     EXIT.
004011*    525-SUMAR-UNA-TRANSACCION - ONE TABLE ENTRY PER CALL.
004012*    DEPOSITS ADD; WITHDRAWALS AND GOAT-PACKAGE CHARGES BOTH
004013*    SUBTRACT (TGF-0141 ADDED THE GOAT LEG - A CHARGE REDUCES A
004014*    MEMBER'S AVAILABLE SAVINGS THE SAME AS TAKING MONEY OUT);
004015*    ADJUSTMENT-TYPE ENTRIES ARE LEFT ALONE BY THIS STEP.
004020 525-SUMAR-UNA-TRANSACCION.
004021*    ONLY A TRANSACTION DATED STRICTLY BEFORE TODAY'S WALKING
004022*    DATE HAS ALREADY TAKEN EFFECT ON THE BALANCE AS OF TODAY.
004030     SET WS-TXN-IDX TO WS-SUB.
004040     IF WS-TXN-T-DATE (WS-TXN-IDX) < WS-CUR-DATE-N
004041*        DEPOSIT - ADDS TO WHAT THE MEMBER HAS AVAILABLE.
004050         IF WS-TXN-T-TYPE (WS-TXN-IDX) = 'D'
004060             ADD WS-TXN-T-AMOUNT (WS-TXN-IDX) TO WS-NET-DEPOSITS
004070         ELSE
004071*            WITHDRAWAL - TAKES MONEY OUT THE SAME AS A DEPOSIT
004072*            PUTS IT IN, ONLY IN REVERSE.
004080             IF WS-TXN-T-TYPE (WS-TXN-IDX) = 'W'
004090                 SUBTRACT WS-TXN-T-AMOUNT (WS-TXN-IDX)
004100                     FROM WS-NET-DEPOSITS
004110             ELSE
004111*                GOAT-PACKAGE CHARGE - TREATED THE SAME AS A
004112*                WITHDRAWAL SINCE TGF-0141 (A CHARGE REDUCES
004113*                WHAT THE MEMBER ACTUALLY HAS ON HAND).
004120                 IF WS-TXN-T-TYPE (WS-TXN-IDX) = 'G'
004130                     SUBTRACT WS-TXN-T-AMOUNT (WS-TXN-IDX)
004140                         FROM WS-NET-DEPOSITS
004150                 END-IF
004160             END-IF
004170         END-IF
004180     END-IF.
004190 525-EXIT.
004200     EXIT.
004201*    530-SUMAR-INVERTIDO - WALK THE LOADED INVESTMENT TABLE AND
004202*    ADD UP EVERY ENTRY WHOSE START-TO-MATURITY RANGE COVERS
004203*    TODAY'S WALKING DATE - THAT IS THE PORTION OF THE MEMBER'S
004204*    MONEY THAT IS TIED UP AND SO NOT PART OF THE UNFIXED
004205*    BALANCE THIS STEP IS ACCRUING INTEREST ON.
004210 530-SUMAR-INVERTIDO.
004220     MOVE ZERO TO WS-INVESTED-BAL.
004230     MOVE 1 TO WS-SUB.
004240     PERFORM 535-SUMAR-UNA-INVERSION THRU 535-EXIT
004250         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > WS-INV-CT.
004260 530-EXIT.
004270     EXIT.
004271*    535-SUMAR-UNA-INVERSION - ONE TABLE ENTRY PER CALL.  THE
004272*    RANGE TEST IS START <= TODAY < MATURITY - AN INVESTMENT
004273*    THAT MATURES TODAY NO LONGER COUNTS AS INVESTED AS OF
004274*    TODAY'S ACCRUAL.
004280 535-SUMAR-UNA-INVERSION.
004290     SET WS-INV-IDX TO WS-SUB.
004300     IF WS-INV-T-START (WS-INV-IDX) <= WS-CUR-DATE-N
004310         AND WS-CUR-DATE-N < WS-INV-T-MATURITY (WS-INV-IDX)
004320         ADD WS-INV-T-AMOUNT (WS-INV-IDX) TO WS-INVESTED-BAL
004330     END-IF.
004340 535-EXIT.
004350     EXIT.
004351*    540-AVANZAR-FECHA - ADVANCE THE WALKING DATE ONE DAY,
004352*    ROLLING THE MONTH FORWARD WHEN THE DAY RUNS PAST THAT
004353*    MONTH'S LAST DAY.  NOTE THIS DOES NOT ROLL THE YEAR - THE
004354*    LOOP AT 500 STOPS ON WS-CUR-MM > 12 BEFORE THAT CAN HAPPEN.
004360 540-AVANZAR-FECHA.
004370     ADD 1 TO WS-CUR-DD.
004380     IF WS-CUR-DD > WS-LAST-DAY (WS-CUR-MM)
004390         MOVE 1 TO WS-CUR-DD
004400         ADD 1 TO WS-CUR-MM
004410     END-IF.
004411*****************************************************************
004412* 560-POSTEAR-UNFIXED - IF THE YEAR TOTAL CAME OUT GREATER THAN
004413* ZERO, WRITE A POSTED-FILE ROW FOR IT (RECEIPT 'UNFIXED-INT-'
004414* PLUS THE PROCESS YEAR, MATCHING WHAT 365-BUSCAR-RECIBO LOOKS
004415* FOR ON A FUTURE RUN) AND PRINT THE DETAIL LINE.  A ZERO YEAR
004416* TOTAL - A MEMBER WHOSE UNFIXED BALANCE WAS ZERO OR NEGATIVE
004417* EVERY DAY OF THE YEAR - IS COUNTED AND SKIPPED WITHOUT A
004418* POSTING OR A DETAIL LINE (TGF-0322).
004419*****************************************************************
004420 560-POSTEAR-UNFIXED.
004430     IF WS-YEAR-TOTAL > ZERO
004440         ADD 1 TO WS-SEQ-NBR
004450         MOVE MBR-MEMBER-ID TO PST-MEMBER-ID
004460         MOVE WS-SEQ-NBR TO PST-SEQ
004470         MOVE 'D' TO PST-TYPE
004480         MOVE WS-YEAR-TOTAL TO PST-AMOUNT
004481*        POSTING IS ALWAYS DATED 31 DECEMBER OF THE PROCESS YEAR,
004482*        REGARDLESS OF WHICH CALENDAR DAY THE JOB ACTUALLY RUNS ON.
004490         COMPUTE PST-DATE = (WS-CUR-YEAR * 10000) + 1231
004500         MOVE SPACES TO PST-RECEIPT
004501*        RECEIPT PREFIX 'UNFIXED-INT-' PLUS THE 4-DIGIT YEAR IS
004502*        WHAT 365-BUSCAR-RECIBO MATCHES ON A LATER RERUN.
004510         STRING 'UNFIXED-INT-' WS-CUR-YEAR
004520             DELIMITED BY SIZE INTO PST-RECEIPT
004530         WRITE PST-RECORD
004540         ADD 1 TO WS-POSTED-CT
004550         ADD WS-YEAR-TOTAL TO WS-RUN-TOTAL-INTEREST
004560         PERFORM 570-IMPRIMIR-DETALLE
004570     ELSE
004580         ADD 1 TO WS-SKIPPED-ZERO-CT
004590     END-IF.
004591*    570-IMPRIMIR-DETALLE - ONE SECTION 2 DETAIL LINE PER
004592*    MEMBER POSTED THIS RUN.
004600 570-IMPRIMIR-DETALLE.
004610     MOVE SPACES TO WS-LINE-S2.
004620     MOVE MBR-MEMBER-ID TO WS-S2-MEMBER-ID.
004630     MOVE WS-CUR-YEAR TO WS-S2-YEAR.
004640     MOVE WS-YEAR-TOTAL TO WS-S2-INTEREST.
004650     MOVE 'POSTED' TO WS-S2-STATUS.
004660     WRITE RPT-LINE FROM WS-LINE-S2.
004661*    900-FIN - LOG THE THREE RUN COUNTERS TO THE CONSOLE FOR THE
004662*    OPERATOR'S RUN SHEET, PRINT THE SAME THREE COUNTERS TO THE
004663*    REPORT VIA 910-IMPRIMIR-TOTALES (TGF-0419), THEN CLOSE EVERY
004664*    FILE.
004670 900-FIN.
004680     DISPLAY 'TGF0200 - POSTED      ' WS-POSTED-CT.
004690     DISPLAY 'TGF0200 - SKIP DUP     ' WS-SKIPPED-DUP-CT.
004700     DISPLAY 'TGF0200 - SKIP ZERO    ' WS-SKIPPED-ZERO-CT.
004705     PERFORM 910-IMPRIMIR-TOTALES.
004706*    910-IMPRIMIR-TOTALES - ONE LINE PER COUNTER, REUSING THE
004707*    SECTION 2 DETAIL LAYOUT (TGF-0419): MEMBER-ID COLUMN CARRIES
004708*    THE COUNT, STATUS COLUMN CARRIES THE LABEL - SAME TRICK
004709*    TGF0100'S 910 USES ON ITS OWN TERM/INTEREST COLUMNS.
004710 910-IMPRIMIR-TOTALES.
004711     MOVE SPACES TO WS-LINE-S2.
004712     MOVE WS-POSTED-CT TO WS-S2-MEMBER-ID.
004713     MOVE 'CREATED TOTAL' TO WS-S2-STATUS.
004714     WRITE RPT-LINE FROM WS-LINE-S2.
004715     MOVE SPACES TO WS-LINE-S2.
004716     MOVE WS-SKIPPED-DUP-CT TO WS-S2-MEMBER-ID.
004717     MOVE 'SKIP-DUPLICATE TOTAL' TO WS-S2-STATUS.
004718     WRITE RPT-LINE FROM WS-LINE-S2.
004719     MOVE SPACES TO WS-LINE-S2.
004720     MOVE WS-SKIPPED-ZERO-CT TO WS-S2-MEMBER-ID.
004721     MOVE 'SKIPPED-ZERO TOTAL' TO WS-S2-STATUS.
004722     WRITE RPT-LINE FROM WS-LINE-S2.
004723     PERFORM 920-CERRAR-ARCHIVOS.
004724*    920-CERRAR-ARCHIVOS - CLOSE ALL SIX FILES.  POSTED-FILE AND
004725*    REPORT-FILE STAY OPEN FOR BUSINESS FOR TGF0300, THE NEXT
004726*    STEP IN THE JOB STREAM.
004727 920-CERRAR-ARCHIVOS.
004730     CLOSE CONTROL-FILE MEMBER-FILE TRANSACTION-FILE INVESTMENT-FILE
004740           POSTED-FILE REPORT-FILE.
004750 END PROGRAM TGF0200.
